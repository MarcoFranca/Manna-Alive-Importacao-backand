000010******************************************************************
000020* PROGRAMA .: SIVP0400                                           *
000030* AUTOR ....: ANDRE RAFFUL                                       *
000040* PROPOSITO : MONTAGEM DA TRIAGEM DOS PRODUTOS CANDIDATOS A       *
000050*             IMPORTACAO. PARA CADA PRODUTO (LIMITADO AOS 200     *
000060*             MAIS RECENTES PELA SEQ-CRIACAO) DETERMINA O QUE     *
000070*             FALTA PARA AVANCAR (STATUS/PROXIMA ACAO/PRIORIDADE),*
000080*             LEVANTA OS ALERTAS, CHAMA A SUBROTINA DE PONTUACAO  *
000090*             (SIVP0200) E ORDENA O RESULTADO PARA O RELATORIO    *
000100*             SIVO0400.TXT.                                      *
000110******************************************************************
000120 IDENTIFICATION DIVISION.
000130 PROGRAM-ID.     SIVP0400.
000140 AUTHOR.         ANDRE RAFFUL.
000150 INSTALLATION.   COMERCIAL BRASIL IMPORT LTDA.
000160 DATE-WRITTEN.   14/02/1988.
000170 DATE-COMPILED.
000180 SECURITY.       CONFIDENCIAL - USO RESTRITO AO DEPARTAMENTO DE
000190                 COMPRAS E IMPORTACAO.
000200******************************************************************
000210* HISTORICO DE ALTERACOES                                        *
000220* DD/MM/AAAA  PROG.   CHAMADO   DESCRICAO                        *
000230* --------------------------------------------------------------- *
000240* 14/02/1988  AR      SIV-0046  VERSAO ORIGINAL - LISTA DOS       *
000250*                               PRODUTOS PENDENTES DE DADOS, SEM   *
000260*                               PONTUACAO OU ORDENACAO.           *
000270* 12/07/1990  AR      SIV-0091  INCLUIDA CHAMADA A SIVP0200 PARA   *
000280*                               TRAZER A NOTA DE CADA PRODUTO NA   *
000290*                               TRIAGEM.                           *
000300* 03/03/1994  JCS     SIV-0141  INCLUIDA REGRA DE PRIORIDADE EM    *
000310*                               CASCATA (FOB/FRETE/MERCADO/SIMUL.) *
000320*                               E SORT PELO RESULTADO.             *
000330* 20/11/1996  JCS     SIV-0238  LIMITADA A CARGA AOS 200 PRODUTOS  *
000340*                               DE SEQ-CRIACAO MAIS ALTA - ANTES   *
000350*                               O RELATORIO FICAVA GRANDE DEMAIS   *
000360*                               PARA IMPRESSAO EM LOTE NOTURNO.    *
000370* 08/02/1999  LFC     SIV-0318  REVISAO ANO 2000 - CAMPO           *
000380*                               SEQ-CRIACAO E SEQUENCIAL, NAO E    *
000390*                               DATA - SEM IMPACTO.                *
000400* 15/09/2001  MPS     SIV-0407  INCLUIDO ALERTA DE "SEM NCM        *
000410*                               CLASSIFICADO" A PEDIDO DO          *
000420*                               DEPARTAMENTO FISCAL.               *
000430* 11/03/2003  MPS     SIV-0451  RODAPE DO RELATORIO PASSA A TRAZER *
000440*                               OS TOTAIS POR STATUS (CONTROLE DE  *
000450*                               QUEBRA NOS GRUPOS DE PRIORIDADE).  *
000460******************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510*
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540*
000550     SELECT PRODUTO ASSIGN TO
000560         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IMPO
000570-        "RTACAO-VIAVEL\Arquivos\PRODUTO.dat"
000580          ORGANIZATION   IS INDEXED
000590          ACCESS         IS SEQUENTIAL
000600          RECORD KEY     IS COD-PRODUTO
000610          FILE STATUS    IS WS-FS-PRODUTO.
000620*
000630     SELECT DADOS-MERCADO ASSIGN TO
000640         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IMPO
000650-        "RTACAO-VIAVEL\Arquivos\MERCADO.dat"
000660          ORGANIZATION   IS INDEXED
000670          ACCESS         IS RANDOM
000680          RECORD KEY     IS COD-PRODUTO-MDO
000690          FILE STATUS    IS WS-FS-MERCADO.
000700*
000710     SELECT SIMULACAO ASSIGN TO
000720         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IMPO
000730-        "RTACAO-VIAVEL\Arquivos\SIMHIST.dat"
000740          ORGANIZATION   IS LINE SEQUENTIAL
000750          ACCESS         IS SEQUENTIAL
000760          FILE STATUS    IS WS-FS-SIMULACAO.
000770*
000780     SELECT NCM ASSIGN TO
000790         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IMPO
000800-        "RTACAO-VIAVEL\Arquivos\NCM.dat"
000810          ORGANIZATION   IS LINE SEQUENTIAL
000820          ACCESS         IS SEQUENTIAL
000830          FILE STATUS    IS WS-FS-NCM.
000840*
000850     SELECT TRIAGEM-SORT ASSIGN TO
000860         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IMPO
000870-        "RTACAO-VIAVEL\Arquivos\SIVT0400.TMP"
000880          ORGANIZATION   IS LINE SEQUENTIAL.
000890*
000900     SELECT TRIAGERPT ASSIGN TO
000910         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IMPO
000920-        "RTACAO-VIAVEL\Arquivos\SIVO0400.txt"
000930          ORGANIZATION   IS LINE SEQUENTIAL
000940          ACCESS         IS SEQUENTIAL.
000950*
000960 DATA DIVISION.
000970 FILE SECTION.
000980*
000990 FD  PRODUTO
001000     LABEL RECORD IS STANDARD.
001010     COPY PRODUTO.
001020*
001030 FD  DADOS-MERCADO
001040     LABEL RECORD IS STANDARD.
001050     COPY DADOSMERCADO.
001060*
001070 FD  SIMULACAO
001080     LABEL RECORD IS STANDARD.
001090     COPY SIMULACAO.
001100*
001110 FD  NCM
001120     LABEL RECORD IS STANDARD.
001130     COPY NCM.
001140*
001150 SD  TRIAGEM-SORT.
001160 01  REG-SORT-TRIAGEM.
001170     05  ST-PRIORITY-RANK        PIC 9(02).
001180     05  ST-TOTAL-SCORE          PIC S9(03).
001190     05  ST-SEQ-CRIACAO          PIC 9(08).
001200     05  ST-COD-PRODUTO          PIC 9(06).
001210     05  ST-NOME-PRODUTO         PIC X(40).
001220     05  ST-STATUS-TRI           PIC X(16).
001230     05  ST-NEXT-ACTION          PIC X(60).
001240     05  ST-IND-SCORE            PIC X(01).
001250     05  ST-CLASSIFICACAO        PIC X(10).
001260     05  ST-QTD-ALERTAS          PIC 9(02).
001270     05  ST-ALERTAS OCCURS 10 TIMES
001280                                 PIC X(70).
001290*
001300 FD  TRIAGERPT
001310     LABEL RECORD IS STANDARD.
001320 01  REG-TRIAGERPT               PIC X(132).
001330*
001340 WORKING-STORAGE SECTION.
001350*
001360* MIRROR DO CADASTRO DE PRODUTOS, USADO NA LEITURA SEQUENCIAL DE
001370* TODO O ARQUIVO EM P300.
001380 01  WS-REG-PRODUTO.
001390     05  WS-COD-PRODUTO               PIC 9(06).
001400     05  WS-NOME-PRODUTO              PIC X(40).
001410     05  WS-CATEGORIA-PRODUTO         PIC X(20).
001420     05  WS-COD-FORNECEDOR            PIC 9(06).
001430     05  WS-COD-NCM                   PIC 9(06).
001440     05  WS-PESO-KG-PRODUTO           PIC S9(04)V9(03).
001450     05  WS-DIMENSAO-PRODUTO.
001460         10  WS-COMPR-CM-PRODUTO      PIC S9(04)V9(02).
001470         10  WS-LARG-CM-PRODUTO       PIC S9(04)V9(02).
001480         10  WS-ALT-CM-PRODUTO        PIC S9(04)V9(02).
001490     05  WS-IND-FRAGIL-PRODUTO        PIC X(01).
001500     05  WS-VLR-FOB-USD-PRODUTO       PIC S9(08)V9(04).
001510     05  WS-VLR-FRETE-USD-PRODUTO     PIC S9(08)V9(04).
001520     05  WS-VLR-SEGURO-USD-PRODUTO    PIC S9(08)V9(04).
001530     05  WS-IND-MARCA-FAMOSA-PRODUTO  PIC X(01).
001540     05  WS-IND-AUTORIZ-MARCA-PRODUTO PIC X(01).
001550     05  WS-SEQ-CRIACAO-PRODUTO       PIC 9(08).
001560     05  FILLER                       PIC X(30).
001570*
001580* MIRROR DOS DADOS DE MERCADO, USADO NA LEITURA ALEATORIA POR
001590* PRODUTO EM P405.
001600 01  WS-REG-DADOS-MERCADO.
001610     05  WS-COD-PRODUTO-MDO           PIC 9(06).
001620     05  WS-VLR-PRECO-MEDIO-BRL       PIC S9(10)V99.
001630     05  WS-QTD-VENDAS-DIA            PIC 9(06).
001640     05  WS-QTD-VENDAS-MES            PIC 9(06).
001650     05  WS-QTD-VISITAS-ANUNCIO       PIC 9(08).
001660     05  WS-POS-RANKING-ANUNCIO       PIC 9(06).
001670     05  WS-PCT-FULL-RATIO            PIC S9(03)V99.
001680     05  WS-QTD-CONCORRENTES          PIC 9(04).
001690     05  FILLER                       PIC X(24).
001700*
001710* AREA DE TRABALHO PARA LEITURA DO HISTORICO DE SIMULACOES NA
001720* CARGA INICIAL DA TABELA (P120) - SO INTERESSA A MARGEM DA
001730* SIMULACAO VIGENTE.
001740 01  WS-REG-SIMULACAO-TEMP.
001750     05  WS-SIM-ID-TEMP               PIC 9(08).
001760     05  WS-COD-PRODUTO-SIM-TEMP      PIC 9(06).
001770     05  WS-QTD-SIMULADA-TEMP         PIC 9(06).
001780     05  WS-TX-CAMBIO-SIM-TEMP        PIC S9(08)V9(04).
001790     05  WS-VLR-FOB-TOTAL-USD-TEMP    PIC S9(10)V9(04).
001800     05  WS-VLR-FRETE-TOTAL-USD-TEMP  PIC S9(10)V9(04).
001810     05  WS-VLR-SEGURO-TOTAL-USD-TEMP PIC S9(10)V9(04).
001820     05  WS-VLR-ADUANEIRO-USD-TEMP    PIC S9(10)V9(04).
001830     05  WS-VLR-CUSTO-TOTAL-USD-TEMP  PIC S9(10)V9(04).
001840     05  WS-VLR-CUSTO-TOTAL-BRL-TEMP  PIC S9(10)V9(04).
001850     05  WS-VLR-CUSTO-UNIT-BRL-TEMP   PIC S9(10)V9(04).
001860     05  WS-VLR-PRECO-ALVO-BRL-TEMP   PIC S9(10)V9(04).
001870     05  WS-PCT-MARGEM-ESTIM-TEMP     PIC S9(03)V99.
001880     05  WS-IND-APROVADO-SIM-TEMP     PIC X(01).
001890     05  WS-DESC-MOTIVO-SIM-TEMP      PIC X(80).
001900     05  FILLER                       PIC X(05).
001910*
001920* AREA DE TRABALHO PARA LEITURA DO NCM NA CARGA INICIAL DA TABELA
001930* (P110).
001940 01  WS-REG-NCM-TEMP.
001950     05  WS-COD-NCM-TAB-TEMP          PIC 9(06).
001960     05  WS-COD-CLASSIF-NCM-TEMP      PIC X(10).
001970     05  WS-DESC-NCM-TEMP             PIC X(50).
001980     05  WS-IND-REQUER-LI-TEMP        PIC X(01).
001990     05  WS-IND-REQUER-ANVISA-TEMP    PIC X(01).
002000     05  WS-IND-REQUER-ANATEL-TEMP    PIC X(01).
002010     05  WS-IND-REQUER-INMETRO-TEMP   PIC X(01).
002020     05  WS-IND-REQUER-MAPA-TEMP      PIC X(01).
002030     05  WS-IND-REQUER-EXERCITO-TEMP  PIC X(01).
002040     05  WS-IND-ANTIDUMPING-TEMP      PIC X(01).
002050     05  FILLER                       PIC X(07).
002060*
002070* TABELA DO HISTORICO DE SIMULACOES - SO A MAIOR SIM-ID POR
002080* PRODUTO E MANTIDA (A VIGENTE), PESQUISADA POR SEARCH LINEAR.
002090 01  WS-TAB-SIM-CABECALHO.
002100     05  WS-QTD-SIM-TAB               PIC 9(04) COMP.
002110     05  WS-TAB-SIM OCCURS 300 TIMES
002120                    INDEXED BY WS-IDX-SIM.
002130         10  TAB-COD-PRODUTO-SIM       PIC 9(06).
002140         10  TAB-SIM-ID                PIC 9(08).
002150         10  TAB-PCT-MARGEM-SIM        PIC S9(03)V99.
002160         10  FILLER                    PIC X(05).
002170*
002180* TABELA DO NCM - CARREGADA EM ORDEM ASCENDENTE DE COD-NCM-TAB
002190* PARA PERMITIR SEARCH ALL (BINARIA).
002200 01  WS-TAB-NCM-CABECALHO.
002210     05  WS-QTD-NCM-TAB               PIC 9(04) COMP.
002220     05  WS-TAB-NCM OCCURS 200 TIMES
002230                    ASCENDING KEY IS TAB-COD-NCM-TRI
002240                    INDEXED BY WS-IDX-NCM.
002250         10  TAB-COD-NCM-TRI           PIC 9(06).
002260         10  TAB-IND-ANTIDUMPING-TRI   PIC X(01).
002270         10  FILLER                    PIC X(05).
002280*
002290* PRODUTOS RETIDOS PARA A TRIAGEM - NO MAXIMO 200, OS DE MAIOR
002300* SEQ-CRIACAO, INDEPENDENTE DA ORDEM DE LEITURA NO ARQUIVO.
002310 01  WS-TAB-PRODUTO-CAP-CABECALHO.
002320     05  WS-TAB-PRODUTO-CAP OCCURS 200 TIMES
002330                    INDEXED BY WS-IDX-CAP.
002340         10  TAB-COD-PRODUTO-CAP        PIC 9(06).
002350         10  TAB-NOME-PRODUTO-CAP       PIC X(40).
002360         10  TAB-COD-NCM-CAP            PIC 9(06).
002370         10  TAB-PESO-KG-CAP            PIC S9(04)V9(03).
002380         10  TAB-IND-FRAGIL-CAP         PIC X(01).
002390         10  TAB-VLR-FOB-USD-CAP        PIC S9(08)V9(04).
002400         10  TAB-VLR-FRETE-USD-CAP      PIC S9(08)V9(04).
002410         10  TAB-IND-MARCA-FAMOSA-CAP   PIC X(01).
002420         10  TAB-IND-AUTORIZ-MARCA-CAP  PIC X(01).
002430         10  TAB-SEQ-CRIACAO-CAP        PIC 9(08).
002440         10  FILLER                     PIC X(05).
002450*
002460* LINHA DE TRIAGEM JA MONTADA PARA UM PRODUTO, PRONTA PARA SER
002470* ENVIADA AO SORT EM P510.
002480 01  WS-TAB-TRIAGEM-CABECALHO.
002490     05  WS-TAB-TRIAGEM OCCURS 200 TIMES
002500                    INDEXED BY WS-IDX-TRI.
002510         10  TAB-COD-PRODUTO-TRI        PIC 9(06).
002520         10  TAB-NOME-PRODUTO-TRI       PIC X(40).
002530         10  TAB-SEQ-CRIACAO-TRI        PIC 9(08).
002540         10  TAB-STATUS-TRI             PIC X(16).
002550         10  TAB-NEXT-ACTION-TRI        PIC X(60).
002560         10  TAB-PRIORITY-RANK-TRI      PIC 9(02).
002570         10  TAB-IND-SCORE-TRI          PIC X(01).
002580         10  TAB-TOTAL-SCORE-TRI        PIC S9(03).
002590         10  TAB-CLASSIF-TRI            PIC X(10).
002600         10  TAB-QTD-ALERTAS-TRI        PIC 9(02) COMP.
002610         10  TAB-ALERTAS-TRI OCCURS 10 TIMES
002620                             PIC X(70).
002630         10  FILLER                     PIC X(05).
002640*
002650* CONTROLE DA CARGA DOS 200 PRODUTOS MAIS RECENTES - QUANDO A
002660* TABELA ENCHE, P320 LOCALIZA O DE MENOR SEQ-CRIACAO PARA
002670* EVENTUAL SUBSTITUICAO.
002680 01  WS-AREA-CONTROLE-CARGA.
002690     05  WS-QTD-PRODUTOS-CAP           PIC 9(03) COMP.
002700     05  WS-IDX-MENOR-SEQ              PIC 9(03) COMP.
002710     05  WS-MENOR-SEQ-VALOR            PIC 9(08) COMP.
002720     05  FILLER                        PIC X(02).
002730*
002740* VISAO ALTERNATIVA DO MENOR SEQ-CRIACAO JA LOCALIZADO, PARTIDA
002750* EM DOIS BLOCOS DE 4 DIGITOS PARA INSPECAO EM DUMP DE
002760* DEPURACAO (MESMO HABITO DA SIVP0200 COM WS-ACC-TOTAL-R).
002770 01  WS-AREA-CONTROLE-CARGA-R REDEFINES WS-AREA-CONTROLE-CARGA.
002780     05  FILLER                        PIC X(06).
002790     05  WS-MENOR-SEQ-DUMP-ALTA         PIC 9(04).
002800     05  WS-MENOR-SEQ-DUMP-BAIXA        PIC 9(04).
002810     05  FILLER                        PIC X(02).
002820*
002830* INDICADORES DE PRESENCA DE DADOS DO PRODUTO CORRENTE, USADOS
002840* NA CASCATA DE STATUS (P410) E NOS ALERTAS (P420).
002850 01  WS-AREA-INDICADORES.
002860     05  WS-IND-TEM-FOB                PIC X(01).
002870     05  WS-IND-TEM-FRETE              PIC X(01).
002880     05  WS-IND-TEM-MERCADO            PIC X(01).
002890     05  WS-IND-TEM-SIMULACAO          PIC X(01).
002900     05  WS-IND-TEM-NCM                PIC X(01).
002910     05  FILLER                        PIC X(02).
002920*
002930* ENTRADA/SAIDA DA SUBROTINA DE PONTUACAO (SIVP0200) - MESMO
002940* LAYOUT USADO PELA SIVP0300 PARA A MESMA CHAMADA.
002950 01  WS-ENTRADA-PONTUACAO.
002960     05  WS-PESO-KG-PONT              PIC S9(04)V9(03).
002970     05  WS-IND-FRAGIL-PONT           PIC X(01).
002980     05  WS-IND-MARCA-FAMOSA-PONT     PIC X(01).
002990     05  WS-IND-AUTORIZ-MARCA-PONT    PIC X(01).
003000     05  WS-IND-TEM-MERCADO-PONT      PIC X(01).
003010     05  WS-QTD-VENDAS-DIA-PONT       PIC 9(06).
003020     05  WS-QTD-VENDAS-MES-PONT       PIC 9(06).
003030     05  WS-QTD-VISITAS-PONT          PIC 9(08).
003040     05  WS-IND-TEM-RANKING-PONT      PIC X(01).
003050     05  WS-POS-RANKING-PONT          PIC 9(06).
003060     05  WS-IND-TEM-FULL-RATIO-PONT   PIC X(01).
003070     05  WS-PCT-FULL-RATIO-PONT       PIC S9(03)V99.
003080     05  WS-IND-TEM-CONCORREN-PONT    PIC X(01).
003090     05  WS-QTD-CONCORRENTES-PONT     PIC 9(04).
003100     05  WS-IND-TEM-SIMULACAO-PONT    PIC X(01).
003110     05  WS-PCT-MARGEM-SIMULACAO-PONT PIC S9(03)V99.
003120     05  FILLER                       PIC X(02).
003130*
003140 01  WS-SAIDA-PONTUACAO.
003150     05  WS-SCORE-DEMANDA-PONT        PIC 9(03).
003160     05  WS-SCORE-CONCORRENCIA-PONT   PIC 9(03).
003170     05  WS-SCORE-MARGEM-PONT         PIC 9(03).
003180     05  WS-SCORE-RISCO-PONT          PIC 9(03).
003190     05  WS-SCORE-TOTAL-PONT          PIC 9(03).
003200     05  WS-CLASSIFICACAO-PONT        PIC X(10).
003210     05  WS-QTD-NOTAS-PONT            PIC 9(02).
003220     05  WS-TAB-NOTAS-PONT OCCURS 10 TIMES
003230                            PIC X(70).
003240     05  FILLER                       PIC X(02).
003250*
003260 01  WS-DATA-SISTEMA                  PIC 9(08).
003270 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
003280     05  WS-AAAA-SISTEMA              PIC 9(04).
003290     05  WS-MM-SISTEMA                PIC 9(02).
003300     05  WS-DD-SISTEMA                PIC 9(02).
003310*
003320 77  WS-FS-PRODUTO                    PIC X(02).
003330     88  WS-FS-PRD-OK                 VALUE "00".
003340     88  WS-FS-PRD-FIM                VALUE "10".
003350 77  WS-FS-MERCADO                    PIC X(02).
003360     88  WS-FS-MDO-OK                 VALUE "00".
003370 77  WS-FS-SIMULACAO                  PIC X(02).
003380     88  WS-FS-SIM-OK                 VALUE "00".
003390 77  WS-FS-NCM                        PIC X(02).
003400     88  WS-FS-NCM-OK                 VALUE "00".
003410*
003420 77  WS-FIM-PRODUTO                   PIC X(01) VALUE "N".
003430     88  WS-FIM-PRD-SIM                VALUE "S".
003440 77  WS-FIM-SIMHIST                   PIC X(01) VALUE "N".
003450     88  WS-FIM-SIM-SIM                VALUE "S".
003460 77  WS-FIM-NCM                       PIC X(01) VALUE "N".
003470     88  WS-FIM-NCM-SIM                VALUE "S".
003480*
003490 77  WS-QTD-PRODUTOS-TRIAGEM          PIC 9(03) COMP VALUE ZERO.
003500 77  WS-IDX-ALERTA                    PIC 9(02) COMP VALUE ZERO.
003510 77  WS-IDX-REL                       PIC 9(03) COMP VALUE ZERO.
003520 77  WS-TEXTO-NUMERICO                PIC Z(6)9.
003530*
003540* CONTADORES DO RODAPE - TOTAIS POR STATUS, ACUMULADOS NA QUEBRA
003550* DE CONTROLE DO PROCEDIMENTO DE SAIDA DO SORT (P600).
003560 01  WS-CONTADORES-STATUS.
003570     05  WS-QTD-READY                 PIC 9(04) COMP.
003580     05  WS-QTD-NEEDS-SIMULATION       PIC 9(04) COMP.
003590     05  WS-QTD-NEEDS-MARKET           PIC 9(04) COMP.
003600     05  WS-QTD-NEEDS-COSTS            PIC 9(04) COMP.
003610     05  FILLER                        PIC X(04).
003620*
003630* VISAO EM BLOCO UNICO DOS CONTADORES, USADA SO PARA INSPECAO EM
003640* DUMP DE DEPURACAO QUANDO O RODAPE NAO FECHA COM O TOTAL GERAL.
003650* HABITO ANTIGO, MANTIDO POR COMPATIBILIDADE COM OS FONTES MAIS
003660* VELHOS DA CASA.
003670 01  WS-CONTADORES-STATUS-R REDEFINES WS-CONTADORES-STATUS.
003680     05  WS-CONTADORES-DUMP             PIC X(12).
003690*
003700 77  WS-STATUS-ANT                    PIC X(16) VALUE SPACES.
003710*
003720* AREA DE TRABALHO DO PRODUTO CORRENTE EM P400 - STATUS/PROXIMA
003730* ACAO/PRIORIDADE DECIDIDOS EM P410 E A LISTA DE ALERTAS MONTADA
003740* EM P420, ANTES DE SEREM COPIADOS PARA A TABELA WS-TAB-TRIAGEM.
003750 01  WS-AREA-TRIAGEM-AUX.
003760     05  WS-STATUS-TRI-AUX             PIC X(16).
003770     05  WS-PROXACAO-TRI-AUX           PIC X(60).
003780     05  WS-RANK-TRI-AUX               PIC 9(02).
003790     05  WS-QTD-ALERTAS-AUX            PIC 9(02) COMP.
003800     05  WS-TEXTO-ALERTA-AUX           PIC X(70).
003810     05  WS-TAB-ALERTAS-AUX OCCURS 10 TIMES
003820                            PIC X(70).
003830     05  FILLER                        PIC X(04).
003840*
003850* AREA DE IMPRESSAO, NO ESTILO DE MOLDURA "=" / "-" JA USADO
003860* PELA CASA NOS RELATORIOS DE LOTE.
003870 01  WS-LINHA-RELATORIO.
003880     03  WS-LST-CAB-1.
003890         05  FILLER   PIC X(01) VALUE SPACES.
003900         05  FILLER   PIC X(130) VALUE ALL "=".
003910     03  WS-LST-CAB-2.
003920         05  FILLER   PIC X(01) VALUE SPACES.
003930         05  FILLER   PIC X(46) VALUE
003940                 "SIVP0400 - TRIAGEM DE PRODUTOS".
003950         05  FILLER   PIC X(79) VALUE SPACES.
003960     03  WS-LST-LINHA-QUEBRA.
003970         05  FILLER   PIC X(01) VALUE SPACES.
003980         05  FILLER   PIC X(130) VALUE ALL "-".
003990     03  WS-LST-DET-PRODUTO.
004000         05  FILLER          PIC X(01) VALUE SPACES.
004010         05  FILLER          PIC X(08) VALUE "PRODUTO".
004020         05  WS-DET-COD-PRODUTO   PIC Z(5)9.
004030         05  FILLER          PIC X(02) VALUE SPACES.
004040         05  WS-DET-NOME-PRODUTO  PIC X(40).
004050         05  FILLER          PIC X(08) VALUE "STATUS: ".
004060         05  WS-DET-STATUS-TRI    PIC X(16).
004070         05  FILLER          PIC X(06) VALUE SPACES.
004080*
004090     03  WS-LST-DET-TEXTO.
004100         05  FILLER          PIC X(01) VALUE SPACES.
004110         05  WS-DET-TEXTO         PIC X(130).
004120*
004130     03  WS-LST-RODAPE.
004140         05  FILLER          PIC X(01) VALUE SPACES.
004150         05  WS-ROD-TEXTO         PIC X(130).
004160*
004170 PROCEDURE DIVISION.
004180*
004190 P000-PRINCIPAL.
004200*
004210     PERFORM P100-INICIALIZA       THRU P100-EXIT.
004220     PERFORM P300-CARREGA-PRODUTOS THRU P300-EXIT
004230             UNTIL WS-FIM-PRD-SIM.
004240     PERFORM P400-MONTA-TRIAGEM    THRU P400-EXIT.
004250     PERFORM P500-ORDENA           THRU P500-EXIT.
004260     PERFORM P900-FINALIZA         THRU P900-EXIT.
004270*
004280     GOBACK.
004290*
004300* ABRE OS ARQUIVOS DE ENTRADA/SAIDA, CARREGA AS TABELAS DE NCM E
004310* DE SIMULACOES VIGENTES QUE SERAO CONSULTADAS PRODUTO A PRODUTO
004320* E FAZ A LEITURA DE ABERTURA (PRIMING READ) DO CADASTRO DE
004330* PRODUTOS.
004340 P100-INICIALIZA.
004350*
004360     OPEN INPUT  PRODUTO
004370                 DADOS-MERCADO
004380                 SIMULACAO
004390                 NCM.
004400     OPEN OUTPUT TRIAGERPT.
004410*
004420     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
004430*
004440     MOVE ZERO TO WS-QTD-NCM-TAB WS-QTD-SIM-TAB
004450                  WS-QTD-PRODUTOS-CAP WS-QTD-PRODUTOS-TRIAGEM.
004460     MOVE ZERO TO WS-QTD-READY WS-QTD-NEEDS-SIMULATION
004470                  WS-QTD-NEEDS-MARKET WS-QTD-NEEDS-COSTS.
004480*
004490     MOVE "N" TO WS-FIM-NCM.
004500     PERFORM P110-CARREGA-NCM      THRU P110-EXIT
004510             UNTIL WS-FIM-NCM-SIM.
004520     MOVE "N" TO WS-FIM-SIMHIST.
004530     PERFORM P120-CARREGA-SIM      THRU P120-EXIT
004540             UNTIL WS-FIM-SIM-SIM.
004550*
004560     MOVE "N" TO WS-FIM-PRODUTO.
004570     READ PRODUTO NEXT RECORD INTO WS-REG-PRODUTO
004580         AT END
004590             MOVE "S" TO WS-FIM-PRODUTO
004600     END-READ.
004610*
004620 P100-EXIT.
004630     EXIT.
004640*
004650* CARREGA A TABELA DE NCM EM ORDEM ASCENDENTE DE COD-NCM-TAB
004660* PARA PERMITIR O SEARCH ALL EM P405 - UMA OCORRENCIA POR
004670* CHAMADA, CONTROLADA PELO PERFORM...UNTIL DE P100.
004680 P110-CARREGA-NCM.
004690*
004700     READ NCM INTO WS-REG-NCM-TEMP
004710         AT END
004720             MOVE "S" TO WS-FIM-NCM
004730             GO TO P110-EXIT
004740     END-READ.
004750*
004760     ADD 1 TO WS-QTD-NCM-TAB.
004770     SET WS-IDX-NCM TO WS-QTD-NCM-TAB.
004780     MOVE WS-COD-NCM-TAB-TEMP      TO TAB-COD-NCM-TRI (WS-IDX-NCM).
004790     MOVE WS-IND-ANTIDUMPING-TEMP
004800                         TO TAB-IND-ANTIDUMPING-TRI (WS-IDX-NCM).
004810*
004820 P110-EXIT.
004830     EXIT.
004840*
004850* CARREGA A TABELA DE SIMULACOES, MANTENDO POR PRODUTO APENAS A
004860* OCORRENCIA DE MAIOR SIM-ID (A VIGENTE) - UMA OCORRENCIA POR
004870* CHAMADA, CONTROLADA PELO PERFORM...UNTIL DE P100.
004880 P120-CARREGA-SIM.
004890*
004900     READ SIMULACAO INTO WS-REG-SIMULACAO-TEMP
004910         AT END
004920             MOVE "S" TO WS-FIM-SIMHIST
004930             GO TO P120-EXIT
004940     END-READ.
004950*
004960     PERFORM P125-ATUALIZA-TAB-SIM THRU P125-EXIT.
004970*
004980 P120-EXIT.
004990     EXIT.
005000*
005010 P125-ATUALIZA-TAB-SIM.
005020*
005030     SET WS-IDX-SIM TO 1.
005040     SEARCH WS-TAB-SIM
005050         AT END
005060             ADD 1 TO WS-QTD-SIM-TAB
005070             SET WS-IDX-SIM TO WS-QTD-SIM-TAB
005080             MOVE WS-COD-PRODUTO-SIM-TEMP
005090                         TO TAB-COD-PRODUTO-SIM (WS-IDX-SIM)
005100             MOVE WS-SIM-ID-TEMP TO TAB-SIM-ID (WS-IDX-SIM)
005110             MOVE WS-PCT-MARGEM-ESTIM-TEMP
005120                         TO TAB-PCT-MARGEM-SIM (WS-IDX-SIM)
005130         WHEN TAB-COD-PRODUTO-SIM (WS-IDX-SIM)
005140                                 = WS-COD-PRODUTO-SIM-TEMP
005150             IF WS-SIM-ID-TEMP > TAB-SIM-ID (WS-IDX-SIM)
005160                 MOVE WS-SIM-ID-TEMP TO TAB-SIM-ID (WS-IDX-SIM)
005170                 MOVE WS-PCT-MARGEM-ESTIM-TEMP
005180                         TO TAB-PCT-MARGEM-SIM (WS-IDX-SIM)
005190             END-IF
005200     END-SEARCH.
005210*
005220 P125-EXIT.
005230     EXIT.
005240*
005250* LE TODO O CADASTRO DE PRODUTOS E RETEM NA TABELA WS-TAB-
005260* PRODUTO-CAP OS 200 DE MAIOR SEQ-CRIACAO - O CONJUNTO RETIDO,
005270* E NAO A ORDEM DE LEITURA, E QUE DETERMINA A SAIDA. O PRIMING
005280* READ FICA EM P100; CADA CHAMADA AQUI TRATA O REGISTRO
005290* CORRENTE E JA LE O PROXIMO.
005300 P300-CARREGA-PRODUTOS.
005310*
005320     PERFORM P310-INSERE-CANDIDATO THRU P310-EXIT.
005330*
005340     READ PRODUTO NEXT RECORD INTO WS-REG-PRODUTO
005350         AT END
005360             MOVE "S" TO WS-FIM-PRODUTO
005370     END-READ.
005380*
005390 P300-EXIT.
005400     EXIT.
005410*
005420 P310-INSERE-CANDIDATO.
005430*
005440     IF WS-QTD-PRODUTOS-CAP < 200
005450         ADD 1 TO WS-QTD-PRODUTOS-CAP
005460         SET WS-IDX-CAP TO WS-QTD-PRODUTOS-CAP
005470         PERFORM P315-GRAVA-CANDIDATO THRU P315-EXIT
005480     ELSE
005490         PERFORM P320-LOCALIZA-MENOR THRU P320-EXIT
005500         IF WS-SEQ-CRIACAO-PRODUTO > WS-MENOR-SEQ-VALOR
005510             SET WS-IDX-CAP TO WS-IDX-MENOR-SEQ
005520             PERFORM P315-GRAVA-CANDIDATO THRU P315-EXIT
005530         END-IF
005540     END-IF.
005550*
005560 P310-EXIT.
005570     EXIT.
005580*
005590 P315-GRAVA-CANDIDATO.
005600*
005610     MOVE WS-COD-PRODUTO      TO TAB-COD-PRODUTO-CAP (WS-IDX-CAP).
005620     MOVE WS-NOME-PRODUTO     TO TAB-NOME-PRODUTO-CAP (WS-IDX-CAP).
005630     MOVE WS-COD-NCM          TO TAB-COD-NCM-CAP (WS-IDX-CAP).
005640     MOVE WS-PESO-KG-PRODUTO  TO TAB-PESO-KG-CAP (WS-IDX-CAP).
005650     MOVE WS-IND-FRAGIL-PRODUTO
005660                              TO TAB-IND-FRAGIL-CAP (WS-IDX-CAP).
005670     MOVE WS-VLR-FOB-USD-PRODUTO
005680                           TO TAB-VLR-FOB-USD-CAP (WS-IDX-CAP).
005690     MOVE WS-VLR-FRETE-USD-PRODUTO
005700                           TO TAB-VLR-FRETE-USD-CAP (WS-IDX-CAP).
005710     MOVE WS-IND-MARCA-FAMOSA-PRODUTO
005720                       TO TAB-IND-MARCA-FAMOSA-CAP (WS-IDX-CAP).
005730     MOVE WS-IND-AUTORIZ-MARCA-PRODUTO
005740                       TO TAB-IND-AUTORIZ-MARCA-CAP (WS-IDX-CAP).
005750     MOVE WS-SEQ-CRIACAO-PRODUTO
005760                           TO TAB-SEQ-CRIACAO-CAP (WS-IDX-CAP).
005770*
005780 P315-EXIT.
005790     EXIT.
005800*
005810* PERCORRE A TABELA CHEIA E LOCALIZA O PRODUTO DE MENOR
005820* SEQ-CRIACAO, CANDIDATO A SER SUBSTITUIDO.
005830 P320-LOCALIZA-MENOR.
005840*
005850     SET WS-IDX-MENOR-SEQ TO 1.
005860     MOVE TAB-SEQ-CRIACAO-CAP (1) TO WS-MENOR-SEQ-VALOR.
005870     SET WS-IDX-CAP TO 2.
005880     PERFORM P325-COMPARA-MENOR THRU P325-EXIT
005890         VARYING WS-IDX-CAP FROM 2 BY 1
005900             UNTIL WS-IDX-CAP > 200.
005910*
005920 P320-EXIT.
005930     EXIT.
005940*
005950 P325-COMPARA-MENOR.
005960*
005970     IF TAB-SEQ-CRIACAO-CAP (WS-IDX-CAP) < WS-MENOR-SEQ-VALOR
005980         MOVE TAB-SEQ-CRIACAO-CAP (WS-IDX-CAP)
005990                                     TO WS-MENOR-SEQ-VALOR
006000         SET WS-IDX-MENOR-SEQ TO WS-IDX-CAP
006010     END-IF.
006020*
006030 P325-EXIT.
006040     EXIT.
006050*
006060* PARA CADA PRODUTO RETIDO, MONTA A LINHA DE TRIAGEM COMPLETA:
006070* REFERENCIAS, STATUS/PRIORIDADE, ALERTAS E PONTUACAO.
006080 P400-MONTA-TRIAGEM.
006090*
006100     PERFORM P405-CARREGA-REFERENCIAS THRU P450-EXIT
006110         VARYING WS-IDX-CAP FROM 1 BY 1
006120             UNTIL WS-IDX-CAP > WS-QTD-PRODUTOS-CAP.
006130*
006140 P400-EXIT.
006150     EXIT.
006160*
006170* TRAZ MERCADO (LEITURA ALEATORIA), SIMULACAO VIGENTE (SEARCH) E
006180* NCM (SEARCH ALL) DO PRODUTO DA VEZ.
006190 P405-CARREGA-REFERENCIAS.
006200*
006210     MOVE "N" TO WS-IND-TEM-MERCADO WS-IND-TEM-SIMULACAO
006220                 WS-IND-TEM-NCM.
006230     INITIALIZE WS-REG-DADOS-MERCADO.
006240*
006250     MOVE TAB-COD-PRODUTO-CAP (WS-IDX-CAP) TO WS-COD-PRODUTO-MDO.
006260     READ DADOS-MERCADO INTO WS-REG-DADOS-MERCADO
006270         INVALID KEY
006280             CONTINUE
006290         NOT INVALID KEY
006300             MOVE "Y" TO WS-IND-TEM-MERCADO
006310     END-READ.
006320*
006330     SET WS-IDX-SIM TO 1.
006340     SEARCH WS-TAB-SIM
006350         AT END
006360             CONTINUE
006370         WHEN TAB-COD-PRODUTO-SIM (WS-IDX-SIM)
006380                             = TAB-COD-PRODUTO-CAP (WS-IDX-CAP)
006390             MOVE "Y" TO WS-IND-TEM-SIMULACAO
006400     END-SEARCH.
006410*
006420     IF TAB-COD-NCM-CAP (WS-IDX-CAP) NOT = ZERO
006430         SET WS-IDX-NCM TO 1
006440         SEARCH ALL WS-TAB-NCM
006450             AT END
006460                 CONTINUE
006470             WHEN TAB-COD-NCM-TRI (WS-IDX-NCM)
006480                             = TAB-COD-NCM-CAP (WS-IDX-CAP)
006490                 MOVE "Y" TO WS-IND-TEM-NCM
006500         END-SEARCH
006510     END-IF.
006520*
006530     MOVE "N" TO WS-IND-TEM-FOB WS-IND-TEM-FRETE.
006540     IF TAB-VLR-FOB-USD-CAP (WS-IDX-CAP) > 0
006550         MOVE "Y" TO WS-IND-TEM-FOB
006560     END-IF.
006570     IF TAB-VLR-FRETE-USD-CAP (WS-IDX-CAP) > 0
006580         MOVE "Y" TO WS-IND-TEM-FRETE
006590     END-IF.
006600*
006610     PERFORM P410-DETERMINA-STATUS   THRU P410-EXIT.
006620     PERFORM P420-MONTA-ALERTAS      THRU P420-EXIT.
006630     PERFORM P430-CALL-PONTUACAO     THRU P430-EXIT.
006640     PERFORM P440-GRAVA-LINHA-TRIAGEM THRU P440-EXIT.
006650*
006660 P405-EXIT.
006670     EXIT.
006680*
006690* CASCATA DE STATUS/PROXIMA ACAO/PRIORIDADE - A PRIMEIRA REGRA
006700* QUE SE APLICAR DECIDE, NA ORDEM DO MANUAL DE TRIAGEM.
006710 P410-DETERMINA-STATUS.
006720*
006730     EVALUATE TRUE
006740         WHEN WS-IND-TEM-FOB NOT = "Y"
006750             MOVE "NEEDS-COSTS" TO WS-STATUS-TRI-AUX
006760             MOVE "PREENCHER O VALOR FOB" TO WS-PROXACAO-TRI-AUX
006770             MOVE 30 TO WS-RANK-TRI-AUX
006780         WHEN WS-IND-TEM-FRETE NOT = "Y"
006790             MOVE "NEEDS-COSTS" TO WS-STATUS-TRI-AUX
006800             MOVE "PREENCHER O VALOR DE FRETE"
006810                                 TO WS-PROXACAO-TRI-AUX
006820             MOVE 20 TO WS-RANK-TRI-AUX
006830         WHEN WS-IND-TEM-MERCADO NOT = "Y"
006840             MOVE "NEEDS-MARKET" TO WS-STATUS-TRI-AUX
006850             MOVE "LEVANTAR DADOS DE MERCADO"
006860                                 TO WS-PROXACAO-TRI-AUX
006870             MOVE 10 TO WS-RANK-TRI-AUX
006880         WHEN WS-IND-TEM-SIMULACAO NOT = "Y"
006890             MOVE "NEEDS-SIMULATION" TO WS-STATUS-TRI-AUX
006900             MOVE "RODAR SIMULACAO DE IMPORTACAO"
006910                                 TO WS-PROXACAO-TRI-AUX
006920             MOVE 5 TO WS-RANK-TRI-AUX
006930         WHEN OTHER
006940             MOVE "READY" TO WS-STATUS-TRI-AUX
006950             MOVE "AVALIAR E DECIDIR" TO WS-PROXACAO-TRI-AUX
006960             MOVE 0 TO WS-RANK-TRI-AUX
006970     END-EVALUATE.
006980*
006990 P410-EXIT.
007000     EXIT.
007010*
007020* MONTA A LISTA DE ALERTAS DO PRODUTO - LIMITADA A 10 OCORRENCIAS
007030* (MESMA DEFESA USADA NAS NOTAS DA SIVP0200/SIVP0300).
007040 P420-MONTA-ALERTAS.
007050*
007060     MOVE ZERO TO WS-QTD-ALERTAS-AUX.
007070*
007080     IF WS-IND-TEM-FOB NOT = "Y"
007090         MOVE "SEM VALOR FOB INFORMADO" TO WS-TEXTO-ALERTA-AUX
007100         PERFORM P421-GRAVA-ALERTA THRU P421-EXIT
007110     END-IF.
007120     IF WS-IND-TEM-FRETE NOT = "Y"
007130         MOVE "SEM VALOR DE FRETE INFORMADO" TO WS-TEXTO-ALERTA-AUX
007140         PERFORM P421-GRAVA-ALERTA THRU P421-EXIT
007150     END-IF.
007160     IF WS-IND-TEM-MERCADO NOT = "Y"
007170         MOVE "SEM DADOS DE MERCADO" TO WS-TEXTO-ALERTA-AUX
007180         PERFORM P421-GRAVA-ALERTA THRU P421-EXIT
007190     END-IF.
007200     IF WS-IND-TEM-SIMULACAO NOT = "Y"
007210         MOVE "SEM SIMULACAO REGISTRADA" TO WS-TEXTO-ALERTA-AUX
007220         PERFORM P421-GRAVA-ALERTA THRU P421-EXIT
007230     END-IF.
007240     IF TAB-IND-MARCA-FAMOSA-CAP (WS-IDX-CAP) = "Y" AND
007250        TAB-IND-AUTORIZ-MARCA-CAP (WS-IDX-CAP) NOT = "Y"
007260         MOVE "MARCA FAMOSA SEM AUTORIZACAO - ALTO RISCO"
007270                                     TO WS-TEXTO-ALERTA-AUX
007280         PERFORM P421-GRAVA-ALERTA THRU P421-EXIT
007290     END-IF.
007300     IF TAB-IND-FRAGIL-CAP (WS-IDX-CAP) = "Y"
007310         MOVE "PRODUTO FRAGIL" TO WS-TEXTO-ALERTA-AUX
007320         PERFORM P421-GRAVA-ALERTA THRU P421-EXIT
007330     END-IF.
007340     IF TAB-PESO-KG-CAP (WS-IDX-CAP) > 5
007350         MOVE "PESO ACIMA DE 5 KG - DESFAVORAVEL AO REGIME "
007360                 TO WS-TEXTO-ALERTA-AUX
007370         PERFORM P421-GRAVA-ALERTA THRU P421-EXIT
007380     ELSE
007390         IF TAB-PESO-KG-CAP (WS-IDX-CAP) > 2
007400             MOVE "PESO MODERADO" TO WS-TEXTO-ALERTA-AUX
007410             PERFORM P421-GRAVA-ALERTA THRU P421-EXIT
007420         END-IF
007430     END-IF.
007440     IF WS-IND-TEM-NCM NOT = "Y"
007450         MOVE "SEM NCM CLASSIFICADO" TO WS-TEXTO-ALERTA-AUX
007460         PERFORM P421-GRAVA-ALERTA THRU P421-EXIT
007470     END-IF.
007480*
007490 P420-EXIT.
007500     EXIT.
007510*
007520 P421-GRAVA-ALERTA.
007530*
007540     IF WS-QTD-ALERTAS-AUX >= 10
007550         GO TO P421-EXIT
007560     END-IF.
007570*
007580     ADD 1 TO WS-QTD-ALERTAS-AUX.
007590     MOVE WS-TEXTO-ALERTA-AUX
007600                 TO WS-TAB-ALERTAS-AUX (WS-QTD-ALERTAS-AUX).
007610*
007620 P421-EXIT.
007630     EXIT.
007640*
007650* MONTA A ENTRADA DA SUBROTINA DE PONTUACAO E CHAMA A SIVP0200.
007660 P430-CALL-PONTUACAO.
007670*
007680     MOVE TAB-PESO-KG-CAP (WS-IDX-CAP)      TO WS-PESO-KG-PONT.
007690     MOVE TAB-IND-FRAGIL-CAP (WS-IDX-CAP)   TO WS-IND-FRAGIL-PONT.
007700     MOVE TAB-IND-MARCA-FAMOSA-CAP (WS-IDX-CAP)
007710                                     TO WS-IND-MARCA-FAMOSA-PONT.
007720     MOVE TAB-IND-AUTORIZ-MARCA-CAP (WS-IDX-CAP)
007730                                     TO WS-IND-AUTORIZ-MARCA-PONT.
007740     MOVE WS-IND-TEM-MERCADO                TO WS-IND-TEM-MERCADO-PONT.
007750     MOVE WS-QTD-VENDAS-DIA                  TO WS-QTD-VENDAS-DIA-PONT.
007760     MOVE WS-QTD-VENDAS-MES                  TO WS-QTD-VENDAS-MES-PONT.
007770     MOVE WS-QTD-VISITAS-ANUNCIO             TO WS-QTD-VISITAS-PONT.
007780     MOVE "Y"                               TO WS-IND-TEM-RANKING-PONT.
007790     IF WS-POS-RANKING-ANUNCIO = ZERO
007800         MOVE "N" TO WS-IND-TEM-RANKING-PONT
007810     END-IF.
007820     MOVE WS-POS-RANKING-ANUNCIO             TO WS-POS-RANKING-PONT.
007830     MOVE "Y"                          TO WS-IND-TEM-FULL-RATIO-PONT.
007840     IF WS-PCT-FULL-RATIO = ZERO
007850         MOVE "N" TO WS-IND-TEM-FULL-RATIO-PONT
007860     END-IF.
007870     MOVE WS-PCT-FULL-RATIO                  TO WS-PCT-FULL-RATIO-PONT.
007880     MOVE "Y"                          TO WS-IND-TEM-CONCORREN-PONT.
007890     IF WS-QTD-CONCORRENTES = ZERO
007900         MOVE "N" TO WS-IND-TEM-CONCORREN-PONT
007910     END-IF.
007920     MOVE WS-QTD-CONCORRENTES                TO WS-QTD-CONCORRENTES-PONT.
007930     MOVE WS-IND-TEM-SIMULACAO          TO WS-IND-TEM-SIMULACAO-PONT.
007940     IF WS-IND-TEM-SIMULACAO = "Y"
007950         MOVE TAB-PCT-MARGEM-SIM (WS-IDX-SIM)
007960                             TO WS-PCT-MARGEM-SIMULACAO-PONT
007970     ELSE
007980         MOVE ZERO TO WS-PCT-MARGEM-SIMULACAO-PONT
007990     END-IF.
008000     IF WS-IND-TEM-MERCADO NOT = "Y"
008010         MOVE "N" TO WS-IND-TEM-RANKING-PONT
008020                     WS-IND-TEM-FULL-RATIO-PONT
008030                     WS-IND-TEM-CONCORREN-PONT
008040     END-IF.
008050*
008060     CALL "SIVP0200" USING WS-ENTRADA-PONTUACAO WS-SAIDA-PONTUACAO.
008070*
008080 P430-EXIT.
008090     EXIT.
008100*
008110* GRAVA A LINHA DE TRIAGEM MONTADA NA TABELA QUE ALIMENTARA O
008120* SORT EM P500.
008130 P440-GRAVA-LINHA-TRIAGEM.
008140*
008150     ADD 1 TO WS-QTD-PRODUTOS-TRIAGEM.
008160     SET WS-IDX-TRI TO WS-QTD-PRODUTOS-TRIAGEM.
008170*
008180     MOVE TAB-COD-PRODUTO-CAP (WS-IDX-CAP)
008190                         TO TAB-COD-PRODUTO-TRI (WS-IDX-TRI).
008200     MOVE TAB-NOME-PRODUTO-CAP (WS-IDX-CAP)
008210                         TO TAB-NOME-PRODUTO-TRI (WS-IDX-TRI).
008220     MOVE TAB-SEQ-CRIACAO-CAP (WS-IDX-CAP)
008230                         TO TAB-SEQ-CRIACAO-TRI (WS-IDX-TRI).
008240     MOVE WS-STATUS-TRI-AUX    TO TAB-STATUS-TRI (WS-IDX-TRI).
008250     MOVE WS-PROXACAO-TRI-AUX  TO TAB-NEXT-ACTION-TRI (WS-IDX-TRI).
008260     MOVE WS-RANK-TRI-AUX      TO TAB-PRIORITY-RANK-TRI (WS-IDX-TRI).
008270     MOVE "Y"                  TO TAB-IND-SCORE-TRI (WS-IDX-TRI).
008280     MOVE WS-SCORE-TOTAL-PONT  TO TAB-TOTAL-SCORE-TRI (WS-IDX-TRI).
008290     MOVE WS-CLASSIFICACAO-PONT TO TAB-CLASSIF-TRI (WS-IDX-TRI).
008300     MOVE WS-QTD-ALERTAS-AUX   TO TAB-QTD-ALERTAS-TRI (WS-IDX-TRI).
008310*
008320     PERFORM P445-COPIA-ALERTAS THRU P445-EXIT
008330         VARYING WS-IDX-ALERTA FROM 1 BY 1
008340             UNTIL WS-IDX-ALERTA > WS-QTD-ALERTAS-AUX.
008350*
008360 P440-EXIT.
008370     EXIT.
008380*
008390 P445-COPIA-ALERTAS.
008400*
008410     MOVE WS-TAB-ALERTAS-AUX (WS-IDX-ALERTA)
008420             TO TAB-ALERTAS-TRI (WS-IDX-TRI, WS-IDX-ALERTA).
008430*
008440 P445-EXIT.
008450     EXIT.
008460*
008470 P450-EXIT.
008480     EXIT.
008490*
008500* ORDENA A TRIAGEM: PRIORIDADE ASCENDENTE, PONTUACAO DESCENDENTE
008510* (NAO PONTUADO = -1, VAI PARA O FIM DO GRUPO) E, POR ULTIMO,
008520* SEQ-CRIACAO DESCENDENTE (MAIS NOVO PRIMEIRO).
008530 P500-ORDENA.
008540*
008550     SORT TRIAGEM-SORT
008560             ON ASCENDING   KEY ST-PRIORITY-RANK
008570             ON DESCENDING  KEY ST-TOTAL-SCORE
008580             ON DESCENDING  KEY ST-SEQ-CRIACAO
008590         INPUT   PROCEDURE IS P510-ENVIA-SORT
008600                         THRU P510-EXIT
008610         OUTPUT  PROCEDURE IS P600-EMITE-TRIAGEM
008620                         THRU P690-EXIT.
008630*
008640 P500-EXIT.
008650     EXIT.
008660*
008670 P510-ENVIA-SORT.
008680*
008690     PERFORM P515-LIBERA-REGISTRO THRU P515-EXIT
008700         VARYING WS-IDX-TRI FROM 1 BY 1
008710             UNTIL WS-IDX-TRI > WS-QTD-PRODUTOS-TRIAGEM.
008720*
008730 P510-EXIT.
008740     EXIT.
008750*
008760 P515-LIBERA-REGISTRO.
008770*
008780     MOVE TAB-PRIORITY-RANK-TRI (WS-IDX-TRI) TO ST-PRIORITY-RANK.
008790     MOVE TAB-TOTAL-SCORE-TRI (WS-IDX-TRI)   TO ST-TOTAL-SCORE.
008800     MOVE TAB-SEQ-CRIACAO-TRI (WS-IDX-TRI)   TO ST-SEQ-CRIACAO.
008810     MOVE TAB-COD-PRODUTO-TRI (WS-IDX-TRI)   TO ST-COD-PRODUTO.
008820     MOVE TAB-NOME-PRODUTO-TRI (WS-IDX-TRI)  TO ST-NOME-PRODUTO.
008830     MOVE TAB-STATUS-TRI (WS-IDX-TRI)        TO ST-STATUS-TRI.
008840     MOVE TAB-NEXT-ACTION-TRI (WS-IDX-TRI)   TO ST-NEXT-ACTION.
008850     MOVE TAB-IND-SCORE-TRI (WS-IDX-TRI)     TO ST-IND-SCORE.
008860     MOVE TAB-CLASSIF-TRI (WS-IDX-TRI)       TO ST-CLASSIFICACAO.
008870     MOVE TAB-QTD-ALERTAS-TRI (WS-IDX-TRI)   TO ST-QTD-ALERTAS.
008880     PERFORM P516-COPIA-ALERTA-SORT THRU P516-EXIT
008890         VARYING WS-IDX-ALERTA FROM 1 BY 1
008900             UNTIL WS-IDX-ALERTA > TAB-QTD-ALERTAS-TRI (WS-IDX-TRI).
008910*
008920     RELEASE REG-SORT-TRIAGEM.
008930*
008940 P515-EXIT.
008950     EXIT.
008960*
008970 P516-COPIA-ALERTA-SORT.
008980*
008990     MOVE TAB-ALERTAS-TRI (WS-IDX-TRI, WS-IDX-ALERTA)
009000                         TO ST-ALERTAS (WS-IDX-ALERTA).
009010*
009020 P516-EXIT.
009030     EXIT.
009040*
009050* PROCEDIMENTO DE SAIDA DO SORT - IMPRIME CADA BLOCO DE PRODUTO
009060* NA ORDEM JA CLASSIFICADA E ACUMULA OS TOTAIS POR STATUS (A
009070* QUEBRA DE CONTROLE DO RELATORIO).
009080 P600-EMITE-TRIAGEM.
009090*
009100     PERFORM P610-INICIALIZA-RELATORIO THRU P610-EXIT.
009110*
009120     MOVE "N" TO WS-FIM-PRODUTO.
009130     RETURN TRIAGEM-SORT INTO REG-SORT-TRIAGEM
009140         AT END
009150             MOVE "S" TO WS-FIM-PRODUTO
009160     END-RETURN.
009170     PERFORM P620-GRAVA-BLOCO THRU P620-EXIT
009180             UNTIL WS-FIM-PRD-SIM.
009190*
009200     PERFORM P690-FINALIZA-RELATORIO THRU P690-EXIT.
009210*
009220 P600-EXIT.
009230     EXIT.
009240*
009250 P610-INICIALIZA-RELATORIO.
009260*
009270     MOVE SPACES TO WS-STATUS-ANT.
009280*
009290     WRITE REG-TRIAGERPT FROM WS-LST-CAB-1.
009300     WRITE REG-TRIAGERPT FROM WS-LST-CAB-2.
009310     WRITE REG-TRIAGERPT FROM WS-LST-CAB-1.
009320*
009330 P610-EXIT.
009340     EXIT.
009350*
009360 P620-GRAVA-BLOCO.
009370*
009380     IF ST-STATUS-TRI NOT = WS-STATUS-ANT AND
009390        WS-STATUS-ANT NOT = SPACES
009400         WRITE REG-TRIAGERPT FROM WS-LST-LINHA-QUEBRA
009410     END-IF.
009420     MOVE ST-STATUS-TRI TO WS-STATUS-ANT.
009430*
009440     MOVE ST-COD-PRODUTO     TO WS-DET-COD-PRODUTO.
009450     MOVE ST-NOME-PRODUTO    TO WS-DET-NOME-PRODUTO.
009460     MOVE ST-STATUS-TRI      TO WS-DET-STATUS-TRI.
009470     WRITE REG-TRIAGERPT FROM WS-LST-DET-PRODUTO.
009480*
009490     STRING "  PRIORIDADE: " ST-PRIORITY-RANK
009500            "  PROXIMA ACAO: " ST-NEXT-ACTION
009510            DELIMITED BY SIZE INTO WS-DET-TEXTO.
009520     WRITE REG-TRIAGERPT FROM WS-LST-DET-TEXTO.
009530*
009540     IF ST-IND-SCORE = "Y"
009550         MOVE ST-TOTAL-SCORE TO WS-TEXTO-NUMERICO
009560         STRING "  PONTUACAO: " WS-TEXTO-NUMERICO
009570                "  CLASSIFICACAO: " ST-CLASSIFICACAO
009580                DELIMITED BY SIZE INTO WS-DET-TEXTO
009590     ELSE
009600         STRING "  PONTUACAO: -" DELIMITED BY SIZE
009610                INTO WS-DET-TEXTO
009620     END-IF.
009630     WRITE REG-TRIAGERPT FROM WS-LST-DET-TEXTO.
009640*
009650     PERFORM P630-GRAVA-ALERTA THRU P630-EXIT
009660         VARYING WS-IDX-ALERTA FROM 1 BY 1
009670             UNTIL WS-IDX-ALERTA > ST-QTD-ALERTAS.
009680*
009690     PERFORM P640-ACUMULA-STATUS THRU P640-EXIT.
009700*
009710     RETURN TRIAGEM-SORT INTO REG-SORT-TRIAGEM
009720         AT END
009730             MOVE "S" TO WS-FIM-PRODUTO
009740     END-RETURN.
009750*
009760 P620-EXIT.
009770     EXIT.
009780*
009790 P630-GRAVA-ALERTA.
009800*
009810     STRING "     ALERTA: " ST-ALERTAS (WS-IDX-ALERTA)
009820            DELIMITED BY SIZE INTO WS-DET-TEXTO.
009830     WRITE REG-TRIAGERPT FROM WS-LST-DET-TEXTO.
009840*
009850 P630-EXIT.
009860     EXIT.
009870*
009880 P640-ACUMULA-STATUS.
009890*
009900     EVALUATE ST-STATUS-TRI
009910         WHEN "READY"
009920             ADD 1 TO WS-QTD-READY
009930         WHEN "NEEDS-SIMULATION"
009940             ADD 1 TO WS-QTD-NEEDS-SIMULATION
009950         WHEN "NEEDS-MARKET"
009960             ADD 1 TO WS-QTD-NEEDS-MARKET
009970         WHEN "NEEDS-COSTS"
009980             ADD 1 TO WS-QTD-NEEDS-COSTS
009990     END-EVALUATE.
010000*
010010 P640-EXIT.
010020     EXIT.
010030*
010040 P690-FINALIZA-RELATORIO.
010050*
010060     WRITE REG-TRIAGERPT FROM WS-LST-LINHA-QUEBRA.
010070*
010080     MOVE WS-QTD-READY TO WS-TEXTO-NUMERICO.
010090     STRING "TOTAL READY............: " WS-TEXTO-NUMERICO
010100            DELIMITED BY SIZE INTO WS-ROD-TEXTO.
010110     WRITE REG-TRIAGERPT FROM WS-LST-RODAPE.
010120*
010130     MOVE WS-QTD-NEEDS-SIMULATION TO WS-TEXTO-NUMERICO.
010140     STRING "TOTAL NEEDS-SIMULATION..: " WS-TEXTO-NUMERICO
010150            DELIMITED BY SIZE INTO WS-ROD-TEXTO.
010160     WRITE REG-TRIAGERPT FROM WS-LST-RODAPE.
010170*
010180     MOVE WS-QTD-NEEDS-MARKET TO WS-TEXTO-NUMERICO.
010190     STRING "TOTAL NEEDS-MARKET......: " WS-TEXTO-NUMERICO
010200            DELIMITED BY SIZE INTO WS-ROD-TEXTO.
010210     WRITE REG-TRIAGERPT FROM WS-LST-RODAPE.
010220*
010230     MOVE WS-QTD-NEEDS-COSTS TO WS-TEXTO-NUMERICO.
010240     STRING "TOTAL NEEDS-COSTS.......: " WS-TEXTO-NUMERICO
010250            DELIMITED BY SIZE INTO WS-ROD-TEXTO.
010260     WRITE REG-TRIAGERPT FROM WS-LST-RODAPE.
010270*
010280     MOVE WS-QTD-PRODUTOS-TRIAGEM TO WS-TEXTO-NUMERICO.
010290     STRING "TOTAL GERAL..............: " WS-TEXTO-NUMERICO
010300            DELIMITED BY SIZE INTO WS-ROD-TEXTO.
010310     WRITE REG-TRIAGERPT FROM WS-LST-RODAPE.
010320*
010330 P690-EXIT.
010340     EXIT.
010350*
010360* FECHA OS ARQUIVOS.
010370 P900-FINALIZA.
010380*
010390     CLOSE PRODUTO
010400           DADOS-MERCADO
010410           SIMULACAO
010420           NCM
010430           TRIAGERPT.
010440*
010450 P900-EXIT.
010460     EXIT.
010470*
010480 END PROGRAM SIVP0400.
