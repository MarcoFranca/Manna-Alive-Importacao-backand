000010******************************************************************
000020* PROGRAMA .: SIVP0300                                           *
000030* AUTOR ....: ANDRE RAFFUL                                       *
000040* PROPOSITO : AVALIACAO COMPLETA DE PRODUTOS CANDIDATOS A         *
000050*             IMPORTACAO. PARA CADA PRODUTO DO CADASTRO MONTA O   *
000060*             CHECKLIST DE COMPLETUDE, CALCULA OS TRES CENARIOS   *
000070*             (BASE, CONSERVADOR, OTIMISTA), LEVANTA IMPEDIMENTOS *
000080*             E NOTAS, AVALIA OS QUATRO PILARES DE DIAGNOSTICO,   *
000090*             DECIDE (APPROVE / REJECT / NEEDS-DATA) E             *
000100*             ANEXA A PONTUACAO DO PRODUTO (VIA SIVP0200) E A      *
000110*             ULTIMA DECISAO JA TOMADA PELO COMPRADOR, SE HOUVER.  *
000120******************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.     SIVP0300.
000150 AUTHOR.         ANDRE RAFFUL.
000160 INSTALLATION.   COMERCIAL BRASIL IMPORT LTDA.
000170 DATE-WRITTEN.   11/11/1987.
000180 DATE-COMPILED.
000190 SECURITY.       CONFIDENCIAL - USO RESTRITO AO DEPARTAMENTO
000200-    DE COMPRAS E IMPORTACAO.
000210******************************************************************
000220* HISTORICO DE ALTERACOES                                        *
000230* DD/MM/AAAA  PROG.   CHAMADO   DESCRICAO                        *
000240* --------------------------------------------------------------- *
000250* 11/11/1987  AR      SIV-0041  VERSAO ORIGINAL - CHECKLIST DE    *
000260*                               COMPLETUDE E CENARIO UNICO.       *
000270* 23/05/1990  AR      SIV-0090  INCLUIDOS OS CENARIOS CONSERVADOR *
000280*                               E OTIMISTA (ANTES SO EXISTIA UM). *
000290* 14/02/1994  JCS     SIV-0139  INCLUIDOS OS QUATRO PILARES DE     *
000300*                               DIAGNOSTICO (MERCADO, ECONOMIA,    *
000310*                               OPERACAO, RISCO).                  *
000320* 19/09/1996  JCS     SIV-0230  TABELA DE NCM PASSA A SER LIDA E   *
000330*                               PESQUISADA POR SEARCH ALL EM VEZ   *
000340*                               DE LEITURA DIRETA (VOLUME CRESCEU).*
000350* 06/02/1999  LFC     SIV-0317  REVISAO ANO 2000 - CAMPOS SIM-ID E *
000360*                               DEC-ID SAO SEQUENCIAIS, NAO DATA - *
000370*                               SEM IMPACTO.                       *
000380* 12/08/2002  MPS     SIV-0438  CORRIGIDO BLOQUEIO DE ANTIDUMPING  *
000390*                               QUE ESTAVA SENDO TRATADO COMO NOTA *
000400*                               EM VEZ DE IMPEDIMENTO DA DECISAO.  *
000410* 03/03/2003  MPS     SIV-0449  INCLUIDA A ULTIMA DECISAO JA       *
000420*                               TOMADA (DECHIST) NO RELATORIO.     *
000430* 17/11/2004  RCA     SIV-0471  CAMPOS DO CENARIO ESTAVAM SO       *
000440*                               TRUNCADOS NA GRAVACAO NA TABELA -  *
000450*                               PASSARAM A SER ARREDONDADOS (ROUND *
000460*                               ED) NA HORA DE ESTREITAR AS 4      *
000470*                               CASAS DO CALCULO PARA AS 2 (OU 1,  *
000480*                               NO PAYBACK) DO LAYOUT DE SAIDA.     *
000490* 17/11/2004  RCA     SIV-0471  LINHA DE DETALHE DO CENARIO NO     *
000500*                               EVALRPT PASSOU A TRAZER TAMBEM O   *
000510*                               VALOR ADUANEIRO, LUCRO UNIT/TOTAL, *
000520*                               ROI UNIT/TOTAL E PAYBACK - SO       *
000530*                               SAIAM QTD/CUSTO UNIT/MARGEM/APROV. *
000540* 17/11/2004  RCA     SIV-0472  WS-DECISAO-FINAL PASSA A USAR OS   *
000550*                               MESMOS TOKENS EM INGLES DO STATUS  *
000560*                               DE TRIAGEM (SIVP0400) - ERA        *
000570*                               APROVADO/REPROVADO/PENDENTE, AGORA *
000580*                               APPROVE/REJECT/NEEDS-DATA.          *
000590* 18/11/2004  RCA     SIV-0473  O CHECKLIST DE COMPLETUDE SO         *
000600*                               GRAVAVA O PERCENTUAL NA EVALRPT -   *
000610*                               AGORA GRAVA TAMBEM, LINHA A LINHA,  *
000620*                               O ROTULO DE CADA ITEM QUE FALTOU    *
000630*                               (MERCADO/NCM/FORNECEDOR/DIMENSOES/  *
000640*                               FOB), NO HABITO DE WS-TAB-BLOQUEIO. *
000650******************************************************************
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700*
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730*
000740     SELECT PRODUTO ASSIGN TO
000750         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IMPO
000760-        "RTACAO-VIAVEL\Arquivos\PRODUTO.dat"
000770          ORGANIZATION   IS INDEXED
000780          ACCESS         IS SEQUENTIAL
000790          RECORD KEY     IS COD-PRODUTO
000800          FILE STATUS    IS WS-FS-PRODUTO.
000810*
000820     SELECT DADOS-MERCADO ASSIGN TO
000830         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IMPO
000840-        "RTACAO-VIAVEL\Arquivos\MERCADO.dat"
000850          ORGANIZATION   IS INDEXED
000860          ACCESS         IS RANDOM
000870          RECORD KEY     IS COD-PRODUTO-MDO
000880          FILE STATUS    IS WS-FS-MERCADO.
000890*
000900     SELECT SIMULACAO ASSIGN TO
000910         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IMPO
000920-        "RTACAO-VIAVEL\Arquivos\SIMHIST.dat"
000930          ORGANIZATION   IS LINE SEQUENTIAL
000940          ACCESS         IS SEQUENTIAL
000950          FILE STATUS    IS WS-FS-SIMULACAO.
000960*
000970     SELECT DECISAO ASSIGN TO
000980         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IMPO
000990-        "RTACAO-VIAVEL\Arquivos\DECHIST.dat"
001000          ORGANIZATION   IS LINE SEQUENTIAL
001010          ACCESS         IS SEQUENTIAL
001020          FILE STATUS    IS WS-FS-DECISAO.
001030*
001040     SELECT NCM ASSIGN TO
001050         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IMPO
001060-        "RTACAO-VIAVEL\Arquivos\NCM.dat"
001070          ORGANIZATION   IS LINE SEQUENTIAL
001080          ACCESS         IS SEQUENTIAL
001090          FILE STATUS    IS WS-FS-NCM.
001100*
001110     SELECT EVALRPT ASSIGN TO
001120         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IMPO
001130-        "RTACAO-VIAVEL\Arquivos\SIVO0300.txt"
001140          ORGANIZATION   IS LINE SEQUENTIAL
001150          ACCESS         IS SEQUENTIAL.
001160*
001170 DATA DIVISION.
001180 FILE SECTION.
001190*
001200 FD  PRODUTO.
001210     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IM
001220-         "PORTACAO-VIAVEL\Copybooks\Produto.cpy".
001230*
001240 FD  DADOS-MERCADO.
001250     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IM
001260-         "PORTACAO-VIAVEL\Copybooks\DadosMercado.cpy".
001270*
001280 FD  SIMULACAO.
001290     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IM
001300-         "PORTACAO-VIAVEL\Copybooks\Simulacao.cpy".
001310*
001320 FD  DECISAO.
001330     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IM
001340-         "PORTACAO-VIAVEL\Copybooks\Decisao.cpy".
001350*
001360 FD  NCM.
001370     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IM
001380-         "PORTACAO-VIAVEL\Copybooks\Ncm.cpy".
001390*
001400 FD  EVALRPT.
001410 01  REG-EVALRPT                          PIC X(132).
001420*
001430 WORKING-STORAGE SECTION.
001440*
001450 01  WS-REG-PRODUTO.
001460     05  WS-COD-PRODUTO              PIC 9(06).
001470     05  WS-NOME-PRODUTO             PIC X(40).
001480     05  WS-CATEGORIA-PRODUTO        PIC X(20).
001490     05  WS-COD-FORNECEDOR           PIC 9(06).
001500     05  WS-COD-NCM                  PIC 9(06).
001510     05  WS-PESO-KG-PRODUTO          PIC S9(04)V9(03).
001520     05  WS-DIMENSAO-PRODUTO.
001530         10  WS-COMPR-CM-PRODUTO     PIC S9(04)V9(02).
001540         10  WS-LARG-CM-PRODUTO      PIC S9(04)V9(02).
001550         10  WS-ALT-CM-PRODUTO       PIC S9(04)V9(02).
001560     05  WS-IND-FRAGIL-PRODUTO       PIC X(01).
001570     05  WS-VLR-FOB-USD-PRODUTO      PIC S9(08)V9(04).
001580     05  WS-VLR-FRETE-USD-PRODUTO    PIC S9(08)V9(04).
001590     05  WS-VLR-SEGURO-USD-PRODUTO   PIC S9(08)V9(04).
001600     05  WS-IND-MARCA-FAMOSA-PRODUTO PIC X(01).
001610     05  WS-IND-AUTORIZ-MARCA-PRODUTO PIC X(01).
001620     05  WS-SEQ-CRIACAO-PRODUTO      PIC 9(08).
001630     05  FILLER                      PIC X(30).
001640*
001650 01  WS-REG-DADOS-MERCADO.
001660     05  WS-COD-PRODUTO-MDO          PIC 9(06).
001670     05  WS-VLR-PRECO-MEDIO-BRL      PIC S9(10)V99.
001680     05  WS-QTD-VENDAS-DIA           PIC 9(06).
001690     05  WS-QTD-VENDAS-MES           PIC 9(06).
001700     05  WS-QTD-VISITAS-ANUNCIO      PIC 9(08).
001710     05  WS-POS-RANKING-ANUNCIO      PIC 9(06).
001720     05  WS-PCT-FULL-RATIO           PIC S9(03)V99.
001730     05  WS-QTD-CONCORRENTES         PIC 9(04).
001740     05  FILLER                      PIC X(24).
001750*
001760* AREAS-PONTE USADAS SO NA LEITURA DO HISTORICO DE SIMULACOES, DE
001770* DECISOES E DA TABELA DE NCM (CARGA INICIAL - VIDE P110/P120/P130).
001780 01  WS-REG-SIMULACAO-TEMP.
001790     05  WS-SIM-ID-TEMP              PIC 9(08).
001800     05  WS-COD-PRODUTO-SIM-TEMP     PIC 9(06).
001810     05  WS-QTD-SIMULADA-TEMP        PIC 9(06).
001820     05  WS-TX-CAMBIO-SIM-TEMP       PIC S9(08)V9(04).
001830     05  WS-VLR-FOB-TOTAL-TEMP       PIC S9(10)V9(04).
001840     05  WS-VLR-FRETE-TOTAL-TEMP     PIC S9(10)V9(04).
001850     05  WS-VLR-SEGURO-TOTAL-TEMP    PIC S9(10)V9(04).
001860     05  WS-VLR-ADUANEIRO-TEMP       PIC S9(10)V9(04).
001870     05  WS-VLR-CUSTO-USD-TEMP       PIC S9(10)V9(04).
001880     05  WS-VLR-CUSTO-BRL-TEMP       PIC S9(10)V9(04).
001890     05  WS-VLR-CUSTO-UNIT-TEMP      PIC S9(10)V9(04).
001900     05  WS-VLR-PRECO-ALVO-SIM-TEMP  PIC S9(10)V9(04).
001910     05  WS-PCT-MARGEM-SIM-TEMP      PIC S9(03)V99.
001920     05  WS-IND-APROVADO-SIM-TEMP    PIC X(01).
001930     05  WS-DESC-MOTIVO-SIM-TEMP     PIC X(80).
001940     05  FILLER                      PIC X(01).
001950*
001960 01  WS-REG-DECISAO-TEMP.
001970     05  WS-DEC-ID-TEMP              PIC 9(08).
001980     05  WS-COD-PRODUTO-DEC-TEMP     PIC 9(06).
001990     05  WS-DESC-DECISAO-TEMP        PIC X(16).
002000     05  WS-RESPONSAVEL-DEC-TEMP     PIC X(20).
002010     05  WS-DESC-MOTIVO-DEC-TEMP     PIC X(80).
002020     05  FILLER                      PIC X(10).
002030*
002040 01  WS-REG-NCM-TEMP.
002050     05  WS-COD-NCM-TEMP             PIC 9(06).
002060     05  WS-COD-CLASSIF-NCM-TEMP     PIC X(10).
002070     05  WS-DESC-NCM-TEMP            PIC X(50).
002080     05  WS-IND-REQUER-LI-TEMP       PIC X(01).
002090     05  WS-IND-REQUER-ANVISA-TEMP   PIC X(01).
002100     05  WS-IND-REQUER-ANATEL-TEMP   PIC X(01).
002110     05  WS-IND-REQUER-INMETRO-TEMP  PIC X(01).
002120     05  WS-IND-REQUER-MAPA-TEMP     PIC X(01).
002130     05  WS-IND-REQUER-EXERCITO-TEMP PIC X(01).
002140     05  WS-IND-ANTIDUMPING-TEMP     PIC X(01).
002150     05  FILLER                      PIC X(07).
002160*
002170* TABELA DE SIMULACOES, UMA OCORRENCIA POR PRODUTO COM A MAIOR
002180* SIM-ID JA VISTA NA LEITURA DO HISTORICO (VIDE P120-CARREGA-SIM).
002190 01  WS-TAB-SIM-CABECALHO.
002200     05  WS-QTD-SIM-TAB              PIC 9(04) COMP VALUE ZERO.
002210     05  WS-TAB-SIM OCCURS 300 TIMES
002220                     INDEXED BY WS-IDX-SIM.
002230         10  TAB-COD-PRODUTO-SIM     PIC 9(06).
002240         10  TAB-SIM-ID              PIC 9(08).
002250         10  TAB-QTD-SIMULADA        PIC 9(06).
002260         10  TAB-TX-CAMBIO-SIM       PIC S9(08)V9(04).
002270         10  TAB-VLR-PRECO-ALVO-SIM  PIC S9(10)V9(04).
002280         10  TAB-PCT-MARGEM-SIM      PIC S9(03)V99.
002290         10  FILLER                  PIC X(05).
002300*
002310* TABELA DE DECISOES, MESMA IDEIA, MANTIDA SEPARADA DA DE
002320* SIMULACOES POR SEREM ARQUIVOS E CHAVES DE NEGOCIO DIFERENTES.
002330 01  WS-TAB-DEC-CABECALHO.
002340     05  WS-QTD-DEC-TAB              PIC 9(04) COMP VALUE ZERO.
002350     05  WS-TAB-DEC OCCURS 300 TIMES
002360                     INDEXED BY WS-IDX-DEC.
002370         10  TAB-COD-PRODUTO-DEC     PIC 9(06).
002380         10  TAB-DEC-ID              PIC 9(08).
002390         10  TAB-DESC-DECISAO        PIC X(16).
002400         10  TAB-RESPONSAVEL-DEC     PIC X(20).
002410         10  TAB-DESC-MOTIVO-DEC     PIC X(80).
002420         10  FILLER                  PIC X(05).
002430*
002440* TABELA DE NCM, CARREGADA EM ORDEM DE COD-NCM-TAB (O ARQUIVO JA
002450* CHEGA ORDENADO) PARA PERMITIR SEARCH ALL (PESQUISA BINARIA).
002460 01  WS-TAB-NCM-CABECALHO.
002470     05  WS-QTD-NCM-TAB              PIC 9(04) COMP VALUE ZERO.
002480     05  WS-TAB-NCM OCCURS 200 TIMES
002490                     ASCENDING KEY IS TAB-COD-NCM
002500                     INDEXED BY WS-IDX-NCM.
002510         10  TAB-COD-NCM             PIC 9(06).
002520         10  TAB-COD-CLASSIF-NCM     PIC X(10).
002530         10  TAB-DESC-NCM            PIC X(50).
002540         10  TAB-IND-REQUER-LI       PIC X(01).
002550         10  TAB-IND-REQUER-ANVISA   PIC X(01).
002560         10  TAB-IND-REQUER-ANATEL   PIC X(01).
002570         10  TAB-IND-REQUER-INMETRO  PIC X(01).
002580         10  TAB-IND-REQUER-MAPA     PIC X(01).
002590         10  TAB-IND-REQUER-EXERCITO PIC X(01).
002600         10  TAB-IND-ANTIDUMPING     PIC X(01).
002610         10  FILLER                  PIC X(05).
002620*
002630* DADOS DO PRODUTO-EM-CURSO QUE JA VIERAM DE OUTROS ARQUIVOS.
002640 01  WS-DADOS-ENCONTRADOS.
002650     05  WS-IND-TEM-MERCADO          PIC X(01).
002660     05  WS-IND-TEM-SIMULACAO        PIC X(01).
002670     05  WS-IND-TEM-DECISAO          PIC X(01).
002680     05  WS-IND-TEM-NCM              PIC X(01).
002690     05  WS-IND-NCM-ANTIDUMPING      PIC X(01).
002700     05  FILLER                      PIC X(02).
002710* VISAO COMPOSTA DOS QUATRO INDICADORES DE PRESENCA, USADA PARA
002720* UM TESTE RAPIDO DE "SEM NENHUM DADO AUXILIAR" (HABITO ANTIGO).
002730 01  WS-DADOS-ENCONTRADOS-R REDEFINES WS-DADOS-ENCONTRADOS.
002740     05  WS-DADOS-ENCONTRADOS-COMPOSTO PIC X(05).
002750*
002760 01  WS-NCM-ATUAL.
002770     05  WS-DESC-NCM-ATUAL           PIC X(50).
002780     05  WS-IND-REQUER-LI-ATUAL      PIC X(01).
002790     05  WS-IND-REQUER-ANVISA-ATUAL  PIC X(01).
002800     05  WS-IND-REQUER-ANATEL-ATUAL  PIC X(01).
002810     05  WS-IND-REQUER-INMETRO-ATUAL PIC X(01).
002820     05  FILLER                      PIC X(02).
002830*
002840* CHECKLIST DE COMPLETUDE (5 ITENS) - VIDE P500-COMPLETUDE.
002850 01  WS-AREA-COMPLETUDE.
002860     05  WS-QTD-ITENS-OK             PIC 9(01) COMP VALUE ZERO.
002870     05  WS-PCT-COMPLETUDE           PIC 9(03).
002880     05  FILLER                      PIC X(01).
002890* VISAO BINARIA DOS 5 ITENS, COLOCADA SOBRE O MESMO CONTADOR PARA
002900* REVISAO RAPIDA EM DUMP (1 BIT LOGICO POR BYTE, NAO USADO HOJE).
002910 01  WS-AREA-COMPLETUDE-R REDEFINES WS-AREA-COMPLETUDE.
002920     05  FILLER                      PIC X(01).
002930     05  FILLER                      PIC X(03).
002940*
002950* SIV-0473 (RCA 18/11/2004) - ROTULOS DOS ITENS QUE FALTAREM NO
002960* CHECKLIST DE COMPLETUDE, NA MESMA LINHA DE WS-TAB-BLOQUEIO MAIS
002970* ABAIXO, PARA A EVALRPT LISTAR QUAIS DOS 5 ITENS ESTAO AUSENTES.
002980 01  WS-TAB-FALTA-CABECALHO.
002990     05  WS-QTD-ITENS-FALTA          PIC 9(01) COMP VALUE ZERO.
003000     05  WS-TAB-ITEM-FALTA OCCURS 5 TIMES
003010                          PIC X(25).
003020*
003030* PARAMETROS DE BASE DO PRODUTO (PASSO "BASE PARAMETERS" DA U3).
003040 01  WS-AREA-PARAMETROS-BASE.
003050     05  WS-VLR-FOB-UNIT-BASE        PIC S9(08)V9(04).
003060     05  WS-VLR-FRETE-UNIT-BASE      PIC S9(08)V9(04).
003070     05  WS-VLR-SEGURO-UNIT-BASE     PIC S9(08)V9(04).
003080     05  WS-QTD-BASE                 PIC 9(06).
003090     05  WS-TX-CAMBIO-BASE           PIC S9(08)V9(04).
003100     05  WS-VLR-PRECO-ALVO-BASE      PIC S9(10)V9(04).
003110     05  WS-VLR-FRETE-TOTAL-BASE     PIC S9(10)V9(04).
003120     05  WS-VLR-SEGURO-TOTAL-BASE    PIC S9(10)V9(04).
003130     05  WS-QTD-VENDAS-DIA-BASE      PIC 9(06).
003140     05  FILLER                      PIC X(02).
003150*
003160* TABELA DE RESULTADOS DOS TRES CENARIOS - OCORRENCIA 1 = BASE,
003170* 2 = CONSERVADOR, 3 = OTIMISTA (VIDE P600-CALCULA-CENARIO).
003180 01  WS-TAB-CENARIO-CABECALHO.
003190     05  WS-TAB-CENARIO OCCURS 3 TIMES
003200                        INDEXED BY WS-IDX-CEN.
003210         10  CEN-TIPO                PIC X(12).
003220         10  CEN-QTD                 PIC 9(06).
003230         10  CEN-TX-CAMBIO           PIC S9(04)V9(04).
003240         10  CEN-VLR-FOB-TOTAL       PIC S9(10)V99.
003250         10  CEN-VLR-FRETE-TOTAL     PIC S9(10)V99.
003260         10  CEN-VLR-SEGURO-TOTAL    PIC S9(10)V99.
003270         10  CEN-VLR-ADUANEIRO       PIC S9(10)V99.
003280         10  CEN-VLR-CUSTO-USD       PIC S9(10)V99.
003290         10  CEN-VLR-CUSTO-BRL       PIC S9(10)V99.
003300         10  CEN-VLR-CUSTO-UNIT      PIC S9(10)V99.
003310         10  CEN-VLR-PRECO-ALVO      PIC S9(10)V99.
003320         10  CEN-VLR-PRECO-LIQUIDO   PIC S9(10)V99.
003330         10  CEN-VLR-LUCRO-UNIT      PIC S9(10)V99.
003340         10  CEN-VLR-LUCRO-TOTAL     PIC S9(10)V99.
003350         10  CEN-PCT-ROI-UNIT        PIC S9(05)V99.
003360         10  CEN-PCT-ROI-TOTAL       PIC S9(05)V99.
003370         10  CEN-PCT-MARGEM          PIC S9(05)V99.
003380         10  CEN-QTD-DIAS-PAYBACK    PIC S9(05)V9.
003390         10  CEN-IND-APROVADO        PIC X(01).
003400         10  CEN-DESC-MOTIVO         PIC X(80).
003410         10  FILLER                  PIC X(05).
003420*
003430* AREA DE TRABALHO COM 4 CASAS DECIMAIS PARA OS CALCULOS DE CADA
003440* CENARIO - SO NO FINAL O VALOR E ARREDONDADO PARA 2 CASAS (OU 1,
003450* NO CASO DO PRAZO DE PAYBACK) E GRAVADO NA TABELA DE CENARIOS.
003460 01  WS-AREA-CALCULO-CENARIO.
003470     05  WS-QTD-CEN-CALC             PIC 9(06).
003480     05  WS-TX-CAMBIO-CEN-CALC       PIC S9(08)V9(04).
003490     05  WS-VLR-PRECO-ALVO-CEN-CALC  PIC S9(10)V9(04).
003500     05  WS-VLR-FOB-UNIT-CEN-CALC    PIC S9(08)V9(04).
003510     05  WS-VLR-FRETE-TOTAL-CEN-CALC PIC S9(10)V9(04).
003520     05  WS-VLR-SEGURO-TOTAL-CEN-CALC PIC S9(10)V9(04).
003530     05  WS-VLR-FOB-TOTAL-CEN-CALC   PIC S9(10)V9(04).
003540     05  WS-VLR-ADUANEIRO-CEN-CALC   PIC S9(10)V9(04).
003550     05  WS-VLR-CUSTO-USD-CEN-CALC   PIC S9(10)V9(04).
003560     05  WS-VLR-CUSTO-BRL-CEN-CALC   PIC S9(10)V9(04).
003570     05  WS-VLR-CUSTO-UNIT-CEN-CALC  PIC S9(10)V9(04).
003580     05  WS-VLR-PRECO-LIQ-CEN-CALC   PIC S9(10)V9(04).
003590     05  WS-VLR-LUCRO-UNIT-CEN-CALC  PIC S9(10)V9(04).
003600     05  WS-VLR-LUCRO-TOTAL-CEN-CALC PIC S9(10)V9(04).
003610     05  WS-VLR-CAPITAL-CEN-CALC     PIC S9(12)V9(04).
003620     05  WS-PCT-ROI-UNIT-CEN-CALC    PIC S9(05)V9(04).
003630     05  WS-PCT-ROI-TOTAL-CEN-CALC   PIC S9(05)V9(04).
003640     05  WS-PCT-MARGEM-CEN-CALC      PIC S9(05)V9(04).
003650     05  WS-QTD-DIAS-PAYBACK-CALC    PIC S9(05)V9(04).
003660     05  FILLER                      PIC X(02).
003670*
003680 01  WS-IDX-CENARIO-ATUAL            PIC 9(01) COMP.
003690*
003700* IMPEDIMENTOS (BLOQUEIOS DUROS) E NOTAS INFORMATIVAS DA AVALIACAO.
003710 01  WS-TAB-BLOQUEIO-CABECALHO.
003720     05  WS-QTD-BLOQUEIOS            PIC 9(02) COMP VALUE ZERO.
003730     05  WS-TAB-BLOQUEIO OCCURS 5 TIMES
003740                         PIC X(70).
003750*
003760 01  WS-TAB-NOTA-CABECALHO.
003770     05  WS-QTD-NOTAS-AVAL           PIC 9(02) COMP VALUE ZERO.
003780     05  WS-TAB-NOTA-AVAL OCCURS 10 TIMES
003790                          PIC X(70).
003800*
003810 01  WS-TEXTO-NOTA-AVAL              PIC X(70).
003820 01  WS-TEXTO-NUMERICO               PIC Z(8)9.99-.
003830*
003840* OS QUATRO PILARES DE DIAGNOSTICO.
003850 01  WS-AREA-PILARES.
003860     05  WS-PILAR-MERCADO            PIC X(08).
003870     05  WS-PILAR-ECONOMIA           PIC X(08).
003880     05  WS-PILAR-OPERACAO           PIC X(08).
003890     05  WS-PILAR-RISCO              PIC X(08).
003900     05  FILLER                      PIC X(02).
003910*
003920* DECISAO FINAL DA AVALIACAO.
003930 01  WS-AREA-DECISAO-FINAL.
003940     05  WS-DECISAO-FINAL            PIC X(12).
003950     05  WS-MOTIVO-DECISAO-FINAL     PIC X(80).
003960     05  FILLER                      PIC X(02).
003970*
003980* AREA DE ENTRADA/SAIDA DA CHAMADA A SIVP0200 (PONTUACAO).
003990 01  WS-ENTRADA-PONTUACAO.
004000     05  WS-PESO-KG-PONT              PIC S9(04)V9(03).
004010     05  WS-IND-FRAGIL-PONT           PIC X(01).
004020     05  WS-IND-MARCA-FAMOSA-PONT     PIC X(01).
004030     05  WS-IND-AUTORIZ-MARCA-PONT    PIC X(01).
004040     05  WS-IND-TEM-MERCADO-PONT      PIC X(01).
004050     05  WS-QTD-VENDAS-DIA-PONT       PIC 9(06).
004060     05  WS-QTD-VENDAS-MES-PONT       PIC 9(06).
004070     05  WS-QTD-VISITAS-PONT          PIC 9(08).
004080     05  WS-IND-TEM-RANKING-PONT      PIC X(01).
004090     05  WS-POS-RANKING-PONT          PIC 9(06).
004100     05  WS-IND-TEM-FULL-RATIO-PONT   PIC X(01).
004110     05  WS-PCT-FULL-RATIO-PONT       PIC S9(03)V99.
004120     05  WS-IND-TEM-CONCORREN-PONT    PIC X(01).
004130     05  WS-QTD-CONCORRENTES-PONT     PIC 9(04).
004140     05  WS-IND-TEM-SIMULACAO-PONT    PIC X(01).
004150     05  WS-PCT-MARGEM-SIMULACAO-PONT PIC S9(03)V99.
004160     05  FILLER                       PIC X(02).
004170*
004180 01  WS-SAIDA-PONTUACAO.
004190     05  WS-SCORE-DEMANDA-PONT        PIC 9(03).
004200     05  WS-SCORE-CONCORRENCIA-PONT   PIC 9(03).
004210     05  WS-SCORE-MARGEM-PONT         PIC 9(03).
004220     05  WS-SCORE-RISCO-PONT          PIC 9(03).
004230     05  WS-SCORE-TOTAL-PONT          PIC 9(03).
004240     05  WS-CLASSIFICACAO-PONT        PIC X(10).
004250     05  WS-QTD-NOTAS-PONT            PIC 9(02).
004260     05  WS-TAB-NOTAS-PONT OCCURS 10 TIMES
004270                           PIC X(70).
004280     05  FILLER                       PIC X(02).
004290*
004300 01  WS-DATA-SISTEMA                  PIC 9(08).
004310 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
004320     05  WS-AAAA-SISTEMA              PIC 9(04).
004330     05  WS-MM-SISTEMA                PIC 9(02).
004340     05  WS-DD-SISTEMA                PIC 9(02).
004350*
004360 77  WS-FS-PRODUTO                    PIC X(02).
004370     88  WS-FS-PRD-OK                 VALUE "00".
004380     88  WS-FS-PRD-FIM                VALUE "10".
004390 77  WS-FS-MERCADO                    PIC X(02).
004400     88  WS-FS-MDO-OK                 VALUE "00".
004410 77  WS-FS-SIMULACAO                  PIC X(02).
004420     88  WS-FS-SIM-OK                 VALUE "00".
004430 77  WS-FS-DECISAO                    PIC X(02).
004440     88  WS-FS-DEC-OK                 VALUE "00".
004450 77  WS-FS-NCM                        PIC X(02).
004460     88  WS-FS-NCM-OK                 VALUE "00".
004470*
004480 77  WS-FIM-PRODUTO                   PIC X(01) VALUE "N".
004490     88  FIM-PRODUTO                  VALUE "S".
004500 77  WS-FIM-SIMHIST                   PIC X(01) VALUE "N".
004510     88  FIM-SIMHIST                  VALUE "S".
004520 77  WS-FIM-DECHIST                   PIC X(01) VALUE "N".
004530     88  FIM-DECHIST                  VALUE "S".
004540 77  WS-FIM-NCM                       PIC X(01) VALUE "N".
004550     88  FIM-NCM                      VALUE "S".
004560*
004570 77  WS-QTD-PRODUTOS-AVALIADOS        PIC 9(06) COMP VALUE ZERO.
004580 77  WS-IDX-TXT                       PIC 9(02) COMP VALUE ZERO.
004590*
004600 01  WS-LINHA-RELATORIO.
004610     03  WS-LST-CAB-1.
004620         05  FILLER   PIC X(01) VALUE SPACES.
004630         05  FILLER   PIC X(130) VALUE ALL "=".
004640     03  WS-LST-CAB-2.
004650         05  FILLER   PIC X(01) VALUE SPACES.
004660     05  FILLER   PIC X(46) VALUE "SIVP0300 - AVALIACAO DE PRODUTOS".
004670         05  FILLER   PIC X(79) VALUE SPACES.
004680     03  WS-LST-DET-PRODUTO.
004690         05  FILLER          PIC X(01) VALUE SPACES.
004700         05  FILLER          PIC X(08) VALUE "PRODUTO".
004710         05  WS-DET-COD-PRODUTO   PIC Z(5)9.
004720         05  FILLER          PIC X(02) VALUE SPACES.
004730         05  WS-DET-NOME-PRODUTO  PIC X(40).
004740         05  FILLER          PIC X(06) VALUE "COMPL.".
004750         05  WS-DET-PCT-COMPL     PIC ZZ9.
004760         05  FILLER          PIC X(01) VALUE "%".
004770         05  FILLER          PIC X(25) VALUE SPACES.
004780     03  WS-LST-DET-TEXTO.
004790         05  FILLER          PIC X(01) VALUE SPACES.
004800         05  WS-DET-TEXTO         PIC X(130).
004810     03  WS-LST-RODAPE.
004820         05  FILLER          PIC X(01) VALUE SPACES.
004830         05  FILLER          PIC X(20) VALUE "TOTAL AVALIADOS: ".
004840         05  WS-ROD-QTD-AVALIADOS PIC ZZZ,ZZ9.
004850         05  FILLER          PIC X(102) VALUE SPACES.
004860*
004870 PROCEDURE DIVISION.
004880*
004890 P000-PRINCIPAL.
004900*
004910     PERFORM P100-INICIALIZA       THRU P100-EXIT.
004920     PERFORM P300-PROCESSA-PRODUTOS THRU P300-EXIT
004930             UNTIL FIM-PRODUTO.
004940     PERFORM P900-FINALIZA         THRU P900-EXIT.
004950*
004960     STOP RUN.
004970*
004980 P100-INICIALIZA.
004990*
005000     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
005010*
005020     OPEN INPUT  PRODUTO
005030                 DADOS-MERCADO
005040                 SIMULACAO
005050                 DECISAO
005060                 NCM.
005070     OPEN OUTPUT EVALRPT.
005080*
005090     WRITE REG-EVALRPT FROM WS-LST-CAB-1.
005100     WRITE REG-EVALRPT FROM WS-LST-CAB-2.
005110     WRITE REG-EVALRPT FROM WS-LST-CAB-1.
005120*
005130     PERFORM P110-CARREGA-NCM      THRU P110-EXIT
005140             UNTIL FIM-NCM.
005150     PERFORM P120-CARREGA-SIM      THRU P120-EXIT
005160             UNTIL FIM-SIMHIST.
005170     PERFORM P130-CARREGA-DEC      THRU P130-EXIT
005180             UNTIL FIM-DECHIST.
005190*
005200     READ PRODUTO NEXT RECORD INTO WS-REG-PRODUTO
005210         AT END
005220             MOVE "S" TO WS-FIM-PRODUTO
005230     END-READ.
005240*
005250 P100-EXIT.
005260     EXIT.
005270*
005280 P110-CARREGA-NCM.
005290*
005300     READ NCM INTO WS-REG-NCM-TEMP
005310         AT END
005320             MOVE "S" TO WS-FIM-NCM
005330             GO TO P110-EXIT
005340     END-READ.
005350*
005360     ADD 1 TO WS-QTD-NCM-TAB.
005370     SET WS-IDX-NCM TO WS-QTD-NCM-TAB.
005380     MOVE WS-COD-NCM-TEMP           TO TAB-COD-NCM (WS-IDX-NCM).
005390     MOVE WS-COD-CLASSIF-NCM-TEMP   TO TAB-COD-CLASSIF-NCM (WS-IDX-NCM).
005400     MOVE WS-DESC-NCM-TEMP          TO TAB-DESC-NCM (WS-IDX-NCM).
005410     MOVE WS-IND-REQUER-LI-TEMP     TO TAB-IND-REQUER-LI (WS-IDX-NCM).
005420     MOVE WS-IND-REQUER-ANVISA-TEMP TO TAB-IND-REQUER-ANVISA (WS-IDX-NCM).
005430     MOVE WS-IND-REQUER-ANATEL-TEMP TO TAB-IND-REQUER-ANATEL (WS-IDX-NCM).
005440     MOVE WS-IND-REQUER-INMETRO-TEMP
005450          TO TAB-IND-REQUER-INMETRO (WS-IDX-NCM).
005460     MOVE WS-IND-REQUER-MAPA-TEMP   TO TAB-IND-REQUER-MAPA (WS-IDX-NCM).
005470     MOVE WS-IND-REQUER-EXERCITO-TEMP
005480          TO TAB-IND-REQUER-EXERCITO (WS-IDX-NCM).
005490     MOVE WS-IND-ANTIDUMPING-TEMP   TO TAB-IND-ANTIDUMPING (WS-IDX-NCM).
005500*
005510 P110-EXIT.
005520     EXIT.
005530*
005540 P120-CARREGA-SIM.
005550*
005560     READ SIMULACAO INTO WS-REG-SIMULACAO-TEMP
005570         AT END
005580             MOVE "S" TO WS-FIM-SIMHIST
005590             GO TO P120-EXIT
005600     END-READ.
005610*
005620     SET WS-IDX-SIM TO 1.
005630     SEARCH WS-TAB-SIM
005640         AT END
005650             ADD 1 TO WS-QTD-SIM-TAB
005660             SET WS-IDX-SIM TO WS-QTD-SIM-TAB
005670             MOVE WS-COD-PRODUTO-SIM-TEMP
005680                  TO TAB-COD-PRODUTO-SIM (WS-IDX-SIM)
005690             MOVE ZERO                   TO TAB-SIM-ID (WS-IDX-SIM)
005700         WHEN TAB-COD-PRODUTO-SIM (WS-IDX-SIM) = WS-COD-PRODUTO-SIM-TEMP
005710             CONTINUE
005720     END-SEARCH.
005730*
005740     IF WS-SIM-ID-TEMP > TAB-SIM-ID (WS-IDX-SIM)
005750         MOVE WS-SIM-ID-TEMP        TO TAB-SIM-ID (WS-IDX-SIM)
005760         MOVE WS-QTD-SIMULADA-TEMP  TO TAB-QTD-SIMULADA (WS-IDX-SIM)
005770         MOVE WS-TX-CAMBIO-SIM-TEMP TO TAB-TX-CAMBIO-SIM (WS-IDX-SIM)
005780         MOVE WS-VLR-PRECO-ALVO-SIM-TEMP
005790                                    TO TAB-VLR-PRECO-ALVO-SIM (WS-IDX-SIM)
005800         MOVE WS-PCT-MARGEM-SIM-TEMP
005810                                    TO TAB-PCT-MARGEM-SIM (WS-IDX-SIM)
005820     END-IF.
005830*
005840 P120-EXIT.
005850     EXIT.
005860*
005870 P130-CARREGA-DEC.
005880*
005890     READ DECISAO INTO WS-REG-DECISAO-TEMP
005900         AT END
005910             MOVE "S" TO WS-FIM-DECHIST
005920             GO TO P130-EXIT
005930     END-READ.
005940*
005950     SET WS-IDX-DEC TO 1.
005960     SEARCH WS-TAB-DEC
005970         AT END
005980             ADD 1 TO WS-QTD-DEC-TAB
005990             SET WS-IDX-DEC TO WS-QTD-DEC-TAB
006000             MOVE WS-COD-PRODUTO-DEC-TEMP
006010                  TO TAB-COD-PRODUTO-DEC (WS-IDX-DEC)
006020             MOVE ZERO                   TO TAB-DEC-ID (WS-IDX-DEC)
006030         WHEN TAB-COD-PRODUTO-DEC (WS-IDX-DEC) = WS-COD-PRODUTO-DEC-TEMP
006040             CONTINUE
006050     END-SEARCH.
006060*
006070     IF WS-DEC-ID-TEMP > TAB-DEC-ID (WS-IDX-DEC)
006080         MOVE WS-DEC-ID-TEMP         TO TAB-DEC-ID (WS-IDX-DEC)
006090         MOVE WS-DESC-DECISAO-TEMP   TO TAB-DESC-DECISAO (WS-IDX-DEC)
006100         MOVE WS-RESPONSAVEL-DEC-TEMP TO TAB-RESPONSAVEL-DEC (WS-IDX-DEC)
006110         MOVE WS-DESC-MOTIVO-DEC-TEMP TO TAB-DESC-MOTIVO-DEC (WS-IDX-DEC)
006120     END-IF.
006130*
006140 P130-EXIT.
006150     EXIT.
006160*
006170* PROCESSA UM PRODUTO POR PASSAGEM - O LACO PRINCIPAL ESTA EM
006180* P000-PRINCIPAL (PERFORM ... UNTIL FIM-PRODUTO).
006190 P300-PROCESSA-PRODUTOS.
006200*
006210     ADD 1 TO WS-QTD-PRODUTOS-AVALIADOS.
006220*
006230     PERFORM P400-CARREGA-DADOS-PRODUTO THRU P400-EXIT.
006240     PERFORM P500-COMPLETUDE            THRU P500-EXIT.
006250     PERFORM P550-PARAMETROS-BASE       THRU P550-EXIT.
006260*
006270     MOVE "BASE"         TO CEN-TIPO (1).
006280     MOVE "CONSERVADOR"  TO CEN-TIPO (2).
006290     MOVE "OTIMISTA"     TO CEN-TIPO (3).
006300     MOVE 1 TO WS-IDX-CENARIO-ATUAL.
006310     PERFORM P600-CALCULA-CENARIO       THRU P600-EXIT
006320             VARYING WS-IDX-CENARIO-ATUAL FROM 1 BY 1
006330             UNTIL WS-IDX-CENARIO-ATUAL > 3.
006340*
006350     PERFORM P700-BLOQUEIOS-E-NOTAS     THRU P700-EXIT.
006360     PERFORM P750-PILARES               THRU P750-EXIT.
006370     PERFORM P780-DECISAO               THRU P780-EXIT.
006380     PERFORM P800-CALL-PONTUACAO        THRU P800-EXIT.
006390     PERFORM P900-GRAVA-AVALIACAO       THRU P900-GRAVA-EXIT.
006400*
006410     READ PRODUTO NEXT RECORD INTO WS-REG-PRODUTO
006420         AT END
006430             MOVE "S" TO WS-FIM-PRODUTO
006440     END-READ.
006450*
006460 P300-EXIT.
006470     EXIT.
006480*
006490* TRAZ OS DADOS DE MERCADO (LEITURA ALEATORIA), SIMULACAO E
006500* DECISAO (PESQUISA NAS TABELAS CARREGADAS NO INICIO) E NCM (SEARCH
006510* ALL) REFERENTES AO PRODUTO CORRENTE.
006520 P400-CARREGA-DADOS-PRODUTO.
006530*
006540     MOVE "N" TO WS-IND-TEM-MERCADO
006550                 WS-IND-TEM-SIMULACAO
006560                 WS-IND-TEM-DECISAO
006570                 WS-IND-TEM-NCM
006580                 WS-IND-NCM-ANTIDUMPING.
006590     INITIALIZE WS-REG-DADOS-MERCADO.
006600     INITIALIZE WS-NCM-ATUAL.
006610*
006620     MOVE WS-COD-PRODUTO TO WS-COD-PRODUTO-MDO.
006630     READ DADOS-MERCADO INTO WS-REG-DADOS-MERCADO
006640         INVALID KEY
006650             CONTINUE
006660         NOT INVALID KEY
006670             MOVE "Y" TO WS-IND-TEM-MERCADO
006680     END-READ.
006690*
006700     SET WS-IDX-SIM TO 1.
006710     SEARCH WS-TAB-SIM
006720         AT END
006730             CONTINUE
006740         WHEN TAB-COD-PRODUTO-SIM (WS-IDX-SIM) = WS-COD-PRODUTO
006750             MOVE "Y" TO WS-IND-TEM-SIMULACAO
006760     END-SEARCH.
006770*
006780     SET WS-IDX-DEC TO 1.
006790     SEARCH WS-TAB-DEC
006800         AT END
006810             CONTINUE
006820         WHEN TAB-COD-PRODUTO-DEC (WS-IDX-DEC) = WS-COD-PRODUTO
006830             MOVE "Y" TO WS-IND-TEM-DECISAO
006840     END-SEARCH.
006850*
006860     IF WS-COD-NCM > ZERO
006870         SET WS-IDX-NCM TO 1
006880         SEARCH ALL WS-TAB-NCM
006890             AT END
006900                 CONTINUE
006910             WHEN TAB-COD-NCM (WS-IDX-NCM) = WS-COD-NCM
006920                 MOVE "Y" TO WS-IND-TEM-NCM
006930                 MOVE TAB-DESC-NCM (WS-IDX-NCM)
006940                                         TO WS-DESC-NCM-ATUAL
006950                 MOVE TAB-IND-REQUER-LI (WS-IDX-NCM)
006960                                         TO WS-IND-REQUER-LI-ATUAL
006970                 MOVE TAB-IND-REQUER-ANVISA (WS-IDX-NCM)
006980                                         TO WS-IND-REQUER-ANVISA-ATUAL
006990                 MOVE TAB-IND-REQUER-ANATEL (WS-IDX-NCM)
007000                                         TO WS-IND-REQUER-ANATEL-ATUAL
007010                 MOVE TAB-IND-REQUER-INMETRO (WS-IDX-NCM)
007020                                         TO WS-IND-REQUER-INMETRO-ATUAL
007030                 MOVE TAB-IND-ANTIDUMPING (WS-IDX-NCM)
007040                                         TO WS-IND-NCM-ANTIDUMPING
007050         END-SEARCH
007060     END-IF.
007070*
007080 P400-EXIT.
007090     EXIT.
007100*
007110* CHECKLIST DE COMPLETUDE - 5 ITENS DE MESMO PESO.
007120 P500-COMPLETUDE.
007130*
007140     MOVE ZERO TO WS-QTD-ITENS-OK.
007150     MOVE ZERO TO WS-QTD-ITENS-FALTA.
007160*
007170     IF WS-IND-TEM-MERCADO = "Y"
007180         ADD 1 TO WS-QTD-ITENS-OK
007190     ELSE
007200         ADD 1 TO WS-QTD-ITENS-FALTA
007210         MOVE "SEM DADOS DE MERCADO"
007220             TO WS-TAB-ITEM-FALTA (WS-QTD-ITENS-FALTA)
007230     END-IF.
007240     IF WS-COD-NCM > ZERO
007250         ADD 1 TO WS-QTD-ITENS-OK
007260     ELSE
007270         ADD 1 TO WS-QTD-ITENS-FALTA
007280         MOVE "SEM NCM"
007290             TO WS-TAB-ITEM-FALTA (WS-QTD-ITENS-FALTA)
007300     END-IF.
007310     IF WS-COD-FORNECEDOR > ZERO
007320         ADD 1 TO WS-QTD-ITENS-OK
007330     ELSE
007340         ADD 1 TO WS-QTD-ITENS-FALTA
007350         MOVE "SEM FORNECEDOR"
007360             TO WS-TAB-ITEM-FALTA (WS-QTD-ITENS-FALTA)
007370     END-IF.
007380     IF WS-PESO-KG-PRODUTO > ZERO AND WS-COMPR-CM-PRODUTO > ZERO
007390             AND WS-LARG-CM-PRODUTO > ZERO AND WS-ALT-CM-PRODUTO > ZERO
007400         ADD 1 TO WS-QTD-ITENS-OK
007410     ELSE
007420         ADD 1 TO WS-QTD-ITENS-FALTA
007430         MOVE "SEM DIMENSOES"
007440             TO WS-TAB-ITEM-FALTA (WS-QTD-ITENS-FALTA)
007450     END-IF.
007460     IF WS-VLR-FOB-USD-PRODUTO > ZERO
007470         ADD 1 TO WS-QTD-ITENS-OK
007480     ELSE
007490         ADD 1 TO WS-QTD-ITENS-FALTA
007500         MOVE "SEM FOB"
007510             TO WS-TAB-ITEM-FALTA (WS-QTD-ITENS-FALTA)
007520     END-IF.
007530*
007540     COMPUTE WS-PCT-COMPLETUDE ROUNDED = (WS-QTD-ITENS-OK / 5) * 100.
007550*
007560 P500-EXIT.
007570     EXIT.
007580*
007590* PARAMETROS DE BASE - QUANTIDADE, CAMBIO E PRECO ALVO PREFEREM A
007600* ULTIMA SIMULACAO; NA AUSENCIA, CAEM PARA OS PADROES DO DEPTO.
007610 P550-PARAMETROS-BASE.
007620*
007630     MOVE WS-VLR-FOB-USD-PRODUTO    TO WS-VLR-FOB-UNIT-BASE.
007640     MOVE WS-VLR-FRETE-USD-PRODUTO  TO WS-VLR-FRETE-UNIT-BASE.
007650     MOVE WS-VLR-SEGURO-USD-PRODUTO TO WS-VLR-SEGURO-UNIT-BASE.
007660*
007670     IF WS-IND-TEM-SIMULACAO = "Y"
007680             AND TAB-QTD-SIMULADA (WS-IDX-SIM) > ZERO
007690         MOVE TAB-QTD-SIMULADA (WS-IDX-SIM) TO WS-QTD-BASE
007700     ELSE
007710         MOVE 200 TO WS-QTD-BASE
007720     END-IF.
007730*
007740     IF WS-IND-TEM-SIMULACAO = "Y"
007750             AND TAB-TX-CAMBIO-SIM (WS-IDX-SIM) > ZERO
007760         MOVE TAB-TX-CAMBIO-SIM (WS-IDX-SIM) TO WS-TX-CAMBIO-BASE
007770     ELSE
007780         MOVE 5.2 TO WS-TX-CAMBIO-BASE
007790     END-IF.
007800*
007810     IF WS-IND-TEM-SIMULACAO = "Y"
007820             AND TAB-VLR-PRECO-ALVO-SIM (WS-IDX-SIM) > ZERO
007830         MOVE TAB-VLR-PRECO-ALVO-SIM (WS-IDX-SIM)
007840                                     TO WS-VLR-PRECO-ALVO-BASE
007850     ELSE
007860         IF WS-IND-TEM-MERCADO = "Y" AND WS-VLR-PRECO-MEDIO-BRL > ZERO
007870             MOVE WS-VLR-PRECO-MEDIO-BRL TO WS-VLR-PRECO-ALVO-BASE
007880         ELSE
007890             MOVE ZERO TO WS-VLR-PRECO-ALVO-BASE
007900         END-IF
007910     END-IF.
007920*
007930     IF WS-VLR-FRETE-UNIT-BASE > ZERO
007940         COMPUTE WS-VLR-FRETE-TOTAL-BASE ROUNDED =
007950             WS-VLR-FRETE-UNIT-BASE * WS-QTD-BASE
007960     ELSE
007970         MOVE 80.00 TO WS-VLR-FRETE-TOTAL-BASE
007980     END-IF.
007990*
008000     IF WS-VLR-SEGURO-UNIT-BASE > ZERO
008010         COMPUTE WS-VLR-SEGURO-TOTAL-BASE ROUNDED =
008020             WS-VLR-SEGURO-UNIT-BASE * WS-QTD-BASE
008030     ELSE
008040         MOVE 10.00 TO WS-VLR-SEGURO-TOTAL-BASE
008050     END-IF.
008060*
008070     IF WS-IND-TEM-MERCADO = "Y"
008080         MOVE WS-QTD-VENDAS-DIA      TO WS-QTD-VENDAS-DIA-BASE
008090     ELSE
008100         MOVE ZERO                  TO WS-QTD-VENDAS-DIA-BASE
008110     END-IF.
008120*
008130 P550-EXIT.
008140     EXIT.
008150*
008160* CALCULA UM DOS TRES CENARIOS (WS-IDX-CENARIO-ATUAL = 1/2/3),
008170* AJUSTANDO OS PARAMETROS DE BASE PELOS FATORES DO CENARIO E
008180* RODANDO OS 8 PASSOS DA REGRA U3 DE CUSTO/MARGEM/APROVACAO.
008190 P600-CALCULA-CENARIO.
008200*
008210     EVALUATE WS-IDX-CENARIO-ATUAL
008220         WHEN 1
008230             MOVE WS-QTD-BASE               TO WS-QTD-CEN-CALC
008240             MOVE WS-TX-CAMBIO-BASE         TO WS-TX-CAMBIO-CEN-CALC
008250             MOVE WS-VLR-PRECO-ALVO-BASE    TO WS-VLR-PRECO-ALVO-CEN-CALC
008260             MOVE WS-VLR-FOB-UNIT-BASE      TO WS-VLR-FOB-UNIT-CEN-CALC
008270             MOVE WS-VLR-FRETE-TOTAL-BASE   TO WS-VLR-FRETE-TOTAL-CEN-CALC
008280             MOVE WS-VLR-SEGURO-TOTAL-BASE
008290                                 TO WS-VLR-SEGURO-TOTAL-CEN-CALC
008300         WHEN 2
008310             COMPUTE WS-QTD-CEN-CALC = WS-QTD-BASE * 0.6
008320             IF WS-QTD-CEN-CALC < 50
008330                 MOVE 50 TO WS-QTD-CEN-CALC
008340             END-IF
008350             COMPUTE WS-TX-CAMBIO-CEN-CALC ROUNDED =
008360                 WS-TX-CAMBIO-BASE * 1.05
008370             COMPUTE WS-VLR-PRECO-ALVO-CEN-CALC ROUNDED =
008380                 WS-VLR-PRECO-ALVO-BASE * 0.95
008390             COMPUTE WS-VLR-FOB-UNIT-CEN-CALC ROUNDED =
008400                 WS-VLR-FOB-UNIT-BASE * 1.03
008410             COMPUTE WS-VLR-FRETE-TOTAL-CEN-CALC ROUNDED =
008420                 WS-VLR-FRETE-TOTAL-BASE * 1.15
008430             COMPUTE WS-VLR-SEGURO-TOTAL-CEN-CALC ROUNDED =
008440                 WS-VLR-SEGURO-TOTAL-BASE * 1.10
008450         WHEN 3
008460             COMPUTE WS-QTD-CEN-CALC = WS-QTD-BASE * 1.3
008470             COMPUTE WS-TX-CAMBIO-CEN-CALC ROUNDED =
008480                 WS-TX-CAMBIO-BASE * 0.97
008490             COMPUTE WS-VLR-PRECO-ALVO-CEN-CALC ROUNDED =
008500                 WS-VLR-PRECO-ALVO-BASE * 1.03
008510             COMPUTE WS-VLR-FOB-UNIT-CEN-CALC ROUNDED =
008520                 WS-VLR-FOB-UNIT-BASE * 0.98
008530             IF WS-VLR-FOB-UNIT-CEN-CALC < ZERO
008540                 MOVE ZERO TO WS-VLR-FOB-UNIT-CEN-CALC
008550             END-IF
008560             COMPUTE WS-VLR-FRETE-TOTAL-CEN-CALC ROUNDED =
008570                 WS-VLR-FRETE-TOTAL-BASE * 0.95
008580             COMPUTE WS-VLR-SEGURO-TOTAL-CEN-CALC ROUNDED =
008590                 WS-VLR-SEGURO-TOTAL-BASE * 0.95
008600     END-EVALUATE.
008610*
008620*    PASSO 1 - FOB TOTAL E VALOR ADUANEIRO.
008630     COMPUTE WS-VLR-FOB-TOTAL-CEN-CALC ROUNDED =
008640         WS-VLR-FOB-UNIT-CEN-CALC * WS-QTD-CEN-CALC.
008650     COMPUTE WS-VLR-ADUANEIRO-CEN-CALC ROUNDED =
008660         WS-VLR-FOB-TOTAL-CEN-CALC + WS-VLR-FRETE-TOTAL-CEN-CALC
008670                                    + WS-VLR-SEGURO-TOTAL-CEN-CALC.
008680*
008690*    PASSO 2 - CUSTO ESTIMADO EM USD, EM BRL E POR UNIDADE.
008700     COMPUTE WS-VLR-CUSTO-USD-CEN-CALC ROUNDED =
008710         WS-VLR-ADUANEIRO-CEN-CALC * 2.
008720     COMPUTE WS-VLR-CUSTO-BRL-CEN-CALC ROUNDED =
008730         WS-VLR-CUSTO-USD-CEN-CALC * WS-TX-CAMBIO-CEN-CALC.
008740     COMPUTE WS-VLR-CUSTO-UNIT-CEN-CALC ROUNDED =
008750         WS-VLR-CUSTO-BRL-CEN-CALC / WS-QTD-CEN-CALC.
008760*
008770*    PASSO 3 - PRECO LIQUIDO APOS COMISSAO (16%) E PUBLICIDADE (5%).
008780     COMPUTE WS-VLR-PRECO-LIQ-CEN-CALC ROUNDED =
008790         WS-VLR-PRECO-ALVO-CEN-CALC * 0.79.
008800*
008810*    PASSO 4 - LUCRO UNITARIO E TOTAL (CUSTO FIXO LOCAL DE R$ 3,00).
008820     COMPUTE WS-VLR-LUCRO-UNIT-CEN-CALC ROUNDED =
008830         WS-VLR-PRECO-LIQ-CEN-CALC - WS-VLR-CUSTO-UNIT-CEN-CALC - 3.00.
008840     COMPUTE WS-VLR-LUCRO-TOTAL-CEN-CALC ROUNDED =
008850         WS-VLR-LUCRO-UNIT-CEN-CALC * WS-QTD-CEN-CALC.
008860*
008870*    PASSO 5 - CAPITAL EMPREGADO E RETORNO PERCENTUAL.
008880     COMPUTE WS-VLR-CAPITAL-CEN-CALC ROUNDED =
008890         WS-VLR-CUSTO-UNIT-CEN-CALC * WS-QTD-CEN-CALC.
008900     IF WS-VLR-CUSTO-UNIT-CEN-CALC > ZERO
008910         COMPUTE WS-PCT-ROI-UNIT-CEN-CALC ROUNDED =
008920             (WS-VLR-LUCRO-UNIT-CEN-CALC / WS-VLR-CUSTO-UNIT-CEN-CALC)
008930             * 100
008940     ELSE
008950         MOVE -100 TO WS-PCT-ROI-UNIT-CEN-CALC
008960     END-IF.
008970     IF WS-VLR-CAPITAL-CEN-CALC > ZERO
008980         COMPUTE WS-PCT-ROI-TOTAL-CEN-CALC ROUNDED =
008990             (WS-VLR-LUCRO-TOTAL-CEN-CALC / WS-VLR-CAPITAL-CEN-CALC) * 100
009000     ELSE
009010         MOVE -100 TO WS-PCT-ROI-TOTAL-CEN-CALC
009020     END-IF.
009030*
009040*    PASSO 6 - PRAZO DE PAYBACK EM DIAS (SO QUANDO HA VENDA/DIA E
009050*    LUCRO UNITARIO POSITIVO).
009060     IF WS-QTD-VENDAS-DIA-BASE > ZERO
009070             AND WS-VLR-LUCRO-UNIT-CEN-CALC > ZERO
009080         COMPUTE WS-QTD-DIAS-PAYBACK-CALC ROUNDED =
009090             WS-VLR-CAPITAL-CEN-CALC /
009100                 (WS-QTD-VENDAS-DIA-BASE * WS-VLR-LUCRO-UNIT-CEN-CALC)
009110     ELSE
009120         MOVE ZERO TO WS-QTD-DIAS-PAYBACK-CALC
009130     END-IF.
009140*
009150*    PASSO 7 - MARGEM PERCENTUAL SOBRE O PRECO ALVO.
009160     IF WS-VLR-PRECO-ALVO-CEN-CALC <= ZERO
009170         MOVE -100 TO WS-PCT-MARGEM-CEN-CALC
009180     ELSE
009190         COMPUTE WS-PCT-MARGEM-CEN-CALC ROUNDED =
009200             ((WS-VLR-PRECO-ALVO-CEN-CALC - WS-VLR-CUSTO-UNIT-CEN-CALC)
009210                 / WS-VLR-PRECO-ALVO-CEN-CALC) * 100
009220     END-IF.
009230*
009240*    PASSO 8 - APROVACAO DO CENARIO.
009250     SET WS-IDX-CEN TO WS-IDX-CENARIO-ATUAL.
009260     MOVE "Y"    TO CEN-IND-APROVADO (WS-IDX-CEN).
009270     MOVE SPACES TO CEN-DESC-MOTIVO (WS-IDX-CEN).
009280     IF WS-VLR-ADUANEIRO-CEN-CALC > 3000
009290         MOVE "N" TO CEN-IND-APROVADO (WS-IDX-CEN)
009300         MOVE "VALOR ADUANEIRO ACIMA DE USD 3.000"
009310                     TO CEN-DESC-MOTIVO (WS-IDX-CEN)
009320     ELSE
009330         IF WS-IDX-CENARIO-ATUAL = 2 AND WS-PCT-MARGEM-CEN-CALC < 35
009340             MOVE "N" TO CEN-IND-APROVADO (WS-IDX-CEN)
009350             MOVE "MARGEM ABAIXO DE 35% NO CENARIO CONSERVADOR"
009360                         TO CEN-DESC-MOTIVO (WS-IDX-CEN)
009370         END-IF
009380     END-IF.
009390*
009400     MOVE WS-QTD-CEN-CALC              TO CEN-QTD (WS-IDX-CEN).
009410     MOVE WS-TX-CAMBIO-CEN-CALC        TO CEN-TX-CAMBIO (WS-IDX-CEN).
009420     COMPUTE CEN-VLR-FOB-TOTAL (WS-IDX-CEN) ROUNDED =
009430         WS-VLR-FOB-TOTAL-CEN-CALC.
009440     COMPUTE CEN-VLR-FRETE-TOTAL (WS-IDX-CEN) ROUNDED =
009450         WS-VLR-FRETE-TOTAL-CEN-CALC.
009460     COMPUTE CEN-VLR-SEGURO-TOTAL (WS-IDX-CEN) ROUNDED =
009470         WS-VLR-SEGURO-TOTAL-CEN-CALC.
009480     COMPUTE CEN-VLR-ADUANEIRO (WS-IDX-CEN) ROUNDED =
009490         WS-VLR-ADUANEIRO-CEN-CALC.
009500     COMPUTE CEN-VLR-CUSTO-USD (WS-IDX-CEN) ROUNDED =
009510         WS-VLR-CUSTO-USD-CEN-CALC.
009520     COMPUTE CEN-VLR-CUSTO-BRL (WS-IDX-CEN) ROUNDED =
009530         WS-VLR-CUSTO-BRL-CEN-CALC.
009540     COMPUTE CEN-VLR-CUSTO-UNIT (WS-IDX-CEN) ROUNDED =
009550         WS-VLR-CUSTO-UNIT-CEN-CALC.
009560     COMPUTE CEN-VLR-PRECO-ALVO (WS-IDX-CEN) ROUNDED =
009570         WS-VLR-PRECO-ALVO-CEN-CALC.
009580     COMPUTE CEN-VLR-PRECO-LIQUIDO (WS-IDX-CEN) ROUNDED =
009590         WS-VLR-PRECO-LIQ-CEN-CALC.
009600     COMPUTE CEN-VLR-LUCRO-UNIT (WS-IDX-CEN) ROUNDED =
009610         WS-VLR-LUCRO-UNIT-CEN-CALC.
009620     COMPUTE CEN-VLR-LUCRO-TOTAL (WS-IDX-CEN) ROUNDED =
009630         WS-VLR-LUCRO-TOTAL-CEN-CALC.
009640     COMPUTE CEN-PCT-ROI-UNIT (WS-IDX-CEN) ROUNDED =
009650         WS-PCT-ROI-UNIT-CEN-CALC.
009660     COMPUTE CEN-PCT-ROI-TOTAL (WS-IDX-CEN) ROUNDED =
009670         WS-PCT-ROI-TOTAL-CEN-CALC.
009680     COMPUTE CEN-PCT-MARGEM (WS-IDX-CEN) ROUNDED =
009690         WS-PCT-MARGEM-CEN-CALC.
009700     COMPUTE CEN-QTD-DIAS-PAYBACK (WS-IDX-CEN) ROUNDED =
009710         WS-QTD-DIAS-PAYBACK-CALC.
009720*
009730 P600-EXIT.
009740     EXIT.
009750*
009760* IMPEDIMENTOS DUROS (BLOQUEIOS) E NOTAS INFORMATIVAS DE NCM E
009770* MERCADO - NENHUM DELES DEPENDE DO CENARIO, SO DO CADASTRO.
009780 P700-BLOQUEIOS-E-NOTAS.
009790*
009800     MOVE ZERO TO WS-QTD-BLOQUEIOS WS-QTD-NOTAS-AVAL.
009810*
009820     MOVE "O CUSTO TOTAL ESTIMADO E APROXIMADO COMO 2 X O VALOR "
009830          "ADUANEIRO (REGIME DE IMPORTACAO SIMPLIFICADA)."
009840          TO WS-TEXTO-NOTA-AVAL.
009850     PERFORM P710-GRAVA-NOTA THRU P710-EXIT.
009860*
009870     IF WS-IND-MARCA-FAMOSA-PRODUTO = "Y"
009880             AND WS-IND-AUTORIZ-MARCA-PRODUTO NOT = "Y"
009890         ADD 1 TO WS-QTD-BLOQUEIOS
009900         MOVE "RISCO DE MARCA - PRODUTO DE MARCA FAMOSA SEM AUTORIZACAO"
009910                     TO WS-TAB-BLOQUEIO (WS-QTD-BLOQUEIOS)
009920     END-IF.
009930*
009940     IF WS-IND-TEM-NCM = "Y" AND WS-IND-NCM-ANTIDUMPING = "Y"
009950         ADD 1 TO WS-QTD-BLOQUEIOS
009960         MOVE "ANTIDUMPING - NCM SUJEITA A DIREITO ANTIDUMPING"
009970                     TO WS-TAB-BLOQUEIO (WS-QTD-BLOQUEIOS)
009980     END-IF.
009990*
010000     IF WS-IND-TEM-NCM = "Y"
010010         IF WS-IND-REQUER-LI-ATUAL = "Y"
010020             MOVE "NCM EXIGE LICENCA DE IMPORTACAO (LI)"
010030                         TO WS-TEXTO-NOTA-AVAL
010040             PERFORM P710-GRAVA-NOTA THRU P710-EXIT
010050         END-IF
010060         IF WS-IND-REQUER-ANVISA-ATUAL = "Y"
010070             MOVE "NCM EXIGE ANUENCIA DA ANVISA"
010080                         TO WS-TEXTO-NOTA-AVAL
010090             PERFORM P710-GRAVA-NOTA THRU P710-EXIT
010100         END-IF
010110         IF WS-IND-REQUER-ANATEL-ATUAL = "Y"
010120             MOVE "NCM EXIGE ANUENCIA DA ANATEL"
010130                         TO WS-TEXTO-NOTA-AVAL
010140             PERFORM P710-GRAVA-NOTA THRU P710-EXIT
010150         END-IF
010160         IF WS-IND-REQUER-INMETRO-ATUAL = "Y"
010170             MOVE "NCM EXIGE ANUENCIA DO INMETRO"
010180                         TO WS-TEXTO-NOTA-AVAL
010190             PERFORM P710-GRAVA-NOTA THRU P710-EXIT
010200         END-IF
010210     ELSE
010220         MOVE "SEM NCM CADASTRADA - TRIBUTOS PODEM ESTAR SUBESTIMADOS"
010230                     TO WS-TEXTO-NOTA-AVAL
010240         PERFORM P710-GRAVA-NOTA THRU P710-EXIT
010250     END-IF.
010260*
010270     IF WS-IND-TEM-MERCADO NOT = "Y"
010280         MOVE "SEM DADOS DE MERCADO - DEMANDA NAO CONCLUSIVA"
010290                     TO WS-TEXTO-NOTA-AVAL
010300         PERFORM P710-GRAVA-NOTA THRU P710-EXIT
010310     END-IF.
010320*
010330 P700-EXIT.
010340     EXIT.
010350*
010360 P710-GRAVA-NOTA.
010370*
010380     IF WS-QTD-NOTAS-AVAL >= 10
010390         GO TO P710-EXIT
010400     END-IF.
010410     ADD 1 TO WS-QTD-NOTAS-AVAL.
010420     MOVE WS-TEXTO-NOTA-AVAL TO WS-TAB-NOTA-AVAL (WS-QTD-NOTAS-AVAL).
010430*
010440 P710-EXIT.
010450     EXIT.
010460*
010470* OS QUATRO PILARES DE DIAGNOSTICO (MERCADO, ECONOMIA UNITARIA,
010480* OPERACAO, RISCO) - CADA UM RESULTA EM VERDE/AMARELO/VERMELHO OU
010490* DESCONHECIDO.
010500 P750-PILARES.
010510*
010520     IF WS-IND-TEM-MERCADO NOT = "Y"
010530         MOVE "DESCONH." TO WS-PILAR-MERCADO
010540     ELSE
010550         IF WS-QTD-VENDAS-DIA > ZERO AND WS-QTD-CONCORRENTES > ZERO
010560             IF WS-QTD-VENDAS-DIA >= 5 AND WS-QTD-CONCORRENTES <= 80
010570                 MOVE "VERDE"   TO WS-PILAR-MERCADO
010580             ELSE
010590                 IF WS-QTD-VENDAS-DIA >= 2
010600                     MOVE "AMARELO" TO WS-PILAR-MERCADO
010610                 ELSE
010620                     MOVE "VERMELHO" TO WS-PILAR-MERCADO
010630                 END-IF
010640             END-IF
010650         ELSE
010660             MOVE "AMARELO" TO WS-PILAR-MERCADO
010670         END-IF
010680     END-IF.
010690*
010700     IF CEN-VLR-PRECO-ALVO (2) > ZERO AND WS-VLR-FOB-UNIT-BASE > ZERO
010710         IF CEN-IND-APROVADO (2) = "Y"
010720             MOVE "VERDE"    TO WS-PILAR-ECONOMIA
010730         ELSE
010740             MOVE "VERMELHO" TO WS-PILAR-ECONOMIA
010750         END-IF
010760     ELSE
010770         MOVE "AMARELO" TO WS-PILAR-ECONOMIA
010780     END-IF.
010790*
010800     IF WS-COMPR-CM-PRODUTO > ZERO AND WS-LARG-CM-PRODUTO > ZERO
010810             AND WS-ALT-CM-PRODUTO > ZERO AND WS-PESO-KG-PRODUTO > ZERO
010820         MOVE "VERDE"   TO WS-PILAR-OPERACAO
010830     ELSE
010840         MOVE "AMARELO" TO WS-PILAR-OPERACAO
010850     END-IF.
010860*
010870     IF WS-QTD-BLOQUEIOS > ZERO
010880         MOVE "VERMELHO" TO WS-PILAR-RISCO
010890     ELSE
010900         MOVE "VERDE"    TO WS-PILAR-RISCO
010910     END-IF.
010920*
010930 P750-EXIT.
010940     EXIT.
010950*
010960* DECISAO FINAL - IMPEDIMENTOS SEMPRE REPROVAM; SENAO, FALTA DE
010970* DADOS CRITICOS PENDE; SENAO, A APROVACAO DO CENARIO CONSERVADOR
010980* MANDA.
010990 P780-DECISAO.
011000*
011010     IF WS-QTD-BLOQUEIOS > ZERO
011020         MOVE "REJECT"      TO WS-DECISAO-FINAL
011030         MOVE "IMPEDIMENTOS OBJETIVOS IDENTIFICADOS"
011040                           TO WS-MOTIVO-DECISAO-FINAL
011050     ELSE
011060         IF WS-IND-TEM-MERCADO NOT = "Y" OR WS-VLR-PRECO-ALVO-BASE <= ZERO
011070                 OR WS-VLR-FOB-UNIT-BASE <= ZERO
011080             MOVE "NEEDS-DATA"  TO WS-DECISAO-FINAL
011090             MOVE "DADOS CRITICOS AUSENTES" TO WS-MOTIVO-DECISAO-FINAL
011100         ELSE
011110             IF CEN-IND-APROVADO (2) = "Y"
011120                 MOVE "APPROVE"  TO WS-DECISAO-FINAL
011130                 MOVE "APROVADO NO CENARIO CONSERVADOR"
011140                                 TO WS-MOTIVO-DECISAO-FINAL
011150             ELSE
011160                 MOVE "REJECT"   TO WS-DECISAO-FINAL
011170                 MOVE CEN-DESC-MOTIVO (2) TO WS-MOTIVO-DECISAO-FINAL
011180             END-IF
011190         END-IF
011200     END-IF.
011210*
011220 P780-EXIT.
011230     EXIT.
011240*
011250* MONTA A AREA DE ENTRADA, CHAMA A SUBROTINA DE PONTUACAO (SIVP0200)
011260* E GUARDA O RESULTADO PARA O RELATORIO.
011270 P800-CALL-PONTUACAO.
011280*
011290     MOVE WS-PESO-KG-PRODUTO          TO WS-PESO-KG-PONT.
011300     MOVE WS-IND-FRAGIL-PRODUTO       TO WS-IND-FRAGIL-PONT.
011310     MOVE WS-IND-MARCA-FAMOSA-PRODUTO TO WS-IND-MARCA-FAMOSA-PONT.
011320     MOVE WS-IND-AUTORIZ-MARCA-PRODUTO TO WS-IND-AUTORIZ-MARCA-PONT.
011330     MOVE WS-IND-TEM-MERCADO          TO WS-IND-TEM-MERCADO-PONT.
011340     MOVE WS-QTD-VENDAS-DIA           TO WS-QTD-VENDAS-DIA-PONT.
011350     MOVE WS-QTD-VENDAS-MES           TO WS-QTD-VENDAS-MES-PONT.
011360     MOVE WS-QTD-VISITAS-ANUNCIO      TO WS-QTD-VISITAS-PONT.
011370     MOVE "Y"                         TO WS-IND-TEM-RANKING-PONT.
011380     IF WS-POS-RANKING-ANUNCIO = ZERO
011390         MOVE "N" TO WS-IND-TEM-RANKING-PONT
011400     END-IF.
011410     MOVE WS-POS-RANKING-ANUNCIO      TO WS-POS-RANKING-PONT.
011420     MOVE "Y"                         TO WS-IND-TEM-FULL-RATIO-PONT.
011430     IF WS-PCT-FULL-RATIO = ZERO
011440         MOVE "N" TO WS-IND-TEM-FULL-RATIO-PONT
011450     END-IF.
011460     MOVE WS-PCT-FULL-RATIO           TO WS-PCT-FULL-RATIO-PONT.
011470     MOVE "Y"                         TO WS-IND-TEM-CONCORREN-PONT.
011480     IF WS-QTD-CONCORRENTES = ZERO
011490         MOVE "N" TO WS-IND-TEM-CONCORREN-PONT
011500     END-IF.
011510     MOVE WS-QTD-CONCORRENTES         TO WS-QTD-CONCORRENTES-PONT.
011520     MOVE WS-IND-TEM-SIMULACAO        TO WS-IND-TEM-SIMULACAO-PONT.
011530     IF WS-IND-TEM-SIMULACAO = "Y"
011540         MOVE TAB-PCT-MARGEM-SIM (WS-IDX-SIM)
011550                            TO WS-PCT-MARGEM-SIMULACAO-PONT
011560     ELSE
011570         MOVE ZERO TO WS-PCT-MARGEM-SIMULACAO-PONT
011580     END-IF.
011590     IF WS-IND-TEM-MERCADO NOT = "Y"
011600         MOVE "N" TO WS-IND-TEM-RANKING-PONT WS-IND-TEM-FULL-RATIO-PONT
011610                     WS-IND-TEM-CONCORREN-PONT
011620     END-IF.
011630*
011640     CALL "SIVP0200" USING WS-ENTRADA-PONTUACAO WS-SAIDA-PONTUACAO.
011650*
011660 P800-EXIT.
011670     EXIT.
011680*
011690* EMITE O BLOCO DE RELATORIO DESTE PRODUTO NO EVALRPT.
011700 P900-GRAVA-AVALIACAO.
011710*
011720     MOVE WS-COD-PRODUTO  TO WS-DET-COD-PRODUTO.
011730     MOVE WS-NOME-PRODUTO TO WS-DET-NOME-PRODUTO.
011740     MOVE WS-PCT-COMPLETUDE TO WS-DET-PCT-COMPL.
011750     WRITE REG-EVALRPT FROM WS-LST-DET-PRODUTO.
011760*
011770* SIV-0473 (RCA 18/11/2004) - LISTA OS ROTULOS DOS ITENS QUE
011780* FALTAREM, UM POR LINHA, NO MESMO HABITO DE P920-GRAVA-BLOQUEIOS.
011790     PERFORM P905-GRAVA-FALTANTES THRU P905-EXIT
011800             VARYING WS-IDX-TXT FROM 1 BY 1
011810             UNTIL WS-IDX-TXT > WS-QTD-ITENS-FALTA.
011820*
011830     STRING "DECISAO: " WS-DECISAO-FINAL " (" WS-MOTIVO-DECISAO-FINAL ")"
011840            DELIMITED BY SIZE INTO WS-DET-TEXTO.
011850     WRITE REG-EVALRPT FROM WS-LST-DET-TEXTO.
011860*
011870     STRING "PILARES - MERCADO: " WS-PILAR-MERCADO
011880            "  ECONOMIA: " WS-PILAR-ECONOMIA
011890            "  OPERACAO: " WS-PILAR-OPERACAO
011900            "  RISCO: " WS-PILAR-RISCO
011910            DELIMITED BY SIZE INTO WS-DET-TEXTO.
011920     WRITE REG-EVALRPT FROM WS-LST-DET-TEXTO.
011930*
011940     STRING "PONTUACAO TOTAL: " WS-SCORE-TOTAL-PONT
011950            "  CLASSIFICACAO: " WS-CLASSIFICACAO-PONT
011960            DELIMITED BY SIZE INTO WS-DET-TEXTO.
011970     WRITE REG-EVALRPT FROM WS-LST-DET-TEXTO.
011980*
011990     SET WS-IDX-CEN TO 1.
012000     PERFORM P910-GRAVA-CENARIO THRU P910-EXIT
012010             VARYING WS-IDX-CEN FROM 1 BY 1 UNTIL WS-IDX-CEN > 3.
012020*
012030     PERFORM P920-GRAVA-BLOQUEIOS THRU P920-EXIT
012040             VARYING WS-IDX-TXT FROM 1 BY 1
012050             UNTIL WS-IDX-TXT > WS-QTD-BLOQUEIOS.
012060     PERFORM P930-GRAVA-NOTAS    THRU P930-EXIT
012070             VARYING WS-IDX-TXT FROM 1 BY 1
012080             UNTIL WS-IDX-TXT > WS-QTD-NOTAS-AVAL.
012090*
012100     IF WS-IND-TEM-DECISAO = "Y"
012110         STRING "ULTIMA DECISAO DO COMPRADOR: "
012120                TAB-DESC-DECISAO (WS-IDX-DEC)
012130                " POR " TAB-RESPONSAVEL-DEC (WS-IDX-DEC)
012140                DELIMITED BY SIZE INTO WS-DET-TEXTO
012150         WRITE REG-EVALRPT FROM WS-LST-DET-TEXTO
012160     END-IF.
012170*
012180     WRITE REG-EVALRPT FROM WS-LST-CAB-1.
012190*
012200 P900-GRAVA-EXIT.
012210     EXIT.
012220*
012230 P905-GRAVA-FALTANTES.
012240*
012250     STRING "ITEM AUSENTE: " WS-TAB-ITEM-FALTA (WS-IDX-TXT)
012260            DELIMITED BY SIZE INTO WS-DET-TEXTO.
012270     WRITE REG-EVALRPT FROM WS-LST-DET-TEXTO.
012280*
012290 P905-EXIT.
012300     EXIT.
012310*
012320 P910-GRAVA-CENARIO.
012330*
012340     STRING "CENARIO " CEN-TIPO (WS-IDX-CEN)
012350            " - QTD " CEN-QTD (WS-IDX-CEN)
012360            " CUSTO UNIT R$ " CEN-VLR-CUSTO-UNIT (WS-IDX-CEN)
012370            " MARGEM " CEN-PCT-MARGEM (WS-IDX-CEN) "%"
012380            " APROVADO " CEN-IND-APROVADO (WS-IDX-CEN)
012390            DELIMITED BY SIZE INTO WS-DET-TEXTO.
012400     WRITE REG-EVALRPT FROM WS-LST-DET-TEXTO.
012410*    SEGUNDA LINHA DO BLOCO - VALORES MONETARIOS ADICIONAIS DO
012420*    CENARIO (ADUANEIRO E LUCRO), NO MESMO HABITO DE DUAS LINHAS
012430*    POR BLOCO JA USADO PARA PILARES/PONTUACAO MAIS ABAIXO.
012440     STRING "   ADUANEIRO R$ " CEN-VLR-ADUANEIRO (WS-IDX-CEN)
012450            "  LUCRO UNIT R$ " CEN-VLR-LUCRO-UNIT (WS-IDX-CEN)
012460            "  LUCRO TOTAL R$ " CEN-VLR-LUCRO-TOTAL (WS-IDX-CEN)
012470            DELIMITED BY SIZE INTO WS-DET-TEXTO.
012480     WRITE REG-EVALRPT FROM WS-LST-DET-TEXTO.
012490*    TERCEIRA LINHA DO BLOCO - RETORNO PERCENTUAL E PAYBACK.
012500     STRING "   ROI UNIT " CEN-PCT-ROI-UNIT (WS-IDX-CEN) "%"
012510            "  ROI TOTAL " CEN-PCT-ROI-TOTAL (WS-IDX-CEN) "%"
012520            "  PAYBACK " CEN-QTD-DIAS-PAYBACK (WS-IDX-CEN) " DIAS"
012530            DELIMITED BY SIZE INTO WS-DET-TEXTO.
012540     WRITE REG-EVALRPT FROM WS-LST-DET-TEXTO.
012550*
012560 P910-EXIT.
012570     EXIT.
012580*
012590 P920-GRAVA-BLOQUEIOS.
012600*
012610     STRING "IMPEDIMENTO: " WS-TAB-BLOQUEIO (WS-IDX-TXT)
012620            DELIMITED BY SIZE INTO WS-DET-TEXTO.
012630     WRITE REG-EVALRPT FROM WS-LST-DET-TEXTO.
012640*
012650 P920-EXIT.
012660     EXIT.
012670*
012680 P930-GRAVA-NOTAS.
012690*
012700     STRING "NOTA: " WS-TAB-NOTA-AVAL (WS-IDX-TXT)
012710            DELIMITED BY SIZE INTO WS-DET-TEXTO.
012720     WRITE REG-EVALRPT FROM WS-LST-DET-TEXTO.
012730*
012740 P930-EXIT.
012750     EXIT.
012760*
012770 P900-FINALIZA.
012780*
012790     MOVE WS-QTD-PRODUTOS-AVALIADOS TO WS-ROD-QTD-AVALIADOS.
012800     WRITE REG-EVALRPT FROM WS-LST-RODAPE.
012810*
012820     CLOSE PRODUTO DADOS-MERCADO SIMULACAO DECISAO NCM EVALRPT.
012830*
012840 P900-EXIT.
012850     EXIT.
012860*
012870 END PROGRAM SIVP0300.
012880
