000010******************************************************************
000020* PROGRAMA .: SIVP0200                                           *
000030* AUTOR ....: ANDRE RAFFUL                                       *
000040* PROPOSITO : SUBROTINA DE PONTUACAO DE PRODUTO. RECEBE OS DADOS  *
000050*             DO PRODUTO, DO MERCADO E DA ULTIMA SIMULACAO JA     *
000060*             RESOLVIDOS PELO PROGRAMA CHAMADOR E DEVOLVE OS      *
000070*             QUATRO SUBSCORES (DEMANDA, CONCORRENCIA, MARGEM,    *
000080*             RISCO), A NOTA TOTAL E A CLASSIFICACAO DO PRODUTO.  *
000090*             CHAMADA POR SIVP0300 (AVALIACAO), SIVP0400          *
000100*             (TRIAGEM) E SIVP0500 (RANKING).                     *
000110******************************************************************
000120 IDENTIFICATION DIVISION.
000130 PROGRAM-ID.     SIVP0200.
000140 AUTHOR.         ANDRE RAFFUL.
000150 INSTALLATION.   COMERCIAL BRASIL IMPORT LTDA.
000160 DATE-WRITTEN.   04/05/1986.
000170 DATE-COMPILED.
000180 SECURITY.       CONFIDENCIAL - USO RESTRITO AO DEPARTAMENTO
000190-    DE COMPRAS E IMPORTACAO.
000200******************************************************************
000210* HISTORICO DE ALTERACOES                                        *
000220* DD/MM/AAAA  PROG.   CHAMADO   DESCRICAO                        *
000230* --------------------------------------------------------------- *
000240* 04/05/1986  AR      SIV-0023  VERSAO ORIGINAL - SUBROTINA       *
000250*                               COMUM DE PONTUACAO (SCORE).       *
000260* 17/08/1987  AR      SIV-0061  INCLUIDO SUBSCORE DE CONCORRENCIA.*
000270* 22/10/1993  JCS     SIV-0128  AJUSTADOS OS LIMITES DE           *
000280*                               NORMALIZACAO DE VENDAS/DIA E MES.  *
000290* 15/02/1997  JCS     SIV-0255  RENUMERADAS AS NOTAS EXPLICATIVAS *
000300*                               PARA ACOMPANHAR ATE 10 LINHAS.    *
000310* 11/02/1999  LFC     SIV-0313  REVISAO ANO 2000 - SEM CAMPOS DE   *
000320*                               DATA NESTA ROTINA - OK.            *
000330* 19/06/2002  MPS     SIV-0420  SUBSTITUIDO CALCULO "V2" QUE OS    *
000340*                               PROGRAMAS CHAMADORES CHEGARAM A     *
000350*                               REFERENCIAR EM COMENTARIO MAS QUE  *
000360*                               NUNCA FOI IMPLEMENTADO - A REGRA   *
000370*                               "V1" DESTA ROTINA CONTINUA SENDO A *
000380*                               UNICA EXISTENTE E OFICIAL.          *
000390* 19/11/2004  RCA     SIV-0475  NOTA "MARGEM DA ULTIMA SIMULACAO"   *
000400*                               EDITAVA O PERCENTUAL SEM SINAL -    *
000410*                               MARGEM NEGATIVA SAIA COMO SE FOSSE  *
000420*                               POSITIVA. CRIADO EDIT FIELD PROPRIO *
000430*                               COM SINAL SO PARA ESTA MOVE/STRING. *
000440******************************************************************
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490*
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000520*
000530* AREA COMUM USADA PELO PARAGRAFO DE NORMALIZACAO (SUBSTITUI UMA
000540* FUNCAO - A NORMA DA CASA NAO USA FUNCTION INTRINSECA).
000550 01  WS-AREA-NORMALIZA.
000560     05  WS-NORM-VALOR           PIC S9(08)V9(04).
000570     05  WS-NORM-LIMITE-INF      PIC S9(08)V9(04).
000580     05  WS-NORM-LIMITE-SUP      PIC S9(08)V9(04).
000590     05  WS-NORM-IND-PRESENTE    PIC X(01).
000600     05  WS-NORM-RESULTADO       PIC S9(01)V9(04).
000610*
000620* VISAO ALTERNATIVA DA AREA DE NORMALIZACAO EXPONDO OS LIMITES
000630* COMO UM PAR INTEIRO UNICO, USADA NOS TESTES DE REGRESSAO DA
000640* ROTINA (HABITO ANTIGO, MANTIDO POR COMPATIBILIDADE).
000650 01  WS-AREA-NORMALIZA-R REDEFINES WS-AREA-NORMALIZA.
000660     05  FILLER                  PIC X(12).
000670     05  WS-NORM-LIMITES-PAR     PIC S9(16)V9(04).
000680     05  FILLER                  PIC X(06).
000690*
000700 01  WS-ACUMULADORES-SCORE.
000710     05  WS-ACC-D1               PIC S9(05)V9(04) COMP.
000720     05  WS-ACC-D2               PIC S9(05)V9(04) COMP.
000730     05  WS-ACC-D3               PIC S9(05)V9(04) COMP.
000740     05  WS-ACC-DEMANDA          PIC S9(05)V9(04) COMP.
000750     05  WS-ACC-P-FULL           PIC S9(05)V9(04) COMP.
000760     05  WS-ACC-P-COMP           PIC S9(05)V9(04) COMP.
000770     05  WS-ACC-P-RANK           PIC S9(05)V9(04) COMP.
000780     05  WS-ACC-CONCORRENCIA     PIC S9(05)V9(04) COMP.
000790     05  WS-ACC-MARGEM           PIC S9(05)V9(04) COMP.
000800     05  WS-ACC-RISCO            PIC S9(05)V9(04) COMP.
000810     05  WS-ACC-TOTAL            PIC S9(05)V9(04) COMP.
000820*
000830* VISAO EM CENTESIMOS (SEM CASAS DECIMAIS) DO TOTAL ACUMULADO,
000840* USADA SO PARA INSPECAO EM DUMP DE DEPURACAO.
000850 01  WS-ACC-TOTAL-R REDEFINES WS-ACC-TOTAL.
000860     05  FILLER                  PIC S9(05).
000870     05  FILLER                  PIC 9(04).
000880*
000890 01  WS-CONTADORES.
000900     05  WS-IDX-NOTA             PIC 9(02) COMP.
000910     05  WS-QTD-DEDUCOES-RISCO   PIC 9(02) COMP.
000920*
000930* VISAO COMPOSTA DOS DOIS CONTADORES, USADA PARA UM DUMP RAPIDO DE
000940* DIAGNOSTICO EM TELA (MESMO HABITO ANTIGO DA WS-ACC-TOTAL-R).
000950 01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
000960     05  WS-CONTADORES-DUMP      PIC X(04).
000970*
000980 01  WS-TEXTO-NOTA               PIC X(70).
000990 01  WS-TEXTO-NUMERICO           PIC Z(6)9.99.
001000* SIV-0475 (RCA 19/11/2004) - MARGEM DA SIMULACAO VEM DO CADASTRO
001010* COM SINAL (S9(03)V99 - MARGENS NEGATIVAS OCORREM DE VERDADE,
001020* VIDE SIV-0401 NO SIMULACAO.CPY) - EDICAO PROPRIA E COM SINAL
001030* PARA A NOTA NAO MOSTRAR UMA MARGEM NEGATIVA COMO POSITIVA.
001040 01  WS-TEXTO-NUM-COM-SINAL      PIC -(3)9.99.
001050*
001060 LINKAGE SECTION.
001070*
001080 01  LK-ENTRADA-PONTUACAO.
001090     05  LK-PESO-KG-PRODUTO      PIC S9(04)V9(03).
001100     05  LK-IND-FRAGIL           PIC X(01).
001110     05  LK-IND-MARCA-FAMOSA     PIC X(01).
001120     05  LK-IND-AUTORIZ-MARCA    PIC X(01).
001130     05  LK-IND-TEM-MERCADO      PIC X(01).
001140     05  LK-QTD-VENDAS-DIA       PIC 9(06).
001150     05  LK-QTD-VENDAS-MES       PIC 9(06).
001160     05  LK-QTD-VISITAS          PIC 9(08).
001170     05  LK-IND-TEM-RANKING      PIC X(01).
001180     05  LK-POS-RANKING          PIC 9(06).
001190     05  LK-IND-TEM-FULL-RATIO   PIC X(01).
001200     05  LK-PCT-FULL-RATIO       PIC S9(03)V99.
001210     05  LK-IND-TEM-CONCORREN    PIC X(01).
001220     05  LK-QTD-CONCORRENTES     PIC 9(04).
001230     05  LK-IND-TEM-SIMULACAO    PIC X(01).
001240     05  LK-PCT-MARGEM-SIMULACAO PIC S9(03)V99.
001250*
001260 01  LK-SAIDA-PONTUACAO.
001270     05  LK-SCORE-DEMANDA        PIC 9(03).
001280     05  LK-SCORE-CONCORRENCIA   PIC 9(03).
001290     05  LK-SCORE-MARGEM         PIC 9(03).
001300     05  LK-SCORE-RISCO          PIC 9(03).
001310     05  LK-SCORE-TOTAL          PIC 9(03).
001320     05  LK-CLASSIFICACAO        PIC X(10).
001330     05  LK-QTD-NOTAS            PIC 9(02).
001340     05  LK-TAB-NOTAS OCCURS 10 TIMES
001350                                 PIC X(70).
001360*
001370 PROCEDURE DIVISION USING LK-ENTRADA-PONTUACAO
001380                          LK-SAIDA-PONTUACAO.
001390*
001400 P000-PRINCIPAL.
001410*
001420     MOVE ZERO TO WS-IDX-NOTA WS-QTD-DEDUCOES-RISCO.
001430     MOVE SPACES TO LK-TAB-NOTAS (1) LK-TAB-NOTAS (2)
001440                    LK-TAB-NOTAS (3) LK-TAB-NOTAS (4)
001450                    LK-TAB-NOTAS (5) LK-TAB-NOTAS (6)
001460                    LK-TAB-NOTAS (7) LK-TAB-NOTAS (8)
001470                    LK-TAB-NOTAS (9) LK-TAB-NOTAS (10).
001480*
001490     PERFORM P200-CALCULA-DEMANDA     THRU P200-EXIT.
001500     PERFORM P300-CALCULA-CONCORRENCIA THRU P300-EXIT.
001510     PERFORM P400-CALCULA-MARGEM      THRU P400-EXIT.
001520     PERFORM P500-CALCULA-RISCO       THRU P500-EXIT.
001530     PERFORM P600-CALCULA-TOTAL       THRU P600-EXIT.
001540     PERFORM P700-CLASSIFICA          THRU P700-EXIT.
001550*
001560     MOVE WS-IDX-NOTA TO LK-QTD-NOTAS.
001570*
001580     GOBACK.
001590*
001600* SUBSCORE DE DEMANDA (0-100) - MEDIA PONDERADA DE VENDAS/DIA (60%),
001610* VENDAS/MES (30%) E VISITAS DO ANUNCIO (10%), CADA UMA NORMALIZADA
001620* NA SUA PROPRIA FAIXA.
001630 P200-CALCULA-DEMANDA.
001640*
001650     IF LK-IND-TEM-MERCADO NOT = "Y"
001660         MOVE ZERO TO WS-ACC-DEMANDA
001670         MOVE "SEM DADOS DE MERCADO" TO WS-TEXTO-NOTA
001680         PERFORM P810-GRAVA-NOTA THRU P810-EXIT
001690         GO TO P200-EXIT
001700     END-IF.
001710*
001720     MOVE LK-QTD-VENDAS-DIA  TO WS-NORM-VALOR.
001730     MOVE 0                 TO WS-NORM-LIMITE-INF.
001740     MOVE 150                TO WS-NORM-LIMITE-SUP.
001750     PERFORM P900-NORMALIZA  THRU P900-EXIT.
001760     COMPUTE WS-ACC-D1 = WS-NORM-RESULTADO * 100.
001770*
001780     MOVE LK-QTD-VENDAS-MES  TO WS-NORM-VALOR.
001790     MOVE 0                  TO WS-NORM-LIMITE-INF.
001800     MOVE 4000               TO WS-NORM-LIMITE-SUP.
001810     PERFORM P900-NORMALIZA  THRU P900-EXIT.
001820     COMPUTE WS-ACC-D2 = WS-NORM-RESULTADO * 100.
001830*
001840     MOVE LK-QTD-VISITAS     TO WS-NORM-VALOR.
001850     MOVE 0                  TO WS-NORM-LIMITE-INF.
001860     MOVE 10000              TO WS-NORM-LIMITE-SUP.
001870     PERFORM P900-NORMALIZA  THRU P900-EXIT.
001880     COMPUTE WS-ACC-D3 = WS-NORM-RESULTADO * 100.
001890*
001900     COMPUTE WS-ACC-DEMANDA ROUNDED =
001910         (0.6 * WS-ACC-D1) + (0.3 * WS-ACC-D2) + (0.1 * WS-ACC-D3).
001920*
001930     MOVE WS-ACC-D1 TO WS-TEXTO-NUMERICO.
001940     STRING "DEMANDA (VENDAS/DIA NORMALIZADO): " WS-TEXTO-NUMERICO
001950            INTO WS-TEXTO-NOTA.
001960     PERFORM P810-GRAVA-NOTA THRU P810-EXIT.
001970*
001980     IF LK-IND-TEM-FULL-RATIO = "Y"
001990         MOVE LK-PCT-FULL-RATIO TO WS-TEXTO-NUMERICO
002000         STRING "FULL-RATIO DO MERCADO: " WS-TEXTO-NUMERICO
002010                INTO WS-TEXTO-NOTA
002020         PERFORM P810-GRAVA-NOTA THRU P810-EXIT
002030     END-IF.
002040*
002050     IF LK-IND-TEM-CONCORREN = "Y"
002060         MOVE LK-QTD-CONCORRENTES TO WS-TEXTO-NUMERICO
002070         STRING "CONCORRENTES RELEVANTES: " WS-TEXTO-NUMERICO
002080                INTO WS-TEXTO-NOTA
002090         PERFORM P810-GRAVA-NOTA THRU P810-EXIT
002100     END-IF.
002110*
002120     IF LK-IND-TEM-RANKING = "Y"
002130         MOVE LK-POS-RANKING TO WS-TEXTO-NUMERICO
002140         STRING "POSICAO NO RANKING: " WS-TEXTO-NUMERICO
002150                INTO WS-TEXTO-NOTA
002160         PERFORM P810-GRAVA-NOTA THRU P810-EXIT
002170     END-IF.
002180*
002190 P200-EXIT.
002200     EXIT.
002210*
002220* SUBSCORE DE CONCORRENCIA (0-100, MAIOR = MERCADO MAIS AMIGAVEL).
002230 P300-CALCULA-CONCORRENCIA.
002240*
002250     IF LK-IND-TEM-MERCADO NOT = "Y"
002260         MOVE ZERO TO WS-ACC-CONCORRENCIA
002270         GO TO P300-EXIT
002280     END-IF.
002290*
002300     MOVE LK-PCT-FULL-RATIO  TO WS-NORM-VALOR.
002310     MOVE "N"                TO WS-NORM-IND-PRESENTE.
002320     IF LK-IND-TEM-FULL-RATIO = "Y"
002330         MOVE "Y" TO WS-NORM-IND-PRESENTE
002340     END-IF.
002350     MOVE 0                  TO WS-NORM-LIMITE-INF.
002360     MOVE 80                 TO WS-NORM-LIMITE-SUP.
002370     PERFORM P900-NORMALIZA  THRU P900-EXIT.
002380     COMPUTE WS-ACC-P-FULL = WS-NORM-RESULTADO * 100.
002390*
002400     MOVE LK-QTD-CONCORRENTES TO WS-NORM-VALOR.
002410     MOVE "N"                TO WS-NORM-IND-PRESENTE.
002420     IF LK-IND-TEM-CONCORREN = "Y"
002430         MOVE "Y" TO WS-NORM-IND-PRESENTE
002440     END-IF.
002450     MOVE 0                  TO WS-NORM-LIMITE-INF.
002460     MOVE 30                 TO WS-NORM-LIMITE-SUP.
002470     PERFORM P900-NORMALIZA  THRU P900-EXIT.
002480     COMPUTE WS-ACC-P-COMP = WS-NORM-RESULTADO * 100.
002490*
002500     IF LK-IND-TEM-RANKING = "Y"
002510         MOVE LK-POS-RANKING TO WS-NORM-VALOR
002520     ELSE
002530         MOVE 50000          TO WS-NORM-VALOR
002540     END-IF.
002550     MOVE "Y"                TO WS-NORM-IND-PRESENTE.
002560     MOVE 1                  TO WS-NORM-LIMITE-INF.
002570     MOVE 50000               TO WS-NORM-LIMITE-SUP.
002580     PERFORM P900-NORMALIZA  THRU P900-EXIT.
002590     COMPUTE WS-ACC-P-RANK = WS-NORM-RESULTADO * 100.
002600*
002610     COMPUTE WS-ACC-CONCORRENCIA ROUNDED =
002620         100 - ((0.4 * WS-ACC-P-FULL) + (0.4 * WS-ACC-P-COMP)
002630                                       + (0.2 * WS-ACC-P-RANK)).
002640     IF WS-ACC-CONCORRENCIA < 0
002650         MOVE 0 TO WS-ACC-CONCORRENCIA
002660     END-IF.
002670*
002680 P300-EXIT.
002690     EXIT.
002700*
002710* SUBSCORE DE MARGEM (0-100) - TOMA A MARGEM ESTIMADA DA ULTIMA
002720* SIMULACAO (QUANDO HOUVER) E NORMALIZA ENTRE 10% E 60%.
002730 P400-CALCULA-MARGEM.
002740*
002750     IF LK-IND-TEM-SIMULACAO = "Y"
002760         MOVE LK-PCT-MARGEM-SIMULACAO TO WS-NORM-VALOR
002770         MOVE "Y"                     TO WS-NORM-IND-PRESENTE
002780         MOVE LK-PCT-MARGEM-SIMULACAO TO WS-TEXTO-NUM-COM-SINAL
002790         STRING "MARGEM DA ULTIMA SIMULACAO: " WS-TEXTO-NUM-COM-SINAL
002800                INTO WS-TEXTO-NOTA
002810         PERFORM P810-GRAVA-NOTA THRU P810-EXIT
002820     ELSE
002830         MOVE ZERO TO WS-NORM-VALOR
002840         MOVE "N"  TO WS-NORM-IND-PRESENTE
002850         MOVE "SEM SIMULACAO" TO WS-TEXTO-NOTA
002860         PERFORM P810-GRAVA-NOTA THRU P810-EXIT
002870     END-IF.
002880*
002890     MOVE 10  TO WS-NORM-LIMITE-INF.
002900     MOVE 60  TO WS-NORM-LIMITE-SUP.
002910     PERFORM P900-NORMALIZA THRU P900-EXIT.
002920     COMPUTE WS-ACC-MARGEM ROUNDED = WS-NORM-RESULTADO * 100.
002930*
002940 P400-EXIT.
002950     EXIT.
002960*
002970* SUBSCORE DE RISCO (0-100, MAIOR = MAIS SEGURO). COMECA EM 100 E
002980* SOFRE DEDUCOES POR PESO, FRAGILIDADE E MARCA SEM AUTORIZACAO.
002990 P500-CALCULA-RISCO.
003000*
003010     MOVE 100 TO WS-ACC-RISCO.
003020*
003030     IF LK-PESO-KG-PRODUTO > 5
003040         COMPUTE WS-ACC-RISCO = WS-ACC-RISCO - 30
003050         ADD 1 TO WS-QTD-DEDUCOES-RISCO
003060         MOVE "RISCO: PESO ACIMA DE 5 KG (-30)" TO WS-TEXTO-NOTA
003070         PERFORM P810-GRAVA-NOTA THRU P810-EXIT
003080     ELSE
003090         IF LK-PESO-KG-PRODUTO > 2
003100             COMPUTE WS-ACC-RISCO = WS-ACC-RISCO - 15
003110             ADD 1 TO WS-QTD-DEDUCOES-RISCO
003120             MOVE "RISCO: PESO ACIMA DE 2 KG (-15)" TO WS-TEXTO-NOTA
003130             PERFORM P810-GRAVA-NOTA THRU P810-EXIT
003140         END-IF
003150     END-IF.
003160*
003170     IF LK-IND-FRAGIL = "Y"
003180         COMPUTE WS-ACC-RISCO = WS-ACC-RISCO - 15
003190         ADD 1 TO WS-QTD-DEDUCOES-RISCO
003200         MOVE "RISCO: PRODUTO FRAGIL (-15)" TO WS-TEXTO-NOTA
003210         PERFORM P810-GRAVA-NOTA THRU P810-EXIT
003220     END-IF.
003230*
003240     IF LK-IND-MARCA-FAMOSA = "Y" AND LK-IND-AUTORIZ-MARCA NOT = "Y"
003250         COMPUTE WS-ACC-RISCO = WS-ACC-RISCO - 40
003260         ADD 1 TO WS-QTD-DEDUCOES-RISCO
003270         MOVE "RISCO: MARCA FAMOSA SEM AUTORIZACAO (-40)"
003280                                         TO WS-TEXTO-NOTA
003290         PERFORM P810-GRAVA-NOTA THRU P810-EXIT
003300     END-IF.
003310*
003320     IF WS-ACC-RISCO < 0
003330         MOVE 0 TO WS-ACC-RISCO
003340     END-IF.
003350     IF WS-ACC-RISCO > 100
003360         MOVE 100 TO WS-ACC-RISCO
003370     END-IF.
003380*
003390 P500-EXIT.
003400     EXIT.
003410*
003420* NOTA TOTAL - MEDIA PONDERADA DOS QUATRO SUBSCORES (40/25/25/10).
003430 P600-CALCULA-TOTAL.
003440*
003450     COMPUTE WS-ACC-TOTAL ROUNDED =
003460         (0.40 * WS-ACC-DEMANDA)     + (0.25 * WS-ACC-CONCORRENCIA)
003470       + (0.25 * WS-ACC-MARGEM)      + (0.10 * WS-ACC-RISCO).
003480*
003490     MOVE WS-ACC-DEMANDA      TO LK-SCORE-DEMANDA.
003500     MOVE WS-ACC-CONCORRENCIA TO LK-SCORE-CONCORRENCIA.
003510     MOVE WS-ACC-MARGEM       TO LK-SCORE-MARGEM.
003520     MOVE WS-ACC-RISCO        TO LK-SCORE-RISCO.
003530     MOVE WS-ACC-TOTAL        TO LK-SCORE-TOTAL.
003540*
003550 P600-EXIT.
003560     EXIT.
003570*
003580* CLASSIFICACAO FINAL A PARTIR DA NOTA TOTAL JA ARREDONDADA.
003590 P700-CLASSIFICA.
003600*
003610     EVALUATE TRUE
003620         WHEN LK-SCORE-TOTAL >= 80
003630             MOVE "CAMPEAO"   TO LK-CLASSIFICACAO
003640         WHEN LK-SCORE-TOTAL >= 60
003650             MOVE "BOM"       TO LK-CLASSIFICACAO
003660         WHEN LK-SCORE-TOTAL >= 40
003670             MOVE "ARRISCADO" TO LK-CLASSIFICACAO
003680         WHEN OTHER
003690             MOVE "DESCARTAR" TO LK-CLASSIFICACAO
003700     END-EVALUATE.
003710*
003720     STRING "CLASSIFICACAO: " LK-CLASSIFICACAO
003730            INTO WS-TEXTO-NOTA.
003740     PERFORM P810-GRAVA-NOTA THRU P810-EXIT.
003750*
003760 P700-EXIT.
003770     EXIT.
003780*
003790* GRAVA UMA LINHA NA TABELA DE NOTAS, RESPEITANDO O LIMITE DE 10
003800* OCORRENCIAS (NOTAS ALEM DA DECIMA SAO DESCARTADAS EM SILENCIO).
003810 P810-GRAVA-NOTA.
003820*
003830     IF WS-IDX-NOTA >= 10
003840         GO TO P810-EXIT
003850     END-IF.
003860*
003870     ADD 1 TO WS-IDX-NOTA.
003880     MOVE WS-TEXTO-NOTA TO LK-TAB-NOTAS (WS-IDX-NOTA).
003890*
003900 P810-EXIT.
003910     EXIT.
003920*
003930* NORMALIZE(V,LO,HI) - AUSENTE OU <= LO DEVOLVE 0; >= HI DEVOLVE 1;
003940* NO MEIO, PROPORCIONAL. PARAGRAFO COMUM CHAMADO POR TODOS OS
003950* SUBSCORES (A CASA NAO USA FUNCTION INTRINSECA).
003960 P900-NORMALIZA.
003970*
003980     IF WS-NORM-IND-PRESENTE = "N"
003990         MOVE 0 TO WS-NORM-RESULTADO
004000         GO TO P900-EXIT
004010     END-IF.
004020*
004030     IF WS-NORM-VALOR <= WS-NORM-LIMITE-INF
004040         MOVE 0 TO WS-NORM-RESULTADO
004050         GO TO P900-EXIT
004060     END-IF.
004070*
004080     IF WS-NORM-VALOR >= WS-NORM-LIMITE-SUP
004090         MOVE 1 TO WS-NORM-RESULTADO
004100         GO TO P900-EXIT
004110     END-IF.
004120*
004130     COMPUTE WS-NORM-RESULTADO ROUNDED =
004140         (WS-NORM-VALOR - WS-NORM-LIMITE-INF) /
004150         (WS-NORM-LIMITE-SUP - WS-NORM-LIMITE-INF).
004160*
004170 P900-EXIT.
004180     EXIT.
004190*
004200 END PROGRAM SIVP0200.
