000010******************************************************************
000020* PROGRAMA .: SIVP0500                                           *
000030* AUTOR ....: ANDRE RAFFUL                                       *
000040* PROPOSITO : CALCULA A NOTA (VIA SIVP0200) DE CADA PRODUTO DO    *
000050*             CADASTRO E EMITE O RANKING DOS 20 MELHORES, EM      *
000060*             ORDEM DECRESCENTE DE PONTUACAO TOTAL, NO RELATORIO  *
000070*             SIVO0500.TXT.                                      *
000080******************************************************************
000090 IDENTIFICATION DIVISION.
000100 PROGRAM-ID.     SIVP0500.
000110 AUTHOR.         ANDRE RAFFUL.
000120 INSTALLATION.   COMERCIAL BRASIL IMPORT LTDA.
000130 DATE-WRITTEN.   02/05/1989.
000140 DATE-COMPILED.
000150 SECURITY.       CONFIDENCIAL - USO RESTRITO AO DEPARTAMENTO DE
000160                 COMPRAS E IMPORTACAO.
000170******************************************************************
000180* HISTORICO DE ALTERACOES                                        *
000190* DD/MM/AAAA  PROG.   CHAMADO   DESCRICAO                        *
000200* --------------------------------------------------------------- *
000210* 02/05/1989  AR      SIV-0059  VERSAO ORIGINAL - EXPORTAVA O      *
000220*                               CADASTRO INTEIRO EM CSV PARA A     *
000230*                               PLANILHA DE RANKING DO COMPRADOR.  *
000240* 09/10/1991  AR      SIV-0099  SUBSTITUIDO O CSV POR RELATORIO DE *
000250*                               IMPRESSAO; INCLUIDA A CHAMADA A    *
000260*                               SIVP0200 PARA PONTUAR CADA PRODUTO.*
000270* 04/06/1995  JCS     SIV-0175  INCLUIDO SORT DESCRESCENTE PELA    *
000280*                               NOTA TOTAL E LIMITE DE 20 LINHAS   *
000290*                               NO RELATORIO - A LISTA COMPLETA JA  *
000300*                               NAO CABIA NO EXPEDIENTE NOTURNO.    *
000310* 14/02/1999  LFC     SIV-0320  REVISAO ANO 2000 - PROGRAMA NAO    *
000320*                               MANIPULA DATAS - SEM IMPACTO.      *
000330* 30/08/2002  MPS     SIV-0430  PRODUTO SEM COD-PRODUTO VALIDO      *
000340*                               (REGISTRO COM ERRO DE CARGA) PASSA *
000350*                               A SER IGNORADO NA PONTUACAO, EM    *
000360*                               VEZ DE GERAR UMA LINHA ZERADA.     *
000370******************************************************************
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420*
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450*
000460     SELECT PRODUTO ASSIGN TO
000470         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IMPO
000480-        "RTACAO-VIAVEL\Arquivos\PRODUTO.dat"
000490          ORGANIZATION   IS INDEXED
000500          ACCESS         IS SEQUENTIAL
000510          RECORD KEY     IS COD-PRODUTO
000520          FILE STATUS    IS WS-FS-PRODUTO.
000530*
000540     SELECT DADOS-MERCADO ASSIGN TO
000550         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IMPO
000560-        "RTACAO-VIAVEL\Arquivos\MERCADO.dat"
000570          ORGANIZATION   IS INDEXED
000580          ACCESS         IS RANDOM
000590          RECORD KEY     IS COD-PRODUTO-MDO
000600          FILE STATUS    IS WS-FS-MERCADO.
000610*
000620     SELECT SIMULACAO ASSIGN TO
000630         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IMPO
000640-        "RTACAO-VIAVEL\Arquivos\SIMHIST.dat"
000650          ORGANIZATION   IS LINE SEQUENTIAL
000660          ACCESS         IS SEQUENTIAL
000670          FILE STATUS    IS WS-FS-SIMULACAO.
000680*
000690     SELECT SCORE-SORT ASSIGN TO
000700         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IMPO
000710-        "RTACAO-VIAVEL\Arquivos\SIVT0500.TMP"
000720          ORGANIZATION   IS LINE SEQUENTIAL.
000730*
000740     SELECT SCORERPT ASSIGN TO
000750         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IMPO
000760-        "RTACAO-VIAVEL\Arquivos\SIVO0500.txt"
000770          ORGANIZATION   IS LINE SEQUENTIAL
000780          ACCESS         IS SEQUENTIAL.
000790*
000800 DATA DIVISION.
000810 FILE SECTION.
000820*
000830 FD  PRODUTO
000840     LABEL RECORD IS STANDARD.
000850     COPY PRODUTO.
000860*
000870 FD  DADOS-MERCADO
000880     LABEL RECORD IS STANDARD.
000890     COPY DADOSMERCADO.
000900*
000910 FD  SIMULACAO
000920     LABEL RECORD IS STANDARD.
000930     COPY SIMULACAO.
000940*
000950 SD  SCORE-SORT.
000960 01  REG-SORT-SCORE.
000970     05  SC-TOTAL-SCORE          PIC S9(03).
000980     05  SC-COD-PRODUTO          PIC 9(06).
000990     05  SC-NOME-PRODUTO         PIC X(40).
001000     05  SC-SCORE-DEMANDA        PIC 9(03).
001010     05  SC-SCORE-CONCORRENCIA   PIC 9(03).
001020     05  SC-SCORE-MARGEM         PIC 9(03).
001030     05  SC-SCORE-RISCO          PIC 9(03).
001040     05  SC-CLASSIFICACAO        PIC X(10).
001050*
001060 FD  SCORERPT
001070     LABEL RECORD IS STANDARD.
001080 01  REG-SCORERPT                PIC X(132).
001090*
001100 WORKING-STORAGE SECTION.
001110*
001120* MIRROR DO CADASTRO DE PRODUTOS, USADO NA LEITURA SEQUENCIAL DE
001130* TODO O ARQUIVO (FEITA DENTRO DA INPUT PROCEDURE DO SORT).
001140 01  WS-REG-PRODUTO.
001150     05  WS-COD-PRODUTO               PIC 9(06).
001160     05  WS-NOME-PRODUTO              PIC X(40).
001170     05  WS-CATEGORIA-PRODUTO         PIC X(20).
001180     05  WS-COD-FORNECEDOR            PIC 9(06).
001190     05  WS-COD-NCM                   PIC 9(06).
001200     05  WS-PESO-KG-PRODUTO           PIC S9(04)V9(03).
001210     05  WS-DIMENSAO-PRODUTO.
001220         10  WS-COMPR-CM-PRODUTO      PIC S9(04)V9(02).
001230         10  WS-LARG-CM-PRODUTO       PIC S9(04)V9(02).
001240         10  WS-ALT-CM-PRODUTO        PIC S9(04)V9(02).
001250     05  WS-IND-FRAGIL-PRODUTO        PIC X(01).
001260     05  WS-VLR-FOB-USD-PRODUTO       PIC S9(08)V9(04).
001270     05  WS-VLR-FRETE-USD-PRODUTO     PIC S9(08)V9(04).
001280     05  WS-VLR-SEGURO-USD-PRODUTO    PIC S9(08)V9(04).
001290     05  WS-IND-MARCA-FAMOSA-PRODUTO  PIC X(01).
001300     05  WS-IND-AUTORIZ-MARCA-PRODUTO PIC X(01).
001310     05  WS-SEQ-CRIACAO-PRODUTO       PIC 9(08).
001320     05  FILLER                       PIC X(30).
001330*
001340* MIRROR DOS DADOS DE MERCADO, USADO NA LEITURA ALEATORIA POR
001350* COD-PRODUTO-MDO.
001360 01  WS-REG-DADOS-MERCADO.
001370     05  WS-COD-PRODUTO-MDO           PIC 9(06).
001380     05  WS-VLR-PRECO-MEDIO-BRL       PIC S9(10)V99.
001390     05  WS-QTD-VENDAS-DIA            PIC 9(06).
001400     05  WS-QTD-VENDAS-MES            PIC 9(06).
001410     05  WS-QTD-VISITAS-ANUNCIO       PIC 9(08).
001420     05  WS-POS-RANKING-ANUNCIO       PIC 9(06).
001430     05  WS-PCT-FULL-RATIO            PIC S9(03)V99.
001440     05  WS-QTD-CONCORRENTES          PIC 9(04).
001450     05  FILLER                       PIC X(24).
001460*
001470* MIRROR DE LEITURA DO HISTORICO DE SIMULACOES, USADO APENAS NA
001480* CARGA INICIAL DA TABELA DE ULTIMA SIMULACAO POR PRODUTO.
001490 01  WS-REG-SIMULACAO-TEMP.
001500     05  WS-SIM-ID-TEMP               PIC 9(08).
001510     05  WS-COD-PRODUTO-SIM-TEMP      PIC 9(06).
001520     05  WS-QTD-SIMULADA-TEMP         PIC 9(06).
001530     05  WS-TX-CAMBIO-SIM-TEMP        PIC S9(08)V9(04).
001540     05  FILLER                       PIC X(50).
001550     05  WS-PCT-MARGEM-SIM-TEMP       PIC S9(03)V99.
001560     05  FILLER                       PIC X(40).
001570*
001580* TABELA DE SIMULACOES, UMA OCORRENCIA POR PRODUTO COM A MAIOR
001590* SIM-ID JA VISTA NA LEITURA DO HISTORICO (VIDE P120-CARREGA-SIM).
001600 01  WS-TAB-SIM-CABECALHO.
001610     05  WS-QTD-SIM-TAB               PIC 9(04) COMP VALUE ZERO.
001620     05  WS-TAB-SIM OCCURS 300 TIMES
001630                     INDEXED BY WS-IDX-SIM.
001640         10  TAB-COD-PRODUTO-SIM      PIC 9(06).
001650         10  TAB-SIM-ID               PIC 9(08).
001660         10  TAB-PCT-MARGEM-SIM       PIC S9(03)V99.
001670         10  FILLER                   PIC X(05).
001680*
001690* INDICADORES DE PRESENCA DO PRODUTO EM CURSO.
001700 01  WS-AREA-INDICADORES.
001710     05  WS-IND-TEM-MERCADO           PIC X(01).
001720     05  WS-IND-TEM-SIMULACAO         PIC X(01).
001730     05  FILLER                       PIC X(03).
001740* VISAO COMPOSTA DOS DOIS INDICADORES DE PRESENCA, USADA PARA UM
001750* TESTE RAPIDO DE "SEM NENHUM DADO AUXILIAR" (HABITO ANTIGO,
001760* MANTIDO POR COMPATIBILIDADE - VIDE MESMO HABITO NA SIVP0200 E
001770* NA SIVP0300).
001780 01  WS-AREA-INDICADORES-R REDEFINES WS-AREA-INDICADORES.
001790     05  WS-IND-COMPOSTO              PIC X(02).
001800*
001810* AREA DE ENTRADA E SAIDA DA SUBROTINA DE PONTUACAO (SIVP0200).
001820 01  WS-ENTRADA-PONTUACAO.
001830     05  WS-PESO-KG-PONT          PIC S9(04)V9(03).
001840     05  WS-IND-FRAGIL-PONT       PIC X(01).
001850     05  WS-IND-MARCA-FAMOSA-PONT PIC X(01).
001860     05  WS-IND-AUTORIZ-MARCA-PONT PIC X(01).
001870     05  WS-IND-TEM-MERCADO-PONT  PIC X(01).
001880     05  WS-QTD-VENDAS-DIA-PONT   PIC 9(06).
001890     05  WS-QTD-VENDAS-MES-PONT   PIC 9(06).
001900     05  WS-QTD-VISITAS-PONT      PIC 9(08).
001910     05  WS-IND-TEM-RANKING-PONT  PIC X(01).
001920     05  WS-POS-RANKING-PONT      PIC 9(06).
001930     05  WS-IND-TEM-FULL-RATIO-PONT PIC X(01).
001940     05  WS-PCT-FULL-RATIO-PONT   PIC S9(03)V99.
001950     05  WS-IND-TEM-CONCORREN-PONT PIC X(01).
001960     05  WS-QTD-CONCORRENTES-PONT PIC 9(04).
001970     05  WS-IND-TEM-SIMULACAO-PONT PIC X(01).
001980     05  WS-PCT-MARGEM-SIMULACAO-PONT PIC S9(03)V99.
001990*
002000 01  WS-SAIDA-PONTUACAO.
002010     05  WS-SCORE-DEMANDA-PONT    PIC 9(03).
002020     05  WS-SCORE-CONCORRENCIA-PONT PIC 9(03).
002030     05  WS-SCORE-MARGEM-PONT     PIC 9(03).
002040     05  WS-SCORE-RISCO-PONT      PIC 9(03).
002050     05  WS-SCORE-TOTAL-PONT      PIC 9(03).
002060     05  WS-CLASSIFICACAO-PONT    PIC X(10).
002070     05  WS-QTD-NOTAS-PONT        PIC 9(02).
002080     05  WS-TAB-NOTAS-PONT OCCURS 10 TIMES
002090                               PIC X(70).
002100*
002110* DATA DO SISTEMA, SO PARA O CABECALHO DO RELATORIO.
002120 01  WS-DATA-SISTEMA.
002130     05  WS-ANO-SISTEMA               PIC 9(04).
002140     05  WS-MES-SISTEMA               PIC 9(02).
002150     05  WS-DIA-SISTEMA               PIC 9(02).
002160* VISAO ALTERNATIVA DA DATA, QUEBRADA EM PARES DE DIGITOS PARA
002170* DUMP DE DIAGNOSTICO EM TELA (HABITO ANTIGO, MANTIDO POR
002180* COMPATIBILIDADE).
002190 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
002200     05  WS-SEC-ANO-SISTEMA           PIC 9(02).
002210     05  WS-SEC-ANO-SISTEMA-2         PIC 9(02).
002220     05  WS-SEC-MES-SISTEMA           PIC 9(02).
002230     05  WS-SEC-DIA-SISTEMA           PIC 9(02).
002240*
002250 77  WS-FS-PRODUTO                    PIC X(02).
002260     88  WS-FS-OK-PRODUTO             VALUE "00".
002270*
002280 77  WS-FS-MERCADO                    PIC X(02).
002290     88  WS-FS-OK-MERCADO             VALUE "00".
002300*
002310 77  WS-FS-SIMULACAO                  PIC X(02).
002320     88  WS-FS-OK-SIMULACAO           VALUE "00".
002330*
002340 77  WS-FIM-PRODUTO                   PIC X(01) VALUE "N".
002350     88  WS-FIM-PRD-SIM                VALUE "S".
002360*
002370 77  WS-FIM-SIMHIST                   PIC X(01) VALUE "N".
002380     88  WS-FIM-SIM-SIM                VALUE "S".
002390*
002400* CONTADORES DE CONTROLE DO LOTE.
002410 01  WS-CONTADORES-LOTE.
002420     05  WS-QTD-PRODUTOS-LIDOS        PIC 9(06) COMP VALUE ZERO.
002430     05  WS-QTD-PRODUTOS-IGNORADOS    PIC 9(06) COMP VALUE ZERO.
002440     05  FILLER                       PIC X(04).
002450* VISAO COMPOSTA DOS DOIS CONTADORES, USADA PARA UM DUMP RAPIDO DE
002460* DIAGNOSTICO EM TELA (HABITO ANTIGO, MANTIDO POR COMPATIBILIDADE
002470* COM OS FONTES MAIS VELHOS DA CASA - VIDE MESMO HABITO NA
002480* SIVP0200, SIVP0300 E SIVP0400).
002490 01  WS-CONTADORES-LOTE-R REDEFINES WS-CONTADORES-LOTE.
002500     05  WS-CONTADORES-LOTE-DUMP       PIC X(12).
002510*
002520 77  WS-IDX-REL                       PIC 9(04) COMP VALUE ZERO.
002530 77  WS-TEXTO-NUMERICO                PIC Z(5)9.
002540*
002550 01  WS-LINHA-RELATORIO.
002560     05  WS-LST-CAB-1.
002570         10  FILLER                   PIC X(40) VALUE
002580             "SISTEMA DE IMPORTACAO VIAVEL - SIVP0500".
002590         10  FILLER                   PIC X(20) VALUE SPACES.
002600         10  WS-CAB-DATA-ANO          PIC 9(04).
002610         10  FILLER                   PIC X(01) VALUE "/".
002620         10  WS-CAB-DATA-MES          PIC 9(02).
002630         10  FILLER                   PIC X(01) VALUE "/".
002640         10  WS-CAB-DATA-DIA          PIC 9(02).
002650         10  FILLER                   PIC X(59) VALUE SPACES.
002660     05  WS-LST-CAB-2.
002670         10  FILLER                   PIC X(46) VALUE
002680             "RANKING DOS 20 MELHORES PRODUTOS POR PONTUACAO".
002690         10  FILLER                   PIC X(86) VALUE SPACES.
002700     05  WS-LST-LINHA-QUEBRA          PIC X(132) VALUE ALL "-".
002710     05  WS-LST-DETALHE.
002720         10  WS-DET-POS               PIC ZZ9.
002730         10  FILLER                   PIC X(02) VALUE SPACES.
002740         10  WS-DET-COD-PRODUTO       PIC 9(06).
002750         10  FILLER                   PIC X(01) VALUE SPACES.
002760         10  WS-DET-NOME-PRODUTO      PIC X(40).
002770         10  FILLER                   PIC X(01) VALUE SPACES.
002780         10  WS-DET-TEXTO             PIC X(79).
002790     05  WS-LST-RODAPE                PIC X(132).
002800*
002810 PROCEDURE DIVISION.
002820*
002830 P000-PRINCIPAL.
002840*
002850     PERFORM P100-INICIALIZA          THRU P100-EXIT.
002860     PERFORM P300-ORDENA              THRU P300-EXIT.
002870     PERFORM P900-FINALIZA            THRU P900-EXIT.
002880*
002890     GOBACK.
002900*
002910* ABERTURA DOS ARQUIVOS, CARGA DA TABELA DE ULTIMA SIMULACAO POR
002920* PRODUTO E ZERAGEM DOS CONTADORES.
002930 P100-INICIALIZA.
002940*
002950     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
002960     MOVE WS-ANO-SISTEMA               TO WS-CAB-DATA-ANO.
002970     MOVE WS-MES-SISTEMA               TO WS-CAB-DATA-MES.
002980     MOVE WS-DIA-SISTEMA                TO WS-CAB-DATA-DIA.
002990*
003000     MOVE ZERO TO WS-QTD-PRODUTOS-LIDOS WS-QTD-PRODUTOS-IGNORADOS
003010                  WS-IDX-REL.
003020     MOVE "N"  TO WS-FIM-PRODUTO WS-FIM-SIMHIST.
003030*
003040     OPEN INPUT  PRODUTO
003050                 DADOS-MERCADO
003060                 SIMULACAO.
003070     OPEN OUTPUT SCORERPT.
003080*
003090     PERFORM P120-CARREGA-SIM         THRU P120-EXIT
003100             UNTIL WS-FIM-SIM-SIM.
003110*
003120 P100-EXIT.
003130     EXIT.
003140*
003150* LE O HISTORICO DE SIMULACOES E MANTEM, POR PRODUTO, SO A
003160* OCORRENCIA DE MAIOR SIM-ID (A VIGENTE).
003170 P120-CARREGA-SIM.
003180*
003190     READ SIMULACAO INTO WS-REG-SIMULACAO-TEMP
003200         AT END
003210             MOVE "S" TO WS-FIM-SIMHIST
003220             GO TO P120-EXIT
003230     END-READ.
003240*
003250     SET WS-IDX-SIM TO 1.
003260     SEARCH WS-TAB-SIM
003270         AT END
003280             ADD 1 TO WS-QTD-SIM-TAB
003290             SET WS-IDX-SIM TO WS-QTD-SIM-TAB
003300             MOVE WS-COD-PRODUTO-SIM-TEMP
003310                  TO TAB-COD-PRODUTO-SIM (WS-IDX-SIM)
003320             MOVE ZERO                   TO TAB-SIM-ID (WS-IDX-SIM)
003330         WHEN TAB-COD-PRODUTO-SIM (WS-IDX-SIM) = WS-COD-PRODUTO-SIM-TEMP
003340             CONTINUE
003350     END-SEARCH.
003360*
003370     IF WS-SIM-ID-TEMP > TAB-SIM-ID (WS-IDX-SIM)
003380         MOVE WS-SIM-ID-TEMP        TO TAB-SIM-ID (WS-IDX-SIM)
003390         MOVE WS-PCT-MARGEM-SIM-TEMP
003400                                    TO TAB-PCT-MARGEM-SIM (WS-IDX-SIM)
003410     END-IF.
003420*
003430 P120-EXIT.
003440     EXIT.
003450*
003460* O SORT PROPRIAMENTE DITO - A INPUT PROCEDURE LE O CADASTRO DE
003470* PRODUTOS, CHAMA A SIVP0200 E LIBERA UM REGISTRO POR PRODUTO
003480* PONTUADO; A OUTPUT PROCEDURE DEVOLVE OS REGISTROS EM ORDEM
003490* DECRESCENTE DE NOTA TOTAL E GRAVA SO OS 20 PRIMEIROS.
003500 P300-ORDENA.
003510*
003520     SORT SCORE-SORT
003530             ON DESCENDING KEY SC-TOTAL-SCORE
003540         INPUT   PROCEDURE IS P310-ENVIA-SORT
003550                         THRU P310-EXIT
003560         OUTPUT  PROCEDURE IS P600-EMITE-RANKING
003570                         THRU P690-EXIT.
003580*
003590 P300-EXIT.
003600     EXIT.
003610*
003620* PRIME A LEITURA DO CADASTRO E DISPARA O PROCESSAMENTO PRODUTO A
003630* PRODUTO ATE O FIM DO ARQUIVO.
003640 P310-ENVIA-SORT.
003650*
003660     READ PRODUTO INTO WS-REG-PRODUTO
003670         AT END
003680             MOVE "S" TO WS-FIM-PRODUTO
003690     END-READ.
003700*
003710     PERFORM P320-PROCESSA-PRODUTO    THRU P320-EXIT
003720             UNTIL WS-FIM-PRD-SIM.
003730*
003740 P310-EXIT.
003750     EXIT.
003760*
003770* PONTUA O PRODUTO CORRENTE E LIBERA UM REGISTRO PARA O SORT;
003780* PRODUTO COM COD-PRODUTO ZERADO (REGISTRO COM ERRO DE CARGA) E
003790* IGNORADO - VIDE SIV-0430.
003800 P320-PROCESSA-PRODUTO.
003810*
003820     ADD 1 TO WS-QTD-PRODUTOS-LIDOS.
003830*
003840     IF WS-COD-PRODUTO = ZERO
003850         ADD 1 TO WS-QTD-PRODUTOS-IGNORADOS
003860         GO TO P320-LEIA-PROXIMO
003870     END-IF.
003880*
003890     PERFORM P330-CARREGA-REFERENCIAS THRU P330-EXIT.
003900     PERFORM P430-CALL-PONTUACAO      THRU P430-EXIT.
003910*
003920     MOVE WS-SCORE-TOTAL-PONT          TO SC-TOTAL-SCORE.
003930     MOVE WS-COD-PRODUTO                TO SC-COD-PRODUTO.
003940     MOVE WS-NOME-PRODUTO               TO SC-NOME-PRODUTO.
003950     MOVE WS-SCORE-DEMANDA-PONT         TO SC-SCORE-DEMANDA.
003960     MOVE WS-SCORE-CONCORRENCIA-PONT    TO SC-SCORE-CONCORRENCIA.
003970     MOVE WS-SCORE-MARGEM-PONT          TO SC-SCORE-MARGEM.
003980     MOVE WS-SCORE-RISCO-PONT           TO SC-SCORE-RISCO.
003990     MOVE WS-CLASSIFICACAO-PONT         TO SC-CLASSIFICACAO.
004000*
004010     RELEASE REG-SORT-SCORE.
004020*
004030 P320-LEIA-PROXIMO.
004040*
004050     READ PRODUTO NEXT RECORD INTO WS-REG-PRODUTO
004060         AT END
004070             MOVE "S" TO WS-FIM-PRODUTO
004080     END-READ.
004090*
004100 P320-EXIT.
004110     EXIT.
004120*
004130* TRAZ OS DADOS DE MERCADO (LEITURA ALEATORIA) E SIMULACAO
004140* (PESQUISA NA TABELA CARREGADA NO INICIO) DO PRODUTO CORRENTE.
004150 P330-CARREGA-REFERENCIAS.
004160*
004170     MOVE "N" TO WS-IND-TEM-MERCADO WS-IND-TEM-SIMULACAO.
004180     INITIALIZE WS-REG-DADOS-MERCADO.
004190*
004200     MOVE WS-COD-PRODUTO TO WS-COD-PRODUTO-MDO.
004210     READ DADOS-MERCADO INTO WS-REG-DADOS-MERCADO
004220         INVALID KEY
004230             CONTINUE
004240         NOT INVALID KEY
004250             MOVE "Y" TO WS-IND-TEM-MERCADO
004260     END-READ.
004270*
004280     SET WS-IDX-SIM TO 1.
004290     SEARCH WS-TAB-SIM
004300         AT END
004310             CONTINUE
004320         WHEN TAB-COD-PRODUTO-SIM (WS-IDX-SIM) = WS-COD-PRODUTO
004330             MOVE "Y" TO WS-IND-TEM-SIMULACAO
004340     END-SEARCH.
004350*
004360 P330-EXIT.
004370     EXIT.
004380*
004390* MONTA A AREA DE ENTRADA DA SIVP0200 COM OS DADOS JA TRAZIDOS E
004400* CHAMA A SUBROTINA DE PONTUACAO.
004410 P430-CALL-PONTUACAO.
004420*
004430     MOVE WS-PESO-KG-PRODUTO           TO WS-PESO-KG-PONT.
004440     MOVE WS-IND-FRAGIL-PRODUTO        TO WS-IND-FRAGIL-PONT.
004450     MOVE WS-IND-MARCA-FAMOSA-PRODUTO  TO WS-IND-MARCA-FAMOSA-PONT.
004460     MOVE WS-IND-AUTORIZ-MARCA-PRODUTO TO WS-IND-AUTORIZ-MARCA-PONT.
004470     MOVE WS-IND-TEM-MERCADO           TO WS-IND-TEM-MERCADO-PONT.
004480     MOVE WS-QTD-VENDAS-DIA            TO WS-QTD-VENDAS-DIA-PONT.
004490     MOVE WS-QTD-VENDAS-MES            TO WS-QTD-VENDAS-MES-PONT.
004500     MOVE WS-QTD-VISITAS-ANUNCIO       TO WS-QTD-VISITAS-PONT.
004510*
004520     MOVE "Y"                          TO WS-IND-TEM-RANKING-PONT.
004530     IF WS-POS-RANKING-ANUNCIO = ZERO
004540         MOVE "N" TO WS-IND-TEM-RANKING-PONT
004550     END-IF.
004560     MOVE WS-POS-RANKING-ANUNCIO       TO WS-POS-RANKING-PONT.
004570*
004580     MOVE "Y"                          TO WS-IND-TEM-FULL-RATIO-PONT.
004590     IF WS-PCT-FULL-RATIO = ZERO
004600         MOVE "N" TO WS-IND-TEM-FULL-RATIO-PONT
004610     END-IF.
004620     MOVE WS-PCT-FULL-RATIO            TO WS-PCT-FULL-RATIO-PONT.
004630*
004640     MOVE "Y"                          TO WS-IND-TEM-CONCORREN-PONT.
004650     IF WS-QTD-CONCORRENTES = ZERO
004660         MOVE "N" TO WS-IND-TEM-CONCORREN-PONT
004670     END-IF.
004680     MOVE WS-QTD-CONCORRENTES          TO WS-QTD-CONCORRENTES-PONT.
004690*
004700     MOVE WS-IND-TEM-SIMULACAO         TO WS-IND-TEM-SIMULACAO-PONT.
004710     MOVE ZERO                         TO WS-PCT-MARGEM-SIMULACAO-PONT.
004720     IF WS-IND-TEM-SIMULACAO = "Y"
004730         MOVE TAB-PCT-MARGEM-SIM (WS-IDX-SIM)
004740                                TO WS-PCT-MARGEM-SIMULACAO-PONT
004750     END-IF.
004760*
004770     CALL "SIVP0200" USING WS-ENTRADA-PONTUACAO WS-SAIDA-PONTUACAO.
004780*
004790 P430-EXIT.
004800     EXIT.
004810*
004820* OUTPUT PROCEDURE DO SORT - DEVOLVE OS REGISTROS EM ORDEM
004830* DECRESCENTE DE NOTA E GRAVA SO OS 20 PRIMEIROS NO RELATORIO.
004840 P600-EMITE-RANKING.
004850*
004860     PERFORM P610-INICIALIZA-RELATORIO THRU P610-EXIT.
004870*
004880     MOVE "N" TO WS-FIM-PRODUTO.
004890     RETURN SCORE-SORT INTO REG-SORT-SCORE
004900         AT END
004910             MOVE "S" TO WS-FIM-PRODUTO
004920     END-RETURN.
004930*
004940     PERFORM P620-GRAVA-LINHA          THRU P620-EXIT
004950             UNTIL WS-FIM-PRD-SIM OR WS-IDX-REL NOT < 20.
004960*
004970     PERFORM P690-FINALIZA-RELATORIO   THRU P690-EXIT.
004980*
004990 P600-EXIT.
005000     EXIT.
005010*
005020* CABECALHO DO RELATORIO.
005030 P610-INICIALIZA-RELATORIO.
005040*
005050     WRITE REG-SCORERPT FROM WS-LST-CAB-1.
005060     WRITE REG-SCORERPT FROM WS-LST-CAB-2.
005070     WRITE REG-SCORERPT FROM WS-LST-LINHA-QUEBRA.
005080*
005090 P610-EXIT.
005100     EXIT.
005110*
005120* GRAVA UMA LINHA DE DETALHE (POSICAO, PRODUTO E SUBNOTAS) E BUSCA
005130* O PROXIMO REGISTRO ORDENADO.
005140 P620-GRAVA-LINHA.
005150*
005160     ADD 1 TO WS-IDX-REL.
005170*
005180     MOVE WS-IDX-REL                   TO WS-DET-POS.
005190     MOVE SC-COD-PRODUTO                TO WS-DET-COD-PRODUTO.
005200     MOVE SC-NOME-PRODUTO               TO WS-DET-NOME-PRODUTO.
005210*
005220     MOVE SPACES TO WS-DET-TEXTO.
005230     STRING  "D="       DELIMITED BY SIZE
005240             SC-SCORE-DEMANDA            DELIMITED BY SIZE
005250             " C="       DELIMITED BY SIZE
005260             SC-SCORE-CONCORRENCIA       DELIMITED BY SIZE
005270             " M="       DELIMITED BY SIZE
005280             SC-SCORE-MARGEM             DELIMITED BY SIZE
005290             " R="       DELIMITED BY SIZE
005300             SC-SCORE-RISCO              DELIMITED BY SIZE
005310             " TOTAL="   DELIMITED BY SIZE
005320             SC-TOTAL-SCORE              DELIMITED BY SIZE
005330             " CLASSIF=" DELIMITED BY SIZE
005340             SC-CLASSIFICACAO            DELIMITED BY SIZE
005350                     INTO WS-DET-TEXTO.
005360*
005370     WRITE REG-SCORERPT FROM WS-LST-DETALHE.
005380*
005390     RETURN SCORE-SORT INTO REG-SORT-SCORE
005400         AT END
005410             MOVE "S" TO WS-FIM-PRODUTO
005420     END-RETURN.
005430*
005440 P620-EXIT.
005450     EXIT.
005460*
005470* RODAPE COM A CONTAGEM DE LINHAS EMITIDAS E DE PRODUTOS LIDOS.
005480 P690-FINALIZA-RELATORIO.
005490*
005500     WRITE REG-SCORERPT FROM WS-LST-LINHA-QUEBRA.
005510*
005520     MOVE WS-IDX-REL TO WS-TEXTO-NUMERICO.
005530     MOVE SPACES TO WS-LST-RODAPE.
005540     STRING  "RELATORIO DE RANKING GERADO COM "
005550                     DELIMITED BY SIZE
005560             WS-TEXTO-NUMERICO          DELIMITED BY SIZE
005570             " PRODUTOS."                DELIMITED BY SIZE
005580                     INTO WS-LST-RODAPE.
005590     WRITE REG-SCORERPT FROM WS-LST-RODAPE.
005600*
005610     MOVE WS-QTD-PRODUTOS-LIDOS TO WS-TEXTO-NUMERICO.
005620     MOVE SPACES TO WS-LST-RODAPE.
005630     STRING  "TOTAL DE PRODUTOS LIDOS DO CADASTRO: "
005640                     DELIMITED BY SIZE
005650             WS-TEXTO-NUMERICO          DELIMITED BY SIZE
005660             "."                         DELIMITED BY SIZE
005670                     INTO WS-LST-RODAPE.
005680     WRITE REG-SCORERPT FROM WS-LST-RODAPE.
005690*
005700     MOVE WS-QTD-PRODUTOS-IGNORADOS TO WS-TEXTO-NUMERICO.
005710     MOVE SPACES TO WS-LST-RODAPE.
005720     STRING  "PRODUTOS IGNORADOS POR ERRO DE CARGA: "
005730                     DELIMITED BY SIZE
005740             WS-TEXTO-NUMERICO          DELIMITED BY SIZE
005750             "."                         DELIMITED BY SIZE
005760                     INTO WS-LST-RODAPE.
005770     WRITE REG-SCORERPT FROM WS-LST-RODAPE.
005780*
005790 P690-EXIT.
005800     EXIT.
005810*
005820* FECHAMENTO DOS ARQUIVOS.
005830 P900-FINALIZA.
005840*
005850     CLOSE PRODUTO DADOS-MERCADO SIMULACAO SCORERPT.
005860*
005870 P900-EXIT.
005880     EXIT.
005890*
005900 END PROGRAM SIVP0500.
