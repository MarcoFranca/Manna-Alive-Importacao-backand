000010******************************************************************
000020* PROGRAMA .: SIVP0100                                           *
000030* AUTOR ....: ANDRE RAFFUL                                       *
000040* PROPOSITO : SIMULACAO DE IMPORTACAO - LE OS PEDIDOS DE          *
000050*             SIMULACAO (SIVREQ), LOCALIZA O PRODUTO NO CADASTRO, *
000060*             CALCULA CUSTO ADUANEIRO E MARGEM PELO REGIME DE     *
000070*             IMPORTACAO SIMPLIFICADA E GRAVA O HISTORICO DE      *
000080*             SIMULACOES (SIMHIST) MAIS O RELATORIO SIMRPT.       *
000090******************************************************************
000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     SIVP0100.
000120 AUTHOR.         ANDRE RAFFUL.
000130 INSTALLATION.   COMERCIAL BRASIL IMPORT LTDA.
000140 DATE-WRITTEN.   09/01/1985.
000150 DATE-COMPILED.
000160 SECURITY.       CONFIDENCIAL - USO RESTRITO AO DEPARTAMENTO
000170-          " DE COMPRAS E IMPORTACAO.
000180******************************************************************
000190* HISTORICO DE ALTERACOES                                        *
000200* DD/MM/AAAA  PROG.   CHAMADO   DESCRICAO                        *
000210* --------------------------------------------------------------- *
000220* 09/01/1985  AR      SIV-0015  VERSAO ORIGINAL - REGIME DE       *
000230*                               IMPORTACAO SIMPLIFICADA.          *
000240* 02/06/1988  AR      SIV-0068  FRETE E SEGURO DO PEDIDO PASSAM   *
000250*                               A SER OPCIONAIS (DERIVADOS DO     *
000260*                               CADASTRO QUANDO ZERO).            *
000270* 21/01/1989  JCS     SIV-0077  MENSAGEM DE ERRO PADRONIZADA       *
000280*                               QUANDO PRODUTO SEM FOB.           *
000290* 15/09/1995  JCS     SIV-0190  MOTIVOS DE REPROVACAO PASSAM A     *
000300*                               CONCATENAR EM DESC-MOTIVO-SIM.    *
000310* 19/12/1998  LFC     SIV-0311  LEVANTAMENTO GERAL BUG DO ANO 2000-*
000320*                               PROGRAMA NAO ARMAZENA ANO COM 2    *
000330*                               DIGITOS, APENAS SIM-ID SEQUENCIAL. *
000340* 08/03/1999  LFC     SIV-0312  CONFIRMADA AUSENCIA DE IMPACTO     *
000350*                               ANO 2000 - NENHUMA ACAO NECESS.    *
000360* 05/05/2001  MPS     SIV-0401  LIMITE DE VALOR ADUANEIRO PASSA A  *
000370*                               SER COMPARADO EM VISAO INTEIRA     *
000380*                               (4 CASAS) PARA EVITAR PROBLEMA DE  *
000390*                               ALINHAMENTO DE PONTO DECIMAL NA    *
000400*                               COMPARACAO COM A CONSTANTE.        *
000410* 30/07/2003  MPS     SIV-0455  RELATORIO SIMRPT PASSA A EXIBIR O  *
000420*                               MOTIVO COMPLETO DA REPROVACAO.     *
000430* 17/11/2004  RCA     SIV-0471  PCT-MARGEM-ESTIMADA ESTAVA SO      *
000440*                               TRUNCADO NA GRAVACAO - PASSOU A    *
000450*                               SER ARREDONDADO (ROUNDED) NA HORA  *
000460*                               DE ESTREITAR AS 4 CASAS DO CALCULO *
000470*                               PARA AS 2 CASAS DO LAYOUT.         *
000480* 18/11/2004  RCA     SIV-0474  P600-GRAVA-SIMULACAO ABRIA E       *
000490*                               FECHAVA O SIMHIST UMA QUARTA E     *
000500*                               QUINTA VEZ SEM NECESSIDADE (OPEN   *
000510*                               INPUT/CLOSE SOBRANDO APOS A        *
000520*                               GRAVACAO) - REMOVIDO O PAR.        *
000530******************************************************************
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580*
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610*
000620     SELECT SIMULACAO-REQ ASSIGN TO
000630         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IMPO
000640-        "RTACAO-VIAVEL\Arquivos\SIVREQ.dat"
000650          ORGANIZATION   IS LINE SEQUENTIAL
000660          ACCESS         IS SEQUENTIAL
000670          FILE STATUS    IS WS-FS-SIMREQ.
000680*
000690     SELECT PRODUTO ASSIGN TO
000700         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IMPO
000710-        "RTACAO-VIAVEL\Arquivos\PRODUTO.dat"
000720          ORGANIZATION   IS INDEXED
000730          ACCESS         IS RANDOM
000740          RECORD KEY     IS COD-PRODUTO
000750          FILE STATUS    IS WS-FS-PRODUTO.
000760*
000770     SELECT SIMULACAO ASSIGN TO
000780         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IMPO
000790-        "RTACAO-VIAVEL\Arquivos\SIMHIST.dat"
000800          ORGANIZATION   IS LINE SEQUENTIAL
000810          ACCESS         IS SEQUENTIAL
000820          FILE STATUS    IS WS-FS-SIMULACAO.
000830*
000840     SELECT SIMRPT ASSIGN TO
000850         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IMPO
000860-        "RTACAO-VIAVEL\Arquivos\SIVO0100.txt"
000870          ORGANIZATION   IS LINE SEQUENTIAL
000880          ACCESS         IS SEQUENTIAL.
000890*
000900 DATA DIVISION.
000910 FILE SECTION.
000920*
000930 FD  SIMULACAO-REQ.
000940     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IM
000950-         "PORTACAO-VIAVEL\Copybooks\SimulacaoReq.cpy".
000960*
000970 FD  PRODUTO.
000980     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IM
000990-         "PORTACAO-VIAVEL\Copybooks\Produto.cpy".
001000*
001010 FD  SIMULACAO.
001020     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\IM
001030-         "PORTACAO-VIAVEL\Copybooks\Simulacao.cpy".
001040*
001050 FD  SIMRPT.
001060 01  REG-SIMRPT                          PIC X(132).
001070*
001080 WORKING-STORAGE SECTION.
001090*
001100 01  WS-REG-SIMULACAO-REQ.
001110     05  WS-COD-PRODUTO-REQ          PIC 9(06).
001120     05  WS-QTD-REQ                  PIC 9(06).
001130     05  WS-TX-CAMBIO-REQ            PIC S9(08)V9(04).
001140     05  WS-VLR-PRECO-ALVO-BRL-REQ   PIC S9(10)V9(04).
001150     05  WS-VLR-FRETE-TOTAL-USD-REQ  PIC S9(10)V9(04).
001160     05  WS-VLR-SEGURO-TOTAL-USD-REQ PIC S9(10)V9(04).
001170     05  FILLER                      PIC X(14).
001180*
001190 01  WS-REG-PRODUTO.
001200     05  WS-COD-PRODUTO              PIC 9(06).
001210     05  WS-NOME-PRODUTO             PIC X(40).
001220     05  WS-CATEGORIA-PRODUTO        PIC X(20).
001230     05  WS-COD-FORNECEDOR           PIC 9(06).
001240     05  WS-COD-NCM                  PIC 9(06).
001250     05  WS-PESO-KG-PRODUTO          PIC S9(04)V9(03).
001260     05  WS-DIMENSAO-PRODUTO.
001270         10  WS-COMPR-CM-PRODUTO     PIC S9(04)V9(02).
001280         10  WS-LARG-CM-PRODUTO      PIC S9(04)V9(02).
001290         10  WS-ALT-CM-PRODUTO       PIC S9(04)V9(02).
001300     05  WS-IND-FRAGIL-PRODUTO       PIC X(01).
001310     05  WS-VLR-FOB-USD-PRODUTO      PIC S9(08)V9(04).
001320     05  WS-VLR-FRETE-USD-PRODUTO    PIC S9(08)V9(04).
001330     05  WS-VLR-SEGURO-USD-PRODUTO   PIC S9(08)V9(04).
001340     05  WS-IND-MARCA-FAMOSA-PRODUTO PIC X(01).
001350     05  WS-IND-AUTORIZ-MARCA-PRODUTO PIC X(01).
001360     05  WS-SEQ-CRIACAO-PRODUTO      PIC 9(08).
001370     05  FILLER                      PIC X(30).
001380*
001390* VISAO COMPOSTA DOS TRES INDICADORES DO PRODUTO, USADA PARA
001400* TESTAR RAPIDAMENTE A COMBINACAO "MARCA FAMOSA SEM AUTORIZACAO"
001410* NUM SO EVALUATE (HABITO ANTIGO DO DEPARTAMENTO).
001420 01  WS-FLAGS-PRODUTO.
001430     05  WS-FLAG-FRAGIL              PIC X(01).
001440     05  WS-FLAG-MARCA-FAMOSA        PIC X(01).
001450     05  WS-FLAG-AUTORIZ-MARCA       PIC X(01).
001460 01  WS-FLAGS-PRODUTO-R REDEFINES WS-FLAGS-PRODUTO.
001470     05  WS-FLAGS-PRODUTO-COMPOSTO   PIC X(03).
001480*
001490 01  WS-REG-SIMULACAO.
001500     05  WS-SIM-ID                   PIC 9(08).
001510     05  WS-COD-PRODUTO-SIM          PIC 9(06).
001520     05  WS-QTD-SIMULADA             PIC 9(06).
001530     05  WS-TX-CAMBIO-SIM            PIC S9(08)V9(04).
001540     05  WS-VLR-FOB-TOTAL-USD        PIC S9(10)V9(04).
001550     05  WS-VLR-FRETE-TOTAL-USD      PIC S9(10)V9(04).
001560     05  WS-VLR-SEGURO-TOTAL-USD     PIC S9(10)V9(04).
001570     05  WS-VLR-ADUANEIRO-USD        PIC S9(10)V9(04).
001580     05  WS-VLR-CUSTO-TOTAL-USD      PIC S9(10)V9(04).
001590     05  WS-VLR-CUSTO-TOTAL-BRL      PIC S9(10)V9(04).
001600     05  WS-VLR-CUSTO-UNIT-BRL       PIC S9(10)V9(04).
001610     05  WS-VLR-PRECO-ALVO-BRL       PIC S9(10)V9(04).
001620     05  WS-PCT-MARGEM-ESTIMADA      PIC S9(03)V99.
001630     05  WS-IND-APROVADO-SIM         PIC X(01).
001640     05  WS-DESC-MOTIVO-SIM          PIC X(80).
001650*
001660* VISAO INTEIRA DO VALOR ADUANEIRO (4 CASAS DECIMAIS EMBUTIDAS)
001670* PARA COMPARAR COM O LIMITE DE USD 3.000,00 SEM DEPENDER DO
001680* ALINHAMENTO DE PONTO DECIMAL DO COMPILADOR (VIDE SIV-0401).
001690 01  WS-VLR-ADUANEIRO-USD-R REDEFINES WS-VLR-ADUANEIRO-USD.
001700     05  WS-VLR-ADUANEIRO-USD-INT    PIC S9(14).
001710*
001720* DATA DE EMISSAO DO RELATORIO - VISAO NUMERICA E VISAO QUEBRADA
001730* EM ANO/MES/DIA PARA MONTAGEM DO CABECALHO.
001740 01  WS-DATA-SISTEMA                 PIC 9(08).
001750 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
001760     05  WS-AAAA-SISTEMA             PIC 9(04).
001770     05  WS-MM-SISTEMA               PIC 9(02).
001780     05  WS-DD-SISTEMA               PIC 9(02).
001790 01  WS-DATA-SISTEMA-EDITADA         PIC X(10) VALUE SPACES.
001800*
001810 77  WS-FS-SIMREQ                     PIC X(02).
001820     88  WS-FS-SIMREQ-OK              VALUE "00".
001830 77  WS-FS-PRODUTO                    PIC X(02).
001840     88  WS-FS-PRD-OK                 VALUE "00".
001850     88  WS-FS-PRD-NAO-EXISTE         VALUE "23" "35".
001860 77  WS-FS-SIMULACAO                  PIC X(02).
001870     88  WS-FS-SIM-OK                 VALUE "00".
001880*
001890 77  WS-FIM-SIMREQ                    PIC X(01) VALUE "N".
001900     88  FIM-SIMREQ                   VALUE "S".
001910 77  WS-FIM-SIMHIST                   PIC X(01) VALUE "N".
001920     88  FIM-SIMHIST                   VALUE "S".
001930*
001940 77  WS-MAIOR-SIM-ID                  PIC 9(08) COMP VALUE ZERO.
001950 77  WS-QTD-REQ-LIDAS                 PIC 9(06) COMP VALUE ZERO.
001960 77  WS-QTD-SIM-GRAVADAS              PIC 9(06) COMP VALUE ZERO.
001970 77  WS-QTD-SIM-ERROS                 PIC 9(06) COMP VALUE ZERO.
001980*
001990* AREA DE TRABALHO DAS REGRAS U1 - MANTIDA COM 4 CASAS DECIMAIS
002000* ATE O ARREDONDAMENTO FINAL DO RELATORIO.
002010 01  WS-AREA-CALCULO.
002020     05  WS-QTD-CALC                 PIC 9(06).
002030     05  WS-FRETE-TOTAL-CALC         PIC S9(10)V9(04).
002040     05  WS-SEGURO-TOTAL-CALC        PIC S9(10)V9(04).
002050     05  WS-MARGEM-CALC              PIC S9(05)V9(04).
002060*
002070 01  WS-LINHA-RELATORIO.
002080     03  WS-LST-CAB-1.
002090         05  FILLER   PIC X(01) VALUE SPACES.
002100         05  FILLER   PIC X(130) VALUE ALL "=".
002110*
002120     03  WS-LST-CAB-2.
002130         05  FILLER   PIC X(01) VALUE SPACES.
002140         05  FILLER   PIC X(45) VALUE
002150              "SIVO0100 - SIMULACAO DE IMPORTACAO".
002160         05  FILLER   PIC X(75) VALUE SPACES.
002170         05  FILLER   PIC X(09) VALUE "EMISSAO: ".
002180         05  WS-CAB-DATA-SISTEMA PIC X(10) VALUE SPACES.
002190*
002200     03  WS-LST-CAB-3.
002210         05  FILLER   PIC X(01) VALUE SPACES.
002220         05  FILLER   PIC X(130) VALUE ALL "=".
002230*
002240     03  WS-LST-CAB-4.
002250         05  FILLER   PIC X(01) VALUE SPACES.
002260         05  FILLER   PIC X(06) VALUE "PRODUTO".
002270         05  FILLER   PIC X(35) VALUE SPACES.
002280         05  FILLER   PIC X(06) VALUE "QTD".
002290         05  FILLER   PIC X(05) VALUE SPACES.
002300         05  FILLER   PIC X(16) VALUE "VLR.ADUANEIRO USD".
002310         05  FILLER   PIC X(02) VALUE SPACES.
002320         05  FILLER   PIC X(14) VALUE "CUSTO UNIT.BRL".
002330         05  FILLER   PIC X(02) VALUE SPACES.
002340         05  FILLER   PIC X(09) VALUE "MARGEM %".
002350         05  FILLER   PIC X(02) VALUE SPACES.
002360         05  FILLER   PIC X(10) VALUE "SITUACAO".
002370*
002380     03  WS-DET-OK.
002390         05  WS-DET-COD-PRODUTO      PIC Z(5)9.
002400         05  FILLER                  PIC X(01) VALUE SPACES.
002410         05  WS-DET-NOME-PRODUTO      PIC X(35) VALUE SPACES.
002420         05  WS-DET-QTD               PIC ZZZ,ZZ9.
002430         05  FILLER                  PIC X(01) VALUE SPACES.
002440         05  WS-DET-VLR-ADUANEIRO     PIC Z,ZZZ,ZZ9.99.
002450         05  FILLER                  PIC X(01) VALUE SPACES.
002460         05  WS-DET-VLR-CUSTO-UNIT    PIC Z,ZZZ,ZZ9.99.
002470         05  FILLER                  PIC X(01) VALUE SPACES.
002480         05  WS-DET-PCT-MARGEM        PIC -ZZ9.99.
002490         05  FILLER                  PIC X(01) VALUE SPACES.
002500         05  WS-DET-SITUACAO          PIC X(10) VALUE SPACES.
002510*
002520     03  WS-DET-MOTIVO.
002530         05  FILLER                  PIC X(07) VALUE SPACES.
002540         05  FILLER                  PIC X(09) VALUE "MOTIVO: ".
002550         05  WS-DET-MOTIVO-TXT        PIC X(80) VALUE SPACES.
002560*
002570     03  WS-DET-ERRO.
002580         05  WS-DET-ERRO-COD          PIC Z(5)9.
002590         05  FILLER                   PIC X(02) VALUE SPACES.
002600         05  WS-DET-ERRO-TXT          PIC X(70) VALUE SPACES.
002610*
002620     03  WS-LST-RODAPE.
002630         05  FILLER                  PIC X(01) VALUE SPACES.
002640         05  FILLER                  PIC X(20) VALUE
002650                                 "PEDIDOS PROCESSADOS: ".
002660         05  WS-ROD-QTD-LIDAS        PIC ZZZ,ZZ9.
002670         05  FILLER                  PIC X(05) VALUE SPACES.
002680         05  FILLER                  PIC X(20) VALUE
002690                                 "SIMULACOES GRAVADAS: ".
002700         05  WS-ROD-QTD-GRAVADAS     PIC ZZZ,ZZ9.
002710         05  FILLER                  PIC X(05) VALUE SPACES.
002720         05  FILLER                  PIC X(10) VALUE "ERROS: ".
002730         05  WS-ROD-QTD-ERROS        PIC ZZZ,ZZ9.
002740*
002750 PROCEDURE DIVISION.
002760*
002770 P000-PRINCIPAL.
002780*
002790     PERFORM P100-INICIALIZA THRU P100-EXIT.
002800*
002810     PERFORM P300-LE-REQUISICAO THRU P300-EXIT
002820         UNTIL FIM-SIMREQ.
002830*
002840     PERFORM P900-FINALIZA THRU P900-EXIT.
002850*
002860     GOBACK.
002870*
002880 P100-INICIALIZA.
002890*
002900     SET WS-FS-SIMREQ-OK  TO TRUE.
002910     SET WS-FS-PRD-OK     TO TRUE.
002920     SET WS-FS-SIM-OK     TO TRUE.
002930     MOVE "N"             TO WS-FIM-SIMREQ.
002940     MOVE "N"             TO WS-FIM-SIMHIST.
002950*
002960     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
002970     STRING WS-DD-SISTEMA "/" WS-MM-SISTEMA "/" WS-AAAA-SISTEMA
002980         INTO WS-DATA-SISTEMA-EDITADA.
002990     MOVE WS-DATA-SISTEMA-EDITADA TO WS-CAB-DATA-SISTEMA.
003000*
003010     PERFORM P200-MAIOR-SIM-ID THRU P200-EXIT.
003020*
003030     OPEN INPUT  SIMULACAO-REQ.
003040     OPEN INPUT  PRODUTO.
003050     OPEN OUTPUT SIMRPT.
003060*
003070     WRITE REG-SIMRPT FROM WS-LST-CAB-1 AFTER ADVANCING PAGE.
003080     WRITE REG-SIMRPT FROM WS-LST-CAB-2.
003090     WRITE REG-SIMRPT FROM WS-LST-CAB-3.
003100     WRITE REG-SIMRPT FROM WS-LST-CAB-4.
003110*
003120 P100-EXIT.
003130     EXIT.
003140*
003150* LE O HISTORICO UMA PRIMEIRA VEZ SO PARA DESCOBRIR O MAIOR
003160* SIM-ID JA GRAVADO - OS NOVOS REGISTROS CONTINUAM A SEQUENCIA.
003170 P200-MAIOR-SIM-ID.
003180*
003190     OPEN INPUT SIMULACAO.
003200     IF NOT WS-FS-SIM-OK
003210         MOVE ZERO TO WS-MAIOR-SIM-ID
003220         GO TO P200-EXIT
003230     END-IF.
003240*
003250     PERFORM P210-LER-SIMHIST THRU P210-EXIT
003260         UNTIL FIM-SIMHIST.
003270*
003280     CLOSE SIMULACAO.
003290*
003300 P200-EXIT.
003310     EXIT.
003320*
003330 P210-LER-SIMHIST.
003340*
003350     READ SIMULACAO INTO WS-REG-SIMULACAO
003360         AT END
003370             MOVE "S" TO WS-FIM-SIMHIST
003380             GO TO P210-EXIT
003390     END-READ.
003400*
003410     IF WS-SIM-ID > WS-MAIOR-SIM-ID
003420         MOVE WS-SIM-ID TO WS-MAIOR-SIM-ID
003430     END-IF.
003440*
003450 P210-EXIT.
003460     EXIT.
003470*
003480 P300-LE-REQUISICAO.
003490*
003500     READ SIMULACAO-REQ INTO WS-REG-SIMULACAO-REQ
003510         AT END
003520             MOVE "S" TO WS-FIM-SIMREQ
003530             GO TO P300-EXIT
003540     END-READ.
003550*
003560     ADD 1 TO WS-QTD-REQ-LIDAS.
003570     PERFORM P400-LOCALIZA-PRODUTO THRU P400-EXIT.
003580*
003590 P300-EXIT.
003600     EXIT.
003610*
003620 P400-LOCALIZA-PRODUTO.
003630*
003640     MOVE WS-COD-PRODUTO-REQ TO WS-COD-PRODUTO.
003650*
003660     READ PRODUTO INTO WS-REG-PRODUTO
003670         KEY IS COD-PRODUTO
003680         INVALID KEY
003690             ADD 1 TO WS-QTD-SIM-ERROS
003700             MOVE WS-COD-PRODUTO-REQ  TO WS-DET-ERRO-COD
003710             MOVE "PRODUTO NAO ENCONTRADO NO CADASTRO"
003720                                      TO WS-DET-ERRO-TXT
003730             WRITE REG-SIMRPT FROM WS-DET-ERRO
003740             GO TO P400-EXIT
003750     END-READ.
003760*
003770     IF WS-VLR-FOB-USD-PRODUTO NOT GREATER THAN ZERO
003780         ADD 1 TO WS-QTD-SIM-ERROS
003790         MOVE WS-COD-PRODUTO-REQ  TO WS-DET-ERRO-COD
003800         MOVE "PRODUTO SEM PRECO FOB PREENCHIDO (SEM FOB)"
003810                                  TO WS-DET-ERRO-TXT
003820         WRITE REG-SIMRPT FROM WS-DET-ERRO
003830         GO TO P400-EXIT
003840     END-IF.
003850*
003860     PERFORM P500-CALCULA-SIMULACAO THRU P500-EXIT.
003870*
003880 P400-EXIT.
003890     EXIT.
003900*
003910* REGRAS U1 - CALCULO DE CUSTO ADUANEIRO E MARGEM PELO REGIME
003920* DE IMPORTACAO SIMPLIFICADA (CUSTO TOTAL ESTIMADO = 2 X VALOR
003930* ADUANEIRO) E TESTE DAS REGRAS DE APROVACAO.
003940 P500-CALCULA-SIMULACAO.
003950*
003960     MOVE WS-QTD-REQ               TO WS-QTD-CALC
003970                                       WS-QTD-SIMULADA.
003980     MOVE WS-COD-PRODUTO-REQ       TO WS-COD-PRODUTO-SIM.
003990*
004000     IF WS-TX-CAMBIO-REQ > ZERO
004010         MOVE WS-TX-CAMBIO-REQ     TO WS-TX-CAMBIO-SIM
004020     ELSE
004030         MOVE 5.2                  TO WS-TX-CAMBIO-SIM
004040     END-IF.
004050*
004060     IF WS-VLR-FRETE-TOTAL-USD-REQ > ZERO
004070         MOVE WS-VLR-FRETE-TOTAL-USD-REQ TO WS-FRETE-TOTAL-CALC
004080     ELSE
004090         COMPUTE WS-FRETE-TOTAL-CALC ROUNDED =
004100            WS-VLR-FRETE-USD-PRODUTO * WS-QTD-CALC
004110     END-IF.
004120*
004130     IF WS-VLR-SEGURO-TOTAL-USD-REQ > ZERO
004140         MOVE WS-VLR-SEGURO-TOTAL-USD-REQ TO WS-SEGURO-TOTAL-CALC
004150     ELSE
004160         COMPUTE WS-SEGURO-TOTAL-CALC ROUNDED =
004170            WS-VLR-SEGURO-USD-PRODUTO * WS-QTD-CALC
004180     END-IF.
004190*
004200     MOVE WS-FRETE-TOTAL-CALC      TO WS-VLR-FRETE-TOTAL-USD.
004210     MOVE WS-SEGURO-TOTAL-CALC     TO WS-VLR-SEGURO-TOTAL-USD.
004220     MOVE WS-VLR-PRECO-ALVO-BRL-REQ TO WS-VLR-PRECO-ALVO-BRL.
004230*
004240*    PASSO 1 - FOB TOTAL = FOB UNITARIO X QUANTIDADE.
004250     COMPUTE WS-VLR-FOB-TOTAL-USD ROUNDED =
004260        WS-VLR-FOB-USD-PRODUTO * WS-QTD-CALC.
004270*
004280*    PASSO 2 - VALOR ADUANEIRO = FOB + FRETE + SEGURO.
004290     COMPUTE WS-VLR-ADUANEIRO-USD ROUNDED =
004300        WS-VLR-FOB-TOTAL-USD + WS-FRETE-TOTAL-CALC
004310                             + WS-SEGURO-TOTAL-CALC.
004320*
004330*    PASSO 3 - CUSTO TOTAL ESTIMADO EM USD = 2 X VALOR ADUANEIRO.
004340     COMPUTE WS-VLR-CUSTO-TOTAL-USD ROUNDED =
004350        WS-VLR-ADUANEIRO-USD * 2.
004360*
004370*    PASSO 4 - CUSTO TOTAL ESTIMADO EM BRL = CUSTO USD X CAMBIO.
004380     COMPUTE WS-VLR-CUSTO-TOTAL-BRL ROUNDED =
004390        WS-VLR-CUSTO-TOTAL-USD * WS-TX-CAMBIO-SIM.
004400*
004410*    PASSO 5 - CUSTO UNITARIO = CUSTO TOTAL BRL / QUANTIDADE.
004420     COMPUTE WS-VLR-CUSTO-UNIT-BRL ROUNDED =
004430        WS-VLR-CUSTO-TOTAL-BRL / WS-QTD-CALC.
004440*
004450*    PASSO 6 - MARGEM % = (PRECO ALVO - CUSTO UNIT) / PRECO ALVO.
004460     IF WS-VLR-PRECO-ALVO-BRL > ZERO
004470         COMPUTE WS-MARGEM-CALC ROUNDED =
004480            (WS-VLR-PRECO-ALVO-BRL - WS-VLR-CUSTO-UNIT-BRL)
004490                / WS-VLR-PRECO-ALVO-BRL * 100
004500     ELSE
004510         MOVE -100 TO WS-MARGEM-CALC
004520     END-IF.
004530     COMPUTE WS-PCT-MARGEM-ESTIMADA ROUNDED = WS-MARGEM-CALC.
004540*
004550     PERFORM P550-AVALIA-APROVACAO THRU P550-EXIT.
004560*
004570     PERFORM P600-GRAVA-SIMULACAO THRU P600-EXIT.
004580*
004590 P500-EXIT.
004600     EXIT.
004610*
004620*    PASSO 7 - REGRAS DE APROVACAO. COMECA APROVADO; CADA REGRA
004630*    VIOLADA CONCATENA SEU MOTIVO EM DESC-MOTIVO-SIM.
004640 P550-AVALIA-APROVACAO.
004650*
004660     SET SIMULACAO-APROVADA TO TRUE.
004670     MOVE SPACES TO WS-DESC-MOTIVO-SIM.
004680*
004690     IF WS-VLR-ADUANEIRO-USD-INT > 30000000
004700         SET SIMULACAO-REPROVADA TO TRUE
004710         STRING "EXCEDE O LIMITE DE USD 3.000 DE VALOR ADUANEI"
004720                "RO POR REMESSA"
004730                INTO WS-DESC-MOTIVO-SIM
004740     END-IF.
004750*
004760     IF WS-PCT-MARGEM-ESTIMADA < 35
004770         SET SIMULACAO-REPROVADA TO TRUE
004780         IF WS-DESC-MOTIVO-SIM = SPACES
004790             MOVE "MARGEM ABAIXO DE 35%" TO WS-DESC-MOTIVO-SIM
004800         ELSE
004810             STRING WS-DESC-MOTIVO-SIM DELIMITED BY SPACE
004820                    "; MARGEM ABAIXO DE 35%"
004830                    INTO WS-DESC-MOTIVO-SIM
004840         END-IF
004850     END-IF.
004860*
004870     IF WS-DESC-MOTIVO-SIM = SPACES
004880         MOVE "APROVADO NOS CRITERIOS DEFINIDOS"
004890                                  TO WS-DESC-MOTIVO-SIM
004900     END-IF.
004910*
004920 P550-EXIT.
004930     EXIT.
004940*
004950*    GRAVA A SIMULACAO NO HISTORICO (SIVREQ JA PROCESSADO) E
004960*    EMITE A LINHA CORRESPONDENTE NO SIMRPT.
004970 P600-GRAVA-SIMULACAO.
004980*
004990     ADD 1 TO WS-MAIOR-SIM-ID.
005000     MOVE WS-MAIOR-SIM-ID TO WS-SIM-ID.
005010*
005020     CLOSE SIMULACAO.
005030     OPEN EXTEND SIMULACAO.
005040     WRITE REG-SIMULACAO FROM WS-REG-SIMULACAO.
005050     CLOSE SIMULACAO.
005060*
005070     ADD 1 TO WS-QTD-SIM-GRAVADAS.
005080*
005090     MOVE WS-COD-PRODUTO-SIM    TO WS-DET-COD-PRODUTO.
005100     MOVE WS-NOME-PRODUTO       TO WS-DET-NOME-PRODUTO.
005110     MOVE WS-QTD-SIMULADA       TO WS-DET-QTD.
005120     MOVE WS-VLR-ADUANEIRO-USD  TO WS-DET-VLR-ADUANEIRO.
005130     MOVE WS-VLR-CUSTO-UNIT-BRL TO WS-DET-VLR-CUSTO-UNIT.
005140     MOVE WS-PCT-MARGEM-ESTIMADA TO WS-DET-PCT-MARGEM.
005150     IF SIMULACAO-APROVADA
005160         MOVE "APROVADO"        TO WS-DET-SITUACAO
005170     ELSE
005180         MOVE "REPROVADO"       TO WS-DET-SITUACAO
005190     END-IF.
005200*
005210     WRITE REG-SIMRPT FROM WS-DET-OK.
005220     MOVE WS-DESC-MOTIVO-SIM    TO WS-DET-MOTIVO-TXT.
005230     WRITE REG-SIMRPT FROM WS-DET-MOTIVO.
005240*
005250 P600-EXIT.
005260     EXIT.
005270*
005280 P900-FINALIZA.
005290*
005300     MOVE WS-QTD-REQ-LIDAS      TO WS-ROD-QTD-LIDAS.
005310     MOVE WS-QTD-SIM-GRAVADAS   TO WS-ROD-QTD-GRAVADAS.
005320     MOVE WS-QTD-SIM-ERROS      TO WS-ROD-QTD-ERROS.
005330     WRITE REG-SIMRPT FROM WS-LST-RODAPE.
005340*
005350     CLOSE SIMULACAO-REQ
005360           PRODUTO
005370           SIMRPT.
005380*
005390 P900-EXIT.
005400     EXIT.
005410*
005420 END PROGRAM SIVP0100.
