000010******************************************************************
000020*    COPYBOOK ..: DECISAO.CPY                                    *
000030*    SISTEMA ...: SIV - SISTEMA DE IMPORTACAO VIAVEL             *
000040*    AUTOR .....: ANDRE RAFFUL                                   *
000050*    DATA ......: 1987                                           *
000060*    PROPOSITO .: HISTORICO DAS DECISOES TOMADAS PELO COMPRADOR   *
000070*                 SOBRE CADA PRODUTO (APROVAR TESTE, APROVAR      *
000080*                 IMPORTACAO, REPROVAR, PEDIR MAIS DADOS).        *
000090*                 A DE MAIOR DEC-ID E A VIGENTE.                  *
000100*------------------------------------------------------------------
000110*    HISTORICO DE ALTERACOES                                     *
000120*    DD/MM/AAAA  PROG.   CHAMADO   DESCRICAO                      *
000130*    -------------------------------------------------------------
000140*    11/11/1987  AR      SIV-0041  LAYOUT ORIGINAL.               *
000150*    06/02/1999  LFC     SIV-0317  REVISAO ANO 2000 - OK.         *
000160******************************************************************
000170     01  REG-DECISAO.
000180         05  DEC-ID                      PIC 9(08).
000190         05  COD-PRODUTO-DEC             PIC 9(06).
000200         05  DESC-DECISAO                PIC X(16).
000210         05  RESPONSAVEL-DECISAO         PIC X(20).
000220         05  DESC-MOTIVO-DEC             PIC X(80).
000230         05  FILLER                      PIC X(10).
