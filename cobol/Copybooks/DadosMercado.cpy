000010******************************************************************
000020*    COPYBOOK ..: DADOSMERCADO.CPY                               *
000030*    SISTEMA ...: SIV - SISTEMA DE IMPORTACAO VIAVEL             *
000040*    AUTOR .....: ANDRE RAFFUL                                   *
000050*    DATA ......: 1984                                           *
000060*    PROPOSITO .: LAYOUT DOS DADOS DE MERCADO (MARKETPLACE) DO   *
000070*                 PRODUTO - UMA OCORRENCIA OPCIONAL POR PRODUTO, *
000080*                 OBTIDA DA PESQUISA DOS ANUNCIOS LIDERES.       *
000090*------------------------------------------------------------------
000100*    HISTORICO DE ALTERACOES                                     *
000110*    DD/MM/AAAA  PROG.   CHAMADO   DESCRICAO                      *
000120*    -------------------------------------------------------------
000130*    04/05/1984  AR      SIV-0012  LAYOUT ORIGINAL.               *
000140*    17/08/1987  AR      SIV-0061  INCLUIDO FULL-RATIO E          *
000150*                                  QTD-CONCORRENTES.              *
000160*    22/10/1993  JCS     SIV-0128  INCLUIDOS CAMPOS LEGADOS DE    *
000170*                                  IDADE DO ANUNCIO E MEDIA DE    *
000180*                                  AVALIACOES - NUNCA CONSUMIDOS  *
000190*                                  POR NENHUMA ROTINA, MANTIDOS   *
000200*                                  COMO FILLER POR COMPATIBILID.  *
000210*    11/02/1999  LFC     SIV-0313  REVISAO ANO 2000 - SEM CAMPOS  *
000220*                                  DE ANO COM 2 DIGITOS - OK.     *
000230******************************************************************
000240     01  REG-DADOS-MERCADO.
000250         05  COD-PRODUTO-MDO             PIC 9(06).
000260         05  VLR-PRECO-MEDIO-BRL         PIC S9(10)V99.
000270         05  QTD-VENDAS-DIA              PIC 9(06).
000280         05  QTD-VENDAS-MES              PIC 9(06).
000290         05  QTD-VISITAS-ANUNCIO         PIC 9(08).
000300         05  POS-RANKING-ANUNCIO         PIC 9(06).
000310         05  PCT-FULL-RATIO              PIC S9(03)V99.
000320         05  QTD-CONCORRENTES            PIC 9(04).
000330         05  FILLER-IDADE-ANUNCIO-DIAS   PIC 9(05).
000340         05  FILLER-MEDIA-AVALIACOES     PIC S9(01)V99.
000350         05  FILLER                      PIC X(17).
