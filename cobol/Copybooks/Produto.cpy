000010******************************************************************
000020*    COPYBOOK ..: PRODUTO.CPY                                    *
000030*    SISTEMA ...: SIV - SISTEMA DE IMPORTACAO VIAVEL             *
000040*    AUTOR .....: ANDRE RAFFUL                                   *
000050*    DATA ......: 1983                                           *
000060*    PROPOSITO .: LAYOUT DO CADASTRO MESTRE DE PRODUTOS          *
000070*                 CANDIDATOS A IMPORTACAO. CADA OCORRENCIA E     *
000080*                 UM PRODUTO ACOMPANHADO NO PROCESSO DE          *
000090*                 VIABILIDADE DE IMPORTACAO SIMPLIFICADA.        *
000100*------------------------------------------------------------------
000110*    HISTORICO DE ALTERACOES                                     *
000120*    DD/MM/AAAA  PROG.   CHAMADO   DESCRICAO                      *
000130*    -------------------------------------------------------------
000140*    12/06/1983  AR      SIV-0001  LAYOUT ORIGINAL.               *
000150*    03/09/1985  AR      SIV-0034  INCLUIDAS DIMENSOES DO PACOTE. *
000160*    21/01/1989  JCS     SIV-0077  INCLUIDO IND-FRAGIL.           *
000170*    14/11/1991  JCS     SIV-0102  INCLUIDOS IND-MARCA-FAMOSA E   *
000180*                                  IND-AUTORIZ-MARCA.             *
000190*    02/02/1994  AR      SIV-0140  INCLUIDO SEQ-CRIACAO P/ TRIAGEM*
000200*    19/12/1998  LFC     SIV-0311  REVISAO GERAL BUG DO ANO 2000 -*
000210*                                  CAMPOS DE DATA NAO AFETADOS    *
000220*                                  (CADASTRO NAO GUARDA DATA).    *
000230*    08/03/1999  LFC     SIV-0312  CONFIRMADA AUSENCIA DE CAMPOS  *
000240*                                  DE ANO COM 2 DIGITOS NESTE     *
000250*                                  LAYOUT - NENHUMA ACAO NECESS.  *
000260*    30/07/2003  MPS     SIV-0455  FILLER FINAL REDUZIDO DE 40    *
000270*                                  PARA 30 P/ ABRIR COD-FORNECED. *
000280******************************************************************
000290     01  REG-PRODUTO.
000300         05  COD-PRODUTO                 PIC 9(06).
000310         05  NOME-PRODUTO                PIC X(40).
000320         05  CATEGORIA-PRODUTO           PIC X(20).
000330         05  COD-FORNECEDOR              PIC 9(06).
000340         05  COD-NCM                     PIC 9(06).
000350         05  PESO-KG-PRODUTO             PIC S9(04)V9(03).
000360         05  DIMENSAO-PRODUTO.
000370             10  COMPR-CM-PRODUTO        PIC S9(04)V9(02).
000380             10  LARG-CM-PRODUTO         PIC S9(04)V9(02).
000390             10  ALT-CM-PRODUTO          PIC S9(04)V9(02).
000400         05  IND-FRAGIL-PRODUTO          PIC X(01).
000410             88  PRODUTO-FRAGIL          VALUE "Y".
000420             88  PRODUTO-NAO-FRAGIL      VALUE "N".
000430         05  VLR-FOB-USD-PRODUTO         PIC S9(08)V9(04).
000440         05  VLR-FRETE-USD-PRODUTO       PIC S9(08)V9(04).
000450         05  VLR-SEGURO-USD-PRODUTO      PIC S9(08)V9(04).
000460         05  IND-MARCA-FAMOSA-PRODUTO    PIC X(01).
000470             88  PRODUTO-MARCA-FAMOSA    VALUE "Y".
000480         05  IND-AUTORIZ-MARCA-PRODUTO   PIC X(01).
000490             88  PRODUTO-MARCA-AUTORIZ   VALUE "Y".
000500         05  SEQ-CRIACAO-PRODUTO         PIC 9(08).
000510         05  FILLER                      PIC X(30).
