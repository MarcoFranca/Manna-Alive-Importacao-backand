000010******************************************************************
000020*    COPYBOOK ..: SIMULACAO.CPY                                  *
000030*    SISTEMA ...: SIV - SISTEMA DE IMPORTACAO VIAVEL             *
000040*    AUTOR .....: ANDRE RAFFUL                                   *
000050*    DATA ......: 1985                                           *
000060*    PROPOSITO .: HISTORICO DE SIMULACOES DE IMPORTACAO JA        *
000070*                 CALCULADAS. CADA PRODUTO PODE TER VARIAS       *
000080*                 OCORRENCIAS; A DE MAIOR SIM-ID E A VIGENTE.     *
000090*------------------------------------------------------------------
000100*    HISTORICO DE ALTERACOES                                     *
000110*    DD/MM/AAAA  PROG.   CHAMADO   DESCRICAO                      *
000120*    -------------------------------------------------------------
000130*    09/01/1985  AR      SIV-0015  LAYOUT ORIGINAL.               *
000140*    02/06/1988  AR      SIV-0068  SEPARADOS FRETE E SEGURO DO    *
000150*                                  VALOR FOB NO TOTAL DE CUSTO.   *
000160*    15/09/1995  JCS     SIV-0190  INCLUIDO REASON (MOTIVO) COM   *
000170*                                  80 POSICOES P/ CONCATENAR OS   *
000180*                                  MOTIVOS DE REPROVACAO.         *
000190*    27/01/1999  LFC     SIV-0314  REVISAO ANO 2000 - CAMPO DE    *
000200*                                  EXERCICIO NAO EXISTE NESTE     *
000210*                                  LAYOUT - SEM IMPACTO.          *
000220*    05/05/2001  MPS     SIV-0401  AMPLIADO EST-MARGIN-PCT DE     *
000230*                                  S9(2)V99 PARA S9(3)V99 -       *
000240*                                  MARGENS NEGATIVAS EXTREMAS     *
000250*                                  ESTAVAM TRUNCANDO NO RELATORIO.*
000251*    03/03/2003  MPS     SIV-0449  INCLUIDO FILLER DE RESERVA NO   *
000252*                                  FIM DO LAYOUT.                  *
000260******************************************************************
000270     01  REG-SIMULACAO.
000280         05  SIM-ID                      PIC 9(08).
000290         05  COD-PRODUTO-SIM             PIC 9(06).
000300         05  QTD-SIMULADA                PIC 9(06).
000310         05  TX-CAMBIO-SIM               PIC S9(08)V9(04).
000320         05  VLR-FOB-TOTAL-USD           PIC S9(10)V9(04).
000330         05  VLR-FRETE-TOTAL-USD         PIC S9(10)V9(04).
000340         05  VLR-SEGURO-TOTAL-USD        PIC S9(10)V9(04).
000350         05  VLR-ADUANEIRO-USD           PIC S9(10)V9(04).
000360         05  VLR-CUSTO-TOTAL-USD         PIC S9(10)V9(04).
000370         05  VLR-CUSTO-TOTAL-BRL         PIC S9(10)V9(04).
000380         05  VLR-CUSTO-UNIT-BRL          PIC S9(10)V9(04).
000390         05  VLR-PRECO-ALVO-BRL          PIC S9(10)V9(04).
000400         05  PCT-MARGEM-ESTIMADA         PIC S9(03)V99.
000410         05  IND-APROVADO-SIM            PIC X(01).
000420             88  SIMULACAO-APROVADA      VALUE "Y".
000430             88  SIMULACAO-REPROVADA     VALUE "N".
000440         05  DESC-MOTIVO-SIM             PIC X(80).
000450         05  FILLER                      PIC X(05).
