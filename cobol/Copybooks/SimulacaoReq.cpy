000010******************************************************************
000020*    COPYBOOK ..: SIMULACAOREQ.CPY                               *
000030*    SISTEMA ...: SIV - SISTEMA DE IMPORTACAO VIAVEL             *
000040*    AUTOR .....: ANDRE RAFFUL                                   *
000050*    DATA ......: 1985                                           *
000060*    PROPOSITO .: LAYOUT DO ARQUIVO DE PEDIDOS DE SIMULACAO -     *
000070*                 ENTRADA DO JOB DE SIMULACAO DE IMPORTACAO.      *
000080*------------------------------------------------------------------
000090*    HISTORICO DE ALTERACOES                                     *
000100*    DD/MM/AAAA  PROG.   CHAMADO   DESCRICAO                      *
000110*    -------------------------------------------------------------
000120*    09/01/1985  AR      SIV-0015  LAYOUT ORIGINAL.               *
000130*    02/06/1988  AR      SIV-0068  FRETE E SEGURO PASSAM A SER    *
000140*                                  OPCIONAIS (ZERO = CALCULAR     *
000150*                                  A PARTIR DO CADASTRO).         *
000160*    29/01/1999  LFC     SIV-0315  REVISAO ANO 2000 - OK.         *
000170******************************************************************
000180     01  REG-SIMULACAO-REQ.
000190         05  COD-PRODUTO-REQ             PIC 9(06).
000200         05  QTD-REQ                     PIC 9(06).
000210         05  TX-CAMBIO-REQ               PIC S9(08)V9(04).
000220         05  VLR-PRECO-ALVO-BRL-REQ      PIC S9(10)V9(04).
000230         05  VLR-FRETE-TOTAL-USD-REQ     PIC S9(10)V9(04).
000240         05  VLR-SEGURO-TOTAL-USD-REQ    PIC S9(10)V9(04).
000250         05  FILLER                      PIC X(14).
