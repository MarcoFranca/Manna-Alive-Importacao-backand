000010******************************************************************
000020*    COPYBOOK ..: NCM.CPY                                        *
000030*    SISTEMA ...: SIV - SISTEMA DE IMPORTACAO VIAVEL             *
000040*    AUTOR .....: ANDRE RAFFUL                                   *
000050*    DATA ......: 1986                                           *
000060*    PROPOSITO .: TABELA DE CLASSIFICACAO ADUANEIRA NCM E OS      *
000070*                 CONTROLES ADMINISTRATIVOS (ORGAOS ANUENTES)     *
000080*                 LIGADOS A CADA CODIGO.                         *
000090*------------------------------------------------------------------
000100*    HISTORICO DE ALTERACOES                                     *
000110*    DD/MM/AAAA  PROG.   CHAMADO   DESCRICAO                      *
000120*    -------------------------------------------------------------
000130*    30/03/1986  AR      SIV-0022  LAYOUT ORIGINAL - LI, ANVISA,  *
000140*                                  ANATEL, INMETRO.               *
000150*    19/07/1990  JCS     SIV-0085  INCLUIDOS MAPA E EXERCITO.     *
000160*    04/04/1997  JCS     SIV-0260  INCLUIDO ANTIDUMPING.          *
000170*    02/02/1999  LFC     SIV-0316  REVISAO ANO 2000 - OK.         *
000180******************************************************************
000190     01  REG-NCM.
000200         05  COD-NCM-TAB                 PIC 9(06).
000210         05  COD-CLASSIF-NCM              PIC X(10).
000220         05  DESC-NCM                     PIC X(50).
000230         05  IND-REQUER-LI                PIC X(01).
000240             88  NCM-REQUER-LI            VALUE "Y".
000250         05  IND-REQUER-ANVISA            PIC X(01).
000260             88  NCM-REQUER-ANVISA        VALUE "Y".
000270         05  IND-REQUER-ANATEL            PIC X(01).
000280             88  NCM-REQUER-ANATEL        VALUE "Y".
000290         05  IND-REQUER-INMETRO           PIC X(01).
000300             88  NCM-REQUER-INMETRO       VALUE "Y".
000310         05  IND-REQUER-MAPA              PIC X(01).
000320             88  NCM-REQUER-MAPA          VALUE "Y".
000330         05  IND-REQUER-EXERCITO          PIC X(01).
000340             88  NCM-REQUER-EXERCITO      VALUE "Y".
000350         05  IND-ANTIDUMPING              PIC X(01).
000360             88  NCM-COM-ANTIDUMPING      VALUE "Y".
000370         05  FILLER                       PIC X(07).
